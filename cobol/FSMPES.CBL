000100*****************************************************************
000110* FECHA       : 21/05/1996                                      *
000120* PROGRAMADOR : O.CASTILLO (OC)                                  *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMPES                                           *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : COMPLETA EL ARCHIVO CANONICO DE PROYECCIONES.     *
000170*             : A CADA JUGADOR DEL ROSTER SIN PROYECCION DEL      *
000180*             : PROVEEDOR SE LE ESTIMA UNA, SEGUN SU RANGO DE      *
000190*             : PROFUNDIDAD DENTRO DE SU (EQUIPO, POSICION) Y      *
000200*             : EL CUANTIL DE LOS VALORES YA EMPAREJADOS EN SU     *
000210*             : POSICION.                                         *
000220* ARCHIVOS    : FSMROS (ENTRADA), FSMPJE (ENTRADA, PROYECCIONES   *
000230*             : YA EMPAREJADAS CON EL ROSTER), FSMPJC (SALIDA      *
000240*             : CANONICA COMPLETA), FTPPES (REPORTE)               *
000250* ACCION (ES) : NO APLICA                                        *
000260* PROGRAMA(S) : NO APLICA                                        *
000270* INSTALADO   : 21/05/1996                                      *
000280* BPM/RATIONAL: FSM-0059                                        *
000290* NOMBRE      : ESTIMACION DE PROYECCIONES FALTANTES            *
000300*****************************************************************
000310* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000320* 21/05/1996  O.CASTILLO (OC)    FSM-0059   VERSION INICIAL      *
000330* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K4   REVISION Y2K - SIN    *
000340*                                           CAMPOS DE FECHA AAAA  *
000350*                                           EN ESTE PROGRAMA      *
000360* 19/07/2002  E.RAMIREZ (EEDR)   FSM-0119   SE CORRIGE EL FACTOR   *
000370*                                           ESTABLE PARA QUE NO     *
000380*                                           DEPENDA DEL ORDEN DE     *
000390*                                           LECTURA DEL ARCHIVO      *
000400*                                           (SOLO DE NOMBRE/EQUIPO/  *
000410*                                           POSICION)                *
000420* 14/07/2006  L.MEJIA   (LM)     FSM-0158   WKS-SUBI, WKS-SUBJ Y LOS *
000430*                                           SWITCHES DE FIN DE       *
000440*                                           ROSTER/MATCH PASAN A     *
000450*                                           77-NIVEL, FUERA DEL      *
000460*                                           GRUPO DE TRABAJO         *
000470*****************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.    FSMPES.
000500 AUTHOR.        O.CASTILLO.
000510 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000520 DATE-WRITTEN.  21/05/1996.
000530 DATE-COMPILED.
000540 SECURITY.      USO INTERNO - LOTE DE ESTIMACION DE PROYECCIONES.
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT FSMROS   ASSIGN   TO FSMROS
000620            ORGANIZATION      IS LINE SEQUENTIAL
000630            FILE STATUS       IS FS-FSMROS.
000640     SELECT FSMPJE   ASSIGN   TO FSMPJE
000650            ORGANIZATION      IS LINE SEQUENTIAL
000660            FILE STATUS       IS FS-FSMPJE.
000670     SELECT FSMPJC   ASSIGN   TO FSMPJC
000680            ORGANIZATION      IS LINE SEQUENTIAL
000690            FILE STATUS       IS FS-FSMPJC.
000700     SELECT FTPPES   ASSIGN   TO FTPPES
000710            ORGANIZATION      IS LINE SEQUENTIAL
000720            FILE STATUS       IS FS-FTPPES.
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  FSMROS.
000760     COPY FSMROS.
000770 FD  FSMPJE.
000780     COPY FSMPJC REPLACING ==REG-FSMPJC== BY ==REG-FSMPJE==.
000790 FD  FSMPJC.
000800     COPY FSMPJC.
000810 FD  FTPPES.
000820 01  REG-FTPPES                      PIC X(100).
000830 WORKING-STORAGE SECTION.
000840*****************************************************************
000850*    SUBINDICES Y SWITCHES DE FIN DE ARCHIVO DE USO INDEPENDIENTE*
000860*    (NO SON PARTE DE NINGUN RENGLON, SE SACAN DEL GRUPO DE      *
000870*    TRABAJO - 14/07/2006 LM FSM-0158)                           *
000880*****************************************************************
000890 77  WKS-SUBI                              PIC 9(05)  COMP.
000900 77  WKS-SUBJ                               PIC 9(05)  COMP.
000910 77  WKS-FIN-ROSTER-CDG             PIC X(01)  VALUE 'N'.
000920     88  WKS-HAY-FIN-ROSTER              VALUE 'S'.
000930 77  WKS-FIN-MATCH-CDG                PIC X(01)  VALUE 'N'.
000940     88  WKS-HAY-FIN-MATCH                  VALUE 'S'.
000950*****************************************************************
000960*               C A M P O S    D E    T R A B A J O             *
000970*****************************************************************
000980 01  WKS-CAMPOS-DE-TRABAJO.
000990     05  WKS-PROGRAMA                 PIC X(08)  VALUE 'FSMPES'.
001000     05  WKS-MATCH-ENCONTRADO-CDG           PIC X(01).
001010         88  WKS-MATCH-ENCONTRADO                  VALUE 'S'.
001020     05  WKS-ORD-TEMP                         PIC 9(06)V9(03).
001030     05  WKS-ORD-I                               PIC 9(05)  COMP.
001040     05  WKS-ORD-J                                PIC 9(05)  COMP.
001050     05  WKS-ALF-IDX                               PIC 9(02)  COMP.
001060     05  WKS-POS-CARACTER                           PIC 9(03)  COMP.
001070     05  WKS-EXPONENTE                               PIC 9(03)  COMP.
001080     05  WKS-HASH-ACUM                                PIC 9(09) COMP.
001090     05  WKS-HASH-MOD                                  PIC 9(05) COMP.
001100     05  WKS-Q                                          PIC 9V9(02).
001110     05  WKS-INDICE-CALC                                 PIC 9(05) COMP.
001120     05  WKS-INDICE-1BASE                                 PIC 9(05) COMP.
001130     05  WKS-VALOR-CUANTIL                         PIC 9(06)V9(03).
001140*    ------------------------------------------------------------
001150*    DESGLOSE DEL VALOR DE CUANTIL PARA EL RENGLON DE DETALLE   *
001160*    ------------------------------------------------------------
001170     05  WKS-VALOR-CUANTIL-DESGLOSE REDEFINES WKS-VALOR-CUANTIL.
001180         10  WKS-VCU-ENTERO                           PIC 9(06).
001190         10  WKS-VCU-DECIMAL                            PIC 9(03).
001200     05  WKS-DEEP-DECAY                                PIC 9V9(06).
001210*    ------------------------------------------------------------
001220*    DESGLOSE DEL DECAY PROFUNDO PARA EL RENGLON DE DETALLE      *
001230*    ------------------------------------------------------------
001240     05  WKS-DEEP-DECAY-DESGLOSE REDEFINES WKS-DEEP-DECAY.
001250         10  WKS-DEC-ENTERO                              PIC 9.
001260         10  WKS-DEC-DECIMAL                               PIC 9(06).
001270*    ------------------------------------------------------------
001280*    VISTA DEL FACTOR ESTABLE EN CENTESIMAS, PARA PODER SUMARLE *
001290*    Y RESTARLE LA MITAD DE LA BANDA SIN PERDER PRECISION        *
001300*    ------------------------------------------------------------
001310     05  WKS-FACTOR-ESTABLE                                  PIC 9V9(04).
001320     05  WKS-FACTOR-ESTABLE-DESGLOSE REDEFINES
001330                                          WKS-FACTOR-ESTABLE.
001340         10  WKS-FES-ENTERO                              PIC 9.
001350         10  WKS-FES-DECIMAL                              PIC 9(04).
001360     05  WKS-PUNTOS-FINAL                                 PIC 9(06)V9(03).
001370     05  WKS-POSICION-OBJETIVO                             PIC X(08).
001380     05  WKS-CLAVE-HASH                                     PIC X(82).
001390     05  CONST-ALFABETO                                      PIC X(36)
001400          VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001410*****************************************************************
001420*     CONTADORES DEL LOTE (EN COMP)                             *
001430*****************************************************************
001440     05  WKS-TOTAL-ESCRITOS                     PIC 9(07)  COMP.
001450     05  WKS-TOTAL-NO-EMPAREJADOS                PIC 9(07)  COMP.
001460     05  WKS-TOTAL-DUPLICADOS                     PIC 9(07)  COMP.
001470     05  WKS-TOTAL-ESTIMADOS                       PIC 9(07) COMP.
001480     05  FILLER                                       PIC X(10).
001490*****************************************************************
001500*     TABLA DEL ROSTER CANONICO, EN EL ORDEN DE PROFUNDIDAD       *
001510*****************************************************************
001520 01  WKS-TABLA-ROSTER.
001530     05  WKS-CANT-ROSTER              PIC 9(05)  COMP.
001540     05  WKS-TR-RENGLON OCCURS 1 TO 5000 TIMES
001550            DEPENDING ON WKS-CANT-ROSTER
001560            INDEXED BY WKS-IDX-ROS.
001570         10  WKS-TR-NOMBRE-MAY               PIC X(64).
001580         10  WKS-TR-EQUIPO-MAY                PIC X(08).
001590         10  WKS-TR-POSICION                   PIC X(08).
001600         10  WKS-TR-DEPORTE                     PIC X(08).
001610         10  WKS-TR-PROFUNDIDAD                  PIC 9(05) COMP.
001620*****************************************************************
001630*     TABLA DE PROYECCIONES YA EMPAREJADAS CON EL ROSTER          *
001640*****************************************************************
001650 01  WKS-TABLA-MATCH.
001660     05  WKS-CANT-MATCH                PIC 9(05)  COMP.
001670     05  WKS-TM-RENGLON OCCURS 1 TO 5000 TIMES
001680            DEPENDING ON WKS-CANT-MATCH
001690            INDEXED BY WKS-IDX-MAT.
001700         10  WKS-TM-NOMBRE-MAY                PIC X(64).
001710         10  WKS-TM-EQUIPO-MAY                 PIC X(08).
001720         10  WKS-TM-POSICION                    PIC X(08).
001730         10  WKS-TM-PUNTOS                        PIC 9(06)V9(03).
001740*****************************************************************
001750*     LISTA DESCENDENTE DE VALORES EMPAREJADOS DE UNA POSICION   *
001760*****************************************************************
001770 01  WKS-LISTA-VALORES-POSICION.
001780     05  WKS-CANT-VALORES-POSICION     PIC 9(05)  COMP.
001790     05  WKS-VALOR-POSICION OCCURS 1 TO 5000 TIMES
001800            DEPENDING ON WKS-CANT-VALORES-POSICION
001810            INDEXED BY WKS-IDX-VAL
001820                                          PIC 9(06)V9(03).
001830*****************************************************************
001840*     R E N G L O N E S   D E L   R E P O R T E                 *
001850*****************************************************************
001860 01  WKS-ENCABEZADO-REPORTE.
001870     05  FILLER                      PIC X(20)   VALUE SPACES.
001880     05  FILLER                      PIC X(44)   VALUE
001890             'REPORTE DE ESTIMACION DE PROYECCIONES FSM  '.
001900     05  FILLER                      PIC X(36)   VALUE SPACES.
001910 01  WKS-RENGLON-DETALLE              PIC X(90).
001920 01  WKS-RENGLON-TRAILER              PIC X(90).
001930*****************************************************************
001940*               V A R I A B L E S   D E   A R C H I V O          *
001950*****************************************************************
001960 01  FS-FSMROS                       PIC 9(02)  VALUE ZEROS.
001970 01  FS-FSMPJE                       PIC 9(02)  VALUE ZEROS.
001980 01  FS-FSMPJC                       PIC 9(02)  VALUE ZEROS.
001990 01  FS-FTPPES                       PIC 9(02)  VALUE ZEROS.
002000     COPY FSMPRM.
002010*****************************************************************
002020*               P R O C E D U R E   D I V I S I O N              *
002030*****************************************************************
002040 PROCEDURE DIVISION.
002050 000-MAIN SECTION.
002060     PERFORM 100-ABRIR-ARCHIVOS      THRU 100-ABRIR-ARCHIVOS-E
002070     PERFORM 150-CARGAR-TABLA-ROSTER THRU 150-CARGAR-TABLA-ROSTER-E
002080     PERFORM 160-CALCULAR-PROFUNDIDAD
002090        THRU 160-CALCULAR-PROFUNDIDAD-E
002100     PERFORM 200-CARGAR-TABLA-MATCH  THRU 200-CARGAR-TABLA-MATCH-E
002110     PERFORM 300-PROCESAR-ROSTER     THRU 300-PROCESAR-ROSTER-E
002120     PERFORM 900-REPORTE-TRAILER     THRU 900-REPORTE-TRAILER-E
002130     PERFORM 990-CERRAR-ARCHIVOS     THRU 990-CERRAR-ARCHIVOS-E
002140     STOP RUN
002150     .
002160 000-MAIN-E. EXIT.
002170*****************************************************************
002180*    100-ABRIR-ARCHIVOS                                          *
002190*****************************************************************
002200 100-ABRIR-ARCHIVOS SECTION.
002210     OPEN INPUT   FSMROS FSMPJE
002220     OPEN OUTPUT  FSMPJC FTPPES
002230     MOVE ZEROS                   TO WKS-TOTAL-ESCRITOS
002240                                      WKS-TOTAL-NO-EMPAREJADOS
002250                                      WKS-TOTAL-DUPLICADOS
002260                                      WKS-TOTAL-ESTIMADOS
002270     WRITE REG-FTPPES FROM WKS-ENCABEZADO-REPORTE
002280     .
002290 100-ABRIR-ARCHIVOS-E. EXIT.
002300*****************************************************************
002310*    150-CARGAR-TABLA-ROSTER : LEE TODO EL ROSTER EN SU ORDEN    *
002320*    DE ARCHIVO, QUE ES EL ORDEN DE PROFUNDIDAD DEL PROVEEDOR.   *
002330*****************************************************************
002340 150-CARGAR-TABLA-ROSTER SECTION.
002350     MOVE ZEROS                    TO WKS-CANT-ROSTER
002360     PERFORM 155-LEER-UN-ROSTER    THRU 155-LEER-UN-ROSTER-E
002370        UNTIL WKS-HAY-FIN-ROSTER
002380     .
002390 150-CARGAR-TABLA-ROSTER-E. EXIT.
002400*****************************************************************
002410*    155-LEER-UN-ROSTER                                          *
002420*****************************************************************
002430 155-LEER-UN-ROSTER SECTION.
002440     READ FSMROS
002450        AT END
002460           SET WKS-HAY-FIN-ROSTER        TO TRUE
002470     END-READ
002480     IF NOT WKS-HAY-FIN-ROSTER
002490        ADD 1                               TO WKS-CANT-ROSTER
002500        SET WKS-IDX-ROS TO WKS-CANT-ROSTER
002510        MOVE ROS-NOMBRE        TO WKS-TR-NOMBRE-MAY (WKS-IDX-ROS)
002520        MOVE ROS-EQUIPO-CDG     TO WKS-TR-EQUIPO-MAY (WKS-IDX-ROS)
002530        MOVE ROS-POSICION-CDG    TO WKS-TR-POSICION (WKS-IDX-ROS)
002540        MOVE ROS-DEPORTE-CDG      TO WKS-TR-DEPORTE (WKS-IDX-ROS)
002550        INSPECT WKS-TR-NOMBRE-MAY (WKS-IDX-ROS) CONVERTING
002560           'abcdefghijklmnopqrstuvwxyz' TO
002570           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002580        INSPECT WKS-TR-EQUIPO-MAY (WKS-IDX-ROS) CONVERTING
002590           'abcdefghijklmnopqrstuvwxyz' TO
002600           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002610     END-IF
002620     .
002630 155-LEER-UN-ROSTER-E. EXIT.
002640*****************************************************************
002650*    160-CALCULAR-PROFUNDIDAD : EL RANGO DE PROFUNDIDAD DE UN    *
002660*    JUGADOR ES SU POSICION ORDINAL DENTRO DE SU (EQUIPO,        *
002670*    POSICION), CONTANDO DESDE EL PRINCIPIO DEL ROSTER.          *
002680*****************************************************************
002690 160-CALCULAR-PROFUNDIDAD SECTION.
002700     PERFORM 165-CALCULAR-UNA-PROFUNDIDAD
002710        THRU 165-CALCULAR-UNA-PROFUNDIDAD-E
002720        VARYING WKS-IDX-ROS FROM 1 BY 1
002730        UNTIL WKS-IDX-ROS > WKS-CANT-ROSTER
002740     .
002750 160-CALCULAR-PROFUNDIDAD-E. EXIT.
002760*****************************************************************
002770*    165-CALCULAR-UNA-PROFUNDIDAD                                *
002780*****************************************************************
002790 165-CALCULAR-UNA-PROFUNDIDAD SECTION.
002800     MOVE ZEROS                  TO WKS-TR-PROFUNDIDAD (WKS-IDX-ROS)
002810     PERFORM 167-CONTAR-ANTERIOR THRU 167-CONTAR-ANTERIOR-E
002820        VARYING WKS-SUBI FROM 1 BY 1
002830        UNTIL WKS-SUBI > WKS-IDX-ROS
002840     .
002850 165-CALCULAR-UNA-PROFUNDIDAD-E. EXIT.
002860*****************************************************************
002870*    167-CONTAR-ANTERIOR                                         *
002880*****************************************************************
002890 167-CONTAR-ANTERIOR SECTION.
002900     IF WKS-TR-EQUIPO-MAY (WKS-SUBI) = WKS-TR-EQUIPO-MAY (WKS-IDX-ROS)
002910        AND WKS-TR-POSICION (WKS-SUBI) = WKS-TR-POSICION (WKS-IDX-ROS)
002920        ADD 1              TO WKS-TR-PROFUNDIDAD (WKS-IDX-ROS)
002930     END-IF
002940     .
002950 167-CONTAR-ANTERIOR-E. EXIT.
002960*****************************************************************
002970*    200-CARGAR-TABLA-MATCH : LEE LAS PROYECCIONES YA             *
002980*    EMPAREJADAS CON EL ROSTER, PRODUCIDAS POR FSMPBL.           *
002990*****************************************************************
003000 200-CARGAR-TABLA-MATCH SECTION.
003010     MOVE ZEROS                    TO WKS-CANT-MATCH
003020     PERFORM 205-LEER-UN-MATCH     THRU 205-LEER-UN-MATCH-E
003030        UNTIL WKS-HAY-FIN-MATCH
003040     .
003050 200-CARGAR-TABLA-MATCH-E. EXIT.
003060*****************************************************************
003070*    205-LEER-UN-MATCH                                            *
003080*****************************************************************
003090 205-LEER-UN-MATCH SECTION.
003100     READ FSMPJE
003110        AT END
003120           SET WKS-HAY-FIN-MATCH         TO TRUE
003130     END-READ
003140     IF NOT WKS-HAY-FIN-MATCH
003150        ADD 1                               TO WKS-CANT-MATCH
003160        SET WKS-IDX-MAT TO WKS-CANT-MATCH
003170        MOVE REG-FSMPJE      TO WKS-TM-RENGLON (WKS-IDX-MAT)
003180     END-IF
003190     .
003200 205-LEER-UN-MATCH-E. EXIT.
003210*****************************************************************
003220*    300-PROCESAR-ROSTER                                          *
003230*****************************************************************
003240 300-PROCESAR-ROSTER SECTION.
003250     PERFORM 305-PROCESAR-UN-JUGADOR THRU 305-PROCESAR-UN-JUGADOR-E
003260        VARYING WKS-IDX-ROS FROM 1 BY 1
003270        UNTIL WKS-IDX-ROS > WKS-CANT-ROSTER
003280     .
003290 300-PROCESAR-ROSTER-E. EXIT.
003300*****************************************************************
003310*    305-PROCESAR-UN-JUGADOR                                      *
003320*****************************************************************
003330 305-PROCESAR-UN-JUGADOR SECTION.
003340     PERFORM 310-BUSCAR-MATCH         THRU 310-BUSCAR-MATCH-E
003350     IF WKS-MATCH-ENCONTRADO
003360        ADD 1                           TO WKS-TOTAL-ESCRITOS
003370     ELSE
003380        PERFORM 330-ESTIMAR-PROYECCION  THRU 330-ESTIMAR-PROYECCION-E
003390        ADD 1                              TO WKS-TOTAL-NO-EMPAREJADOS
003400        ADD 1                              TO WKS-TOTAL-ESTIMADOS
003410        ADD 1                              TO WKS-TOTAL-ESCRITOS
003420     END-IF
003430     PERFORM 350-ESCRIBIR-CANONICO    THRU 350-ESCRIBIR-CANONICO-E
003440     .
003450 305-PROCESAR-UN-JUGADOR-E. EXIT.
003460*****************************************************************
003470*    310-BUSCAR-MATCH : BUSCA LA PROYECCION DEL PROVEEDOR DE ESTE *
003480*    JUGADOR EN LA TABLA CARGADA POR 200-CARGAR-TABLA-MATCH.      *
003490*    SI HAY MAS DE UN RENGLON EMPAREJADO PARA EL MISMO JUGADOR,   *
003500*    SE CUENTA COMO DUPLICADO Y SE CONSERVA EL PRIMERO.          *
003510*****************************************************************
003520 310-BUSCAR-MATCH SECTION.
003530     MOVE 'N'                          TO WKS-MATCH-ENCONTRADO-CDG
003540     MOVE ZEROS                         TO WKS-PUNTOS-FINAL
003550     PERFORM 315-COTEJAR-UN-MATCH      THRU 315-COTEJAR-UN-MATCH-E
003560        VARYING WKS-SUBJ FROM 1 BY 1
003570        UNTIL WKS-SUBJ > WKS-CANT-MATCH
003580     .
003590 310-BUSCAR-MATCH-E. EXIT.
003600*****************************************************************
003610*    315-COTEJAR-UN-MATCH                                         *
003620*****************************************************************
003630 315-COTEJAR-UN-MATCH SECTION.
003640     SET WKS-IDX-MAT TO WKS-SUBJ
003650     IF WKS-TM-NOMBRE-MAY (WKS-IDX-MAT) = WKS-TR-NOMBRE-MAY (WKS-IDX-ROS)
003660        AND WKS-TM-EQUIPO-MAY (WKS-IDX-MAT) =
003670                                     WKS-TR-EQUIPO-MAY (WKS-IDX-ROS)
003680        IF WKS-MATCH-ENCONTRADO
003690           ADD 1                          TO WKS-TOTAL-DUPLICADOS
003700        ELSE
003710           SET WKS-MATCH-ENCONTRADO             TO TRUE
003720           MOVE WKS-TM-PUNTOS (WKS-IDX-MAT)       TO WKS-PUNTOS-FINAL
003730        END-IF
003740     END-IF
003750     .
003760 315-COTEJAR-UN-MATCH-E. EXIT.
003770*****************************************************************
003780*    330-ESTIMAR-PROYECCION : CUANTIL DE LA POSICION, CASTIGADO  *
003790*    POR LA PROFUNDIDAD Y AJUSTADO POR EL FACTOR ESTABLE.        *
003800*****************************************************************
003810 330-ESTIMAR-PROYECCION SECTION.
003820     MOVE WKS-TR-POSICION (WKS-IDX-ROS)  TO WKS-POSICION-OBJETIVO
003830     PERFORM 335-DETERMINAR-CUANTIL      THRU 335-DETERMINAR-CUANTIL-E
003840     PERFORM 500-CONSTRUIR-LISTA-POSICION
003850        THRU 500-CONSTRUIR-LISTA-POSICION-E
003860     PERFORM 520-CUANTIL-DESCENDENTE     THRU 520-CUANTIL-DESCENDENTE-E
003870     PERFORM 570-CALCULAR-DECAY-PROFUNDO
003880        THRU 570-CALCULAR-DECAY-PROFUNDO-E
003890     PERFORM 560-CALCULAR-FACTOR-ESTABLE
003900        THRU 560-CALCULAR-FACTOR-ESTABLE-E
003910     COMPUTE WKS-PUNTOS-FINAL ROUNDED =
003920             WKS-VALOR-CUANTIL * WKS-DEEP-DECAY * WKS-FACTOR-ESTABLE
003930     IF WKS-PUNTOS-FINAL < 1.000
003940        MOVE 1.000                         TO WKS-PUNTOS-FINAL
003950     END-IF
003960     .
003970 330-ESTIMAR-PROYECCION-E. EXIT.
003980*****************************************************************
003990*    335-DETERMINAR-CUANTIL : RANGO DE PROFUNDIDAD A CUANTIL.   *
004000*****************************************************************
004010 335-DETERMINAR-CUANTIL SECTION.
004020     EVALUATE TRUE
004030        WHEN WKS-TR-PROFUNDIDAD (WKS-IDX-ROS) = 1
004040           MOVE 0.42                    TO WKS-Q
004050        WHEN WKS-TR-PROFUNDIDAD (WKS-IDX-ROS) = 2
004060           MOVE 0.62                    TO WKS-Q
004070        WHEN WKS-TR-PROFUNDIDAD (WKS-IDX-ROS) = 3
004080           MOVE 0.78                    TO WKS-Q
004090        WHEN WKS-TR-PROFUNDIDAD (WKS-IDX-ROS) = 4
004100           MOVE 0.90                    TO WKS-Q
004110        WHEN OTHER
004120           MOVE 0.97                    TO WKS-Q
004130     END-EVALUATE
004140     .
004150 335-DETERMINAR-CUANTIL-E. EXIT.
004160*****************************************************************
004170*    500-CONSTRUIR-LISTA-POSICION : LISTA DESCENDENTE DE LOS     *
004180*    VALORES YA EMPAREJADOS PARA LA POSICION DEL JUGADOR ACTUAL. *
004190*****************************************************************
004200 500-CONSTRUIR-LISTA-POSICION SECTION.
004210     MOVE ZEROS                       TO WKS-CANT-VALORES-POSICION
004220     PERFORM 505-RECOLECTAR-UN-VALOR  THRU 505-RECOLECTAR-UN-VALOR-E
004230        VARYING WKS-SUBJ FROM 1 BY 1
004240        UNTIL WKS-SUBJ > WKS-CANT-MATCH
004250     IF WKS-CANT-VALORES-POSICION > 1
004260        PERFORM 510-ORDENAR-LISTA-POSICION
004270           THRU 510-ORDENAR-LISTA-POSICION-E
004280     END-IF
004290     .
004300 500-CONSTRUIR-LISTA-POSICION-E. EXIT.
004310*****************************************************************
004320*    505-RECOLECTAR-UN-VALOR                                      *
004330*****************************************************************
004340 505-RECOLECTAR-UN-VALOR SECTION.
004350     SET WKS-IDX-MAT TO WKS-SUBJ
004360     IF WKS-TM-POSICION (WKS-IDX-MAT) = WKS-POSICION-OBJETIVO
004370        ADD 1                              TO WKS-CANT-VALORES-POSICION
004380        SET WKS-IDX-VAL TO WKS-CANT-VALORES-POSICION
004390        MOVE WKS-TM-PUNTOS (WKS-IDX-MAT)    TO
004400                                  WKS-VALOR-POSICION (WKS-IDX-VAL)
004410     END-IF
004420     .
004430 505-RECOLECTAR-UN-VALOR-E. EXIT.
004440*****************************************************************
004450*    510-ORDENAR-LISTA-POSICION : ORDENAMIENTO DE BURBUJA         *
004460*    DESCENDENTE, COMO EN LOS DEMAS PROGRAMAS DE LA SUITE.        *
004470*****************************************************************
004480 510-ORDENAR-LISTA-POSICION SECTION.
004490     PERFORM 512-PASADA-ORDENAMIENTO  THRU 512-PASADA-ORDENAMIENTO-E
004500        VARYING WKS-ORD-I FROM 1 BY 1
004510        UNTIL WKS-ORD-I >= WKS-CANT-VALORES-POSICION
004520     .
004530 510-ORDENAR-LISTA-POSICION-E. EXIT.
004540*****************************************************************
004550*    512-PASADA-ORDENAMIENTO                                      *
004560*****************************************************************
004570 512-PASADA-ORDENAMIENTO SECTION.
004580     PERFORM 514-COMPARAR-UN-PAR      THRU 514-COMPARAR-UN-PAR-E
004590        VARYING WKS-ORD-J FROM 1 BY 1
004600        UNTIL WKS-ORD-J > (WKS-CANT-VALORES-POSICION - WKS-ORD-I)
004610     .
004620 512-PASADA-ORDENAMIENTO-E. EXIT.
004630*****************************************************************
004640*    514-COMPARAR-UN-PAR                                          *
004650*****************************************************************
004660 514-COMPARAR-UN-PAR SECTION.
004670     SET WKS-IDX-VAL TO WKS-ORD-J
004680     IF WKS-VALOR-POSICION (WKS-IDX-VAL) <
004690        WKS-VALOR-POSICION (WKS-IDX-VAL + 1)
004700        MOVE WKS-VALOR-POSICION (WKS-IDX-VAL)     TO WKS-ORD-TEMP
004710        MOVE WKS-VALOR-POSICION (WKS-IDX-VAL + 1)
004720                TO WKS-VALOR-POSICION (WKS-IDX-VAL)
004730        MOVE WKS-ORD-TEMP
004740                TO WKS-VALOR-POSICION (WKS-IDX-VAL + 1)
004750     END-IF
004760     .
004770 514-COMPARAR-UN-PAR-E. EXIT.
004780*****************************************************************
004790*    520-CUANTIL-DESCENDENTE : INDICE = REDONDEO((N-1) X Q),     *
004800*    1.000 CUANDO LA LISTA ESTA VACIA.                           *
004810*****************************************************************
004820 520-CUANTIL-DESCENDENTE SECTION.
004830     IF WKS-CANT-VALORES-POSICION = ZEROS
004840        MOVE 1.000                      TO WKS-VALOR-CUANTIL
004850     ELSE
004860        COMPUTE WKS-INDICE-CALC ROUNDED =
004870                (WKS-CANT-VALORES-POSICION - 1) * WKS-Q
004880        ADD 1                             TO WKS-INDICE-CALC
004890                                             GIVING WKS-INDICE-1BASE
004900        SET WKS-IDX-VAL TO WKS-INDICE-1BASE
004910        MOVE WKS-VALOR-POSICION (WKS-IDX-VAL)  TO WKS-VALOR-CUANTIL
004920     END-IF
004930     .
004940 520-CUANTIL-DESCENDENTE-E. EXIT.
004950*****************************************************************
004960*    560-CALCULAR-FACTOR-ESTABLE : JITTER DETERMINISTICO EN      *
004970*    [0.96, 1.04] DERIVADO DE NOMBRE|EQUIPO|POSICION.            *
004980*****************************************************************
004990 560-CALCULAR-FACTOR-ESTABLE SECTION.
005000     MOVE SPACES                      TO WKS-CLAVE-HASH
005010     STRING WKS-TR-NOMBRE-MAY (WKS-IDX-ROS)     DELIMITED BY SIZE
005020            '|'                                  DELIMITED BY SIZE
005030            WKS-TR-EQUIPO-MAY (WKS-IDX-ROS)       DELIMITED BY SIZE
005040            '|'                                    DELIMITED BY SIZE
005050            WKS-TR-POSICION (WKS-IDX-ROS)           DELIMITED BY SIZE
005060        INTO WKS-CLAVE-HASH
005070     MOVE ZEROS                        TO WKS-HASH-ACUM
005080     PERFORM 565-ACUMULAR-UN-CARACTER  THRU 565-ACUMULAR-UN-CARACTER-E
005090        VARYING WKS-POS-CARACTER FROM 1 BY 1
005100        UNTIL WKS-POS-CARACTER > 82
005110     COMPUTE WKS-HASH-MOD = WKS-HASH-ACUM -
005120             ((WKS-HASH-ACUM / 10000) * 10000)
005130     COMPUTE WKS-FACTOR-ESTABLE ROUNDED =
005140             1 + ((((WKS-HASH-MOD * 2) / 10000) - 1) * 0.04)
005150     .
005160 560-CALCULAR-FACTOR-ESTABLE-E. EXIT.
005170*****************************************************************
005180*    565-ACUMULAR-UN-CARACTER                                     *
005190*****************************************************************
005200 565-ACUMULAR-UN-CARACTER SECTION.
005210     MOVE ZEROS                        TO WKS-ALF-IDX
005220     PERFORM 567-BUSCAR-EN-ALFABETO   THRU 567-BUSCAR-EN-ALFABETO-E
005230        VARYING WKS-SUBI FROM 1 BY 1
005240        UNTIL WKS-SUBI > 36 OR WKS-ALF-IDX > ZEROS
005250     ADD (WKS-ALF-IDX * WKS-POS-CARACTER)  TO WKS-HASH-ACUM
005260     .
005270 565-ACUMULAR-UN-CARACTER-E. EXIT.
005280*****************************************************************
005290*    567-BUSCAR-EN-ALFABETO                                       *
005300*****************************************************************
005310 567-BUSCAR-EN-ALFABETO SECTION.
005320     IF CONST-ALFABETO (WKS-SUBI:1) =
005330        WKS-CLAVE-HASH (WKS-POS-CARACTER:1)
005340        MOVE WKS-SUBI                     TO WKS-ALF-IDX
005350     END-IF
005360     .
005370 567-BUSCAR-EN-ALFABETO-E. EXIT.
005380*****************************************************************
005390*    570-CALCULAR-DECAY-PROFUNDO : 0.88 ELEVADO A MAX(0,RANGO-5).*
005400*****************************************************************
005410 570-CALCULAR-DECAY-PROFUNDO SECTION.
005420     MOVE 1.000000                     TO WKS-DEEP-DECAY
005430     IF WKS-TR-PROFUNDIDAD (WKS-IDX-ROS) > 5
005440        COMPUTE WKS-EXPONENTE = WKS-TR-PROFUNDIDAD (WKS-IDX-ROS) - 5
005450        PERFORM 575-MULTIPLICAR-UN-DECAY
005460           THRU 575-MULTIPLICAR-UN-DECAY-E
005470           WKS-EXPONENTE TIMES
005480     END-IF
005490     .
005500 570-CALCULAR-DECAY-PROFUNDO-E. EXIT.
005510*****************************************************************
005520*    575-MULTIPLICAR-UN-DECAY                                     *
005530*****************************************************************
005540 575-MULTIPLICAR-UN-DECAY SECTION.
005550     COMPUTE WKS-DEEP-DECAY ROUNDED = WKS-DEEP-DECAY * 0.88
005560     .
005570 575-MULTIPLICAR-UN-DECAY-E. EXIT.
005580*****************************************************************
005590*    350-ESCRIBIR-CANONICO                                         *
005600*****************************************************************
005610 350-ESCRIBIR-CANONICO SECTION.
005620     MOVE WKS-TR-NOMBRE-MAY (WKS-IDX-ROS)     TO PJC-NOMBRE
005630     MOVE WKS-TR-EQUIPO-MAY (WKS-IDX-ROS)      TO PJC-EQUIPO-CDG
005640     MOVE WKS-TR-POSICION (WKS-IDX-ROS)         TO PJC-POSICION-CDG
005650     MOVE WKS-TR-DEPORTE (WKS-IDX-ROS)           TO PJC-DEPORTE-CDG
005660     MOVE WKS-PUNTOS-FINAL                        TO
005670                                          PJC-PUNTOS-PROYECTADOS
005680     WRITE REG-FSMPJC
005690     MOVE SPACES                    TO WKS-RENGLON-DETALLE
005700     STRING WKS-TR-NOMBRE-MAY (WKS-IDX-ROS) (1:30) ' '
005710            WKS-TR-EQUIPO-MAY (WKS-IDX-ROS) ' '
005720            WKS-PUNTOS-FINAL
005730        DELIMITED BY SIZE INTO WKS-RENGLON-DETALLE
005740     WRITE REG-FTPPES FROM WKS-RENGLON-DETALLE
005750     .
005760 350-ESCRIBIR-CANONICO-E. EXIT.
005770*****************************************************************
005780*    900-REPORTE-TRAILER                                         *
005790*****************************************************************
005800 900-REPORTE-TRAILER SECTION.
005810     MOVE SPACES                    TO WKS-RENGLON-TRAILER
005820     STRING 'ESCRITOS='    WKS-TOTAL-ESCRITOS
005830            ' NO-EMPAREJADOS=' WKS-TOTAL-NO-EMPAREJADOS
005840            ' DUPLICADOS='  WKS-TOTAL-DUPLICADOS
005850            ' ESTIMADOS='   WKS-TOTAL-ESTIMADOS
005860        DELIMITED BY SIZE INTO WKS-RENGLON-TRAILER
005870     WRITE REG-FTPPES FROM WKS-RENGLON-TRAILER
005880     .
005890 900-REPORTE-TRAILER-E. EXIT.
005900*****************************************************************
005910*    990-CERRAR-ARCHIVOS                                         *
005920*****************************************************************
005930 990-CERRAR-ARCHIVOS SECTION.
005940     CLOSE FSMROS FSMPJE FSMPJC FTPPES
005950     .
005960 990-CERRAR-ARCHIVOS-E. EXIT.
