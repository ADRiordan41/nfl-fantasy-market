000100*****************************************************************
000110* FECHA       : 17/11/1992                                      *
000120* PROGRAMADOR : R.ESPINO (RE)                                   *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMRSK                                          *
000150* TIPO        : SUBPROGRAMA (CALL), SIN ARCHIVOS                *
000160* DESCRIPCION : EVALUA EL RIESGO DE UNA CUENTA (FOTO DE         *
000170*             : EXPOSICION, MARGEN Y PODER DE COMPRA), VALIDA   *
000180*             : UNA OPERACION DE COMPRA/VENTA/CORTO/CUBRIR      *
000190*             : CONTRA LAS REGLAS DEL MERCADO, Y DECIDE, UNA     *
000200*             : POSICION A LA VEZ, LA SIGUIENTE LIQUIDACION      *
000210*             : FORZOSA DE UNA CUENTA EN LLAMADA DE MARGEN.      *
000220*             : EL ARCHIVO (LECTURA/ESCRITURA DE MAESTROS Y      *
000230*             : BITACORAS) PERMANECE EN EL PROGRAMA QUE LLAMA.   *
000240* ARCHIVOS    : NO APLICA (SUBPROGRAMA DE COMPUTO)               *
000250* ACCION (ES) : FR=FOTO-DE-RIESGO, VO=VALIDAR-OPERACION,        *
000260*             : PL=PROXIMA-LIQUIDACION                          *
000270* PROGRAMA(S) : FSMPRC (PRECIO SPOT DE CADA POSICION)            *
000280* INSTALADO   : 17/11/1992                                      *
000290* BPM/RATIONAL: FSM-0019                                        *
000300* NOMBRE      : EVALUACION DE RIESGO DE CUENTA Y MARGEN          *
000310*****************************************************************
000320* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000330* 17/11/1992  R.ESPINO  (RE)     FSM-0019   VERSION INICIAL,    *
000340*                                           FOTO DE RIESGO Y     *
000350*                                           VALIDACION DE        *
000360*                                           OPERACIONES          *
000370* 04/09/1993  L.MEJIA   (LM)     FSM-0037   SE AGREGA EL TOPE    *
000380*                                           NOCIONAL POR         *
000390*                                           JUGADOR EN LA        *
000400*                                           VALIDACION            *
000410* 21/05/1996  O.CASTILLO (OC)    FSM-0058   SE AGREGA LA         *
000420*                                           FUNCION DE            *
000430*                                           PROXIMA-LIQUIDACION   *
000440*                                           PARA EL BARRIDO DE    *
000450*                                           MARGEN FORZOSO        *
000460* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K1   REVISION Y2K - SIN   *
000470*                                           CAMPOS DE FECHA EN    *
000480*                                           ESTE SUBPROGRAMA      *
000490* 14/02/2001  E.RAMIREZ (EEDR)   FSM-0104   SE CORRIGE EL PISO   *
000500*                                           DE PRECIO PARA QUE    *
000510*                                           SALTE LARGOS QUE      *
000520*                                           LO ROMPERIAN         *
000530* 09/10/2003  O.CASTILLO (OC)    FSM-0133   SE LIMITA LA TABLA    *
000540*                                           DE POSICIONES A 500   *
000550*                                           RENGLONES POR CUENTA  *
000560* 22/06/2006  L.MEJIA   (LM)     FSM-0151   SE AGREGA VISTA       *
000570*                                           DESGLOSADA DEL        *
000580*                                           MARGEN DE RENGLON     *
000590*                                           PARA EL REPORTE       *
000600* 14/07/2006  L.MEJIA   (LM)     FSM-0158   WKS-SUBI PASA A       *
000610*                                           77-NIVEL, FUERA DEL   *
000620*                                           GRUPO DE TRABAJO      *
000630*****************************************************************
000640 IDENTIFICATION DIVISION.
000650 PROGRAM-ID.    FSMRSK.
000660 AUTHOR.        R.ESPINO.
000670 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000680 DATE-WRITTEN.  17/11/1992.
000690 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SUBPROGRAMA DE COMPUTO.
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM.
000750 DATA DIVISION.
000760 WORKING-STORAGE SECTION.
000770*****************************************************************
000780*    SUBINDICE DE USO INDEPENDIENTE (NO ES PARTE DE NINGUN      *
000790*    RENGLON, SE SACA DEL GRUPO DE TRABAJO - 14/07/2006 LM      *
000800*    FSM-0158)                                                  *
000810*****************************************************************
000820 77  WKS-SUBI                   PIC 9(04)        COMP.
000830*****************************************************************
000840*               C A M P O S    D E    T R A B A J O             *
000850*****************************************************************
000860 01  WKS-CAMPOS-DE-TRABAJO.
000870     05  WKS-SPOT-POSICION           PIC S9(12)V9(06).
000880     05  WKS-VALOR-MERCADO           PIC S9(12)V9(06).
000890     05  WKS-VALOR-ABSOLUTO          PIC S9(12)V9(06).
000900     05  WKS-MARGEN-RENGLON          PIC S9(12)V9(06).
000910*    VISTA PARA EL RENGLON DE DETALLE DEL REPORTE DE MARGEN
000920     05  WKS-MARGEN-RENGLON-DESGLOSE REDEFINES WKS-MARGEN-RENGLON.
000930         10  WKS-MR-SIGNO            PIC S9.
000940         10  WKS-MR-ENTERO           PIC 9(09).
000950         10  WKS-MR-DECIMAL          PIC 9(06).
000960     05  WKS-MAYOR-VALOR-LARGO        PIC S9(12)V9(06).
000970     05  WKS-MAYOR-VALOR-CORTO        PIC S9(12)V9(06).
000980     05  WKS-IDX-MAYOR-LARGO          PIC 9(04)        COMP.
000990     05  WKS-IDX-MAYOR-CORTO          PIC 9(04)        COMP.
001000     05  WKS-S-MIN                   PIC S9(12)V9(06).
001010     05  WKS-TOPE-MAXIMO-ABS          PIC S9(12)V9(06).
001020     05  WKS-ACCIONES-ABS-ACTUALES    PIC S9(12)V9(06).
001030     05  WKS-TASA-MARGEN              PIC S9(03)V9(06).
001040     05  WKS-INTENTANDO-SIN-EXITO     PIC X(01).
001050         88  WKS-SE-ENCONTRO-LARGO-VALIDO     VALUE 'S'.
001060         88  WKS-NO-SE-ENCONTRO-LARGO-VALIDO  VALUE 'N'.
001070*    VISTA DESGLOSADA DE WKS-VALOR-MERCADO PARA BITACORA DE RASTREO
001080     05  WKS-VALOR-MERCADO-DESGLOSE REDEFINES WKS-VALOR-MERCADO.
001090         10  WKS-VM-SIGNO            PIC S9.
001100         10  WKS-VM-ENTERO           PIC 9(09).
001110         10  WKS-VM-DECIMAL          PIC 9(06).
001120*    VISTA DESGLOSADA DE WKS-S-MIN PARA BITACORA DE RASTREO
001130     05  WKS-S-MIN-DESGLOSE REDEFINES WKS-S-MIN.
001140         10  WKS-SM-SIGNO            PIC S9.
001150         10  WKS-SM-ENTERO           PIC 9(09).
001160         10  WKS-SM-DECIMAL          PIC 9(06).
001170*****************************************************************
001180*         PARAMETROS PARA LAS LLAMADAS A FSMPRC (CURVA)         *
001190*****************************************************************
001200 01  WKS-FSMPRC-FUNCION              PIC X(02).
001210 01  WKS-FSMPRC-PARAMETROS.
001220     05  WKS-FSMPRC-BASE              PIC S9(12)V9(06).
001230     05  WKS-FSMPRC-K                PIC S9(03)V9(06).
001240     05  WKS-FSMPRC-ACCIONES-TOTALES  PIC S9(12)V9(06).
001250     05  WKS-FSMPRC-CANTIDAD          PIC S9(12)V9(06).
001260     05  WKS-FSMPRC-PUNTOS-A-LA-FECHA PIC S9(12)V9(06).
001270     05  WKS-FSMPRC-SEMANA-RECIENTE    PIC 9(02).
001280 01  WKS-FSMPRC-RESULTADO             PIC S9(12)V9(06).
001290 01  WKS-FSMPRC-CODIGO-RETORNO         PIC 9(02).
001300*****************************************************************
001310*               C O P Y   D E   P A R A M E T R O S             *
001320*****************************************************************
001330     COPY FSMPRM.
001340*****************************************************************
001350*                 L I N K A G E   S E C T I O N                 *
001360*****************************************************************
001370 LINKAGE SECTION.
001380 01  LKG-FUNCION                    PIC X(02).
001390     88  LKG-FN-FOTO-DE-RIESGO            VALUE 'FR'.
001400     88  LKG-FN-VALIDAR-OPERACION         VALUE 'VO'.
001410     88  LKG-FN-PROXIMA-LIQUIDACION       VALUE 'PL'.
001420*****************************************************************
001430*    TABLA DE POSICIONES DE LA CUENTA (CARGADA POR EL QUE LLAMA) *
001440*****************************************************************
001450 01  LKG-CUENTA.
001460     05  LKG-SALDO-EFECTIVO          PIC S9(12)V9(06).
001470     05  LKG-CANTIDAD-POSICIONES      PIC 9(04)  COMP.
001480     05  LKG-TABLA-POSICIONES OCCURS 1 TO 500 TIMES
001490             DEPENDING ON LKG-CANTIDAD-POSICIONES
001500             INDEXED BY LKG-IDX-POS.
001510         10  LKG-POS-ID-JUGADOR        PIC 9(09).
001520         10  LKG-POS-ACCIONES          PIC S9(12)V9(06).
001530         10  LKG-POS-PRECIO-BASE        PIC S9(12)V9(06).
001540         10  LKG-POS-K-CURVA            PIC S9(03)V9(06).
001550         10  LKG-POS-ACCIONES-TOTALES   PIC S9(12)V9(06).
001560*****************************************************************
001570*         DATOS DE LA OPERACION A VALIDAR (FUNCION VO)          *
001580*****************************************************************
001590 01  LKG-OPERACION.
001600     05  LKG-OP-LADO-CDG             PIC X(05).
001610         88  LKG-OP-LADO-COMPRA           VALUE 'BUY'.
001620         88  LKG-OP-LADO-VENTA            VALUE 'SELL'.
001630         88  LKG-OP-LADO-CORTO            VALUE 'SHORT'.
001640         88  LKG-OP-LADO-CUBRIR           VALUE 'COVER'.
001650     05  LKG-OP-CANTIDAD              PIC S9(12)V9(06).
001660     05  LKG-OP-ACCIONES-POSEIDAS     PIC S9(12)V9(06).
001670     05  LKG-OP-PRECIO-BASE            PIC S9(12)V9(06).
001680     05  LKG-OP-K-CURVA                PIC S9(03)V9(06).
001690     05  LKG-OP-ACCIONES-TOTALES       PIC S9(12)V9(06).
001700*****************************************************************
001710*               A R E A S   D E   R E S U L T A D O             *
001720*****************************************************************
001730 01  LKG-RESULTADO-RIESGO.
001740     05  LKG-RR-EXPOSICION-NETA       PIC S9(12)V9(06).
001750     05  LKG-RR-EXPOSICION-BRUTA      PIC S9(12)V9(06).
001760     05  LKG-RR-MARGEN-USADO          PIC S9(12)V9(06).
001770     05  LKG-RR-CAPITAL               PIC S9(12)V9(06).
001780     05  LKG-RR-POD-DE-COMPRA         PIC S9(12)V9(06).
001790     05  LKG-RR-LLAMADA-MARGEN-CDG    PIC X(01).
001800         88  LKG-RR-HAY-LLAMADA-MARGEN    VALUE 'S'.
001810         88  LKG-RR-NO-HAY-LLAMADA-MARGEN VALUE 'N'.
001820 01  LKG-RESULTADO-LIQUIDACION.
001830     05  LKG-RL-IDX-POSICION          PIC 9(04)  COMP.
001840     05  LKG-RL-ACCION-CDG            PIC X(05).
001850         88  LKG-RL-VENDER                VALUE 'SELL'.
001860         88  LKG-RL-CUBRIR                VALUE 'COVER'.
001870     05  LKG-RL-CANTIDAD               PIC S9(12)V9(06).
001880 01  LKG-CODIGO-RETORNO               PIC 9(02).
001890     88  LKG-RC-OK                        VALUE 0.
001900     88  LKG-RC-RECHAZADO-DIRECCION        VALUE 10.
001910     88  LKG-RC-RECHAZADO-EFECTIVO          VALUE 11.
001920     88  LKG-RC-RECHAZADO-CANTIDAD          VALUE 12.
001930     88  LKG-RC-RECHAZADO-PISO               VALUE 13.
001940     88  LKG-RC-RECHAZADO-TOPE                VALUE 14.
001950     88  LKG-RC-SIN-POSICION-QUE-LIQUIDAR      VALUE 20.
001960     88  LKG-RC-FUNCION-INVALIDA                VALUE 90.
001970*****************************************************************
001980*               P R O C E D U R E   D I V I S I O N              *
001990*****************************************************************
002000 PROCEDURE DIVISION USING LKG-FUNCION LKG-CUENTA LKG-OPERACION
002010                          LKG-RESULTADO-RIESGO LKG-RESULTADO-LIQUIDACION
002020                          LKG-CODIGO-RETORNO.
002030 000-MAIN SECTION.
002040     SET LKG-RC-OK                  TO TRUE
002050     EVALUATE TRUE
002060        WHEN LKG-FN-FOTO-DE-RIESGO
002070             PERFORM 1000-FOTO-DE-RIESGO THRU 1000-FOTO-DE-RIESGO-E
002080        WHEN LKG-FN-VALIDAR-OPERACION
002090             PERFORM 2000-VALIDAR-OPERACION
002100                THRU 2000-VALIDAR-OPERACION-E
002110        WHEN LKG-FN-PROXIMA-LIQUIDACION
002120             PERFORM 4000-BARRIDO-DE-MARGEN
002130                THRU 4000-BARRIDO-DE-MARGEN-E
002140        WHEN OTHER
002150             SET LKG-RC-FUNCION-INVALIDA TO TRUE
002160     END-EVALUATE
002170     GOBACK
002180     .
002190 000-MAIN-E. EXIT.
002200*****************************************************************
002210*    1000-FOTO-DE-RIESGO : RECORRE LA TABLA DE POSICIONES,      *
002220*    PRECIA CADA UNA SOBRE LA CURVA Y ACUMULA LA EXPOSICION,    *
002230*    EL MARGEN USADO, EL CAPITAL Y EL PODER DE COMPRA.          *
002240*****************************************************************
002250 1000-FOTO-DE-RIESGO SECTION.
002260     MOVE ZEROS                     TO LKG-RR-EXPOSICION-NETA
002270                                        LKG-RR-EXPOSICION-BRUTA
002280                                        LKG-RR-MARGEN-USADO
002290     IF LKG-CANTIDAD-POSICIONES > ZEROS
002300        PERFORM 1050-ACUMULAR-UNA-POSICION
002310           THRU 1050-ACUMULAR-UNA-POSICION-E
002320           VARYING WKS-SUBI FROM 1 BY 1
002330              UNTIL WKS-SUBI > LKG-CANTIDAD-POSICIONES
002340     END-IF
002350     COMPUTE LKG-RR-CAPITAL = LKG-SALDO-EFECTIVO
002360                               + LKG-RR-EXPOSICION-NETA
002370     IF LKG-RR-CAPITAL > LKG-RR-MARGEN-USADO
002380        COMPUTE LKG-RR-POD-DE-COMPRA =
002390                LKG-RR-CAPITAL - LKG-RR-MARGEN-USADO
002400     ELSE
002410        MOVE ZEROS                  TO LKG-RR-POD-DE-COMPRA
002420     END-IF
002430     IF LKG-RR-MARGEN-USADO > ZEROS
002440        AND LKG-RR-CAPITAL < LKG-RR-MARGEN-USADO
002450        SET LKG-RR-HAY-LLAMADA-MARGEN TO TRUE
002460     ELSE
002470        SET LKG-RR-NO-HAY-LLAMADA-MARGEN TO TRUE
002480     END-IF
002490     .
002500 1000-FOTO-DE-RIESGO-E. EXIT.
002510*****************************************************************
002520*    1050-ACUMULAR-UNA-POSICION : PRECIA UN RENGLON DE LA TABLA  *
002530*    Y ACUMULA SU EXPOSICION Y SU MARGEN EN EL TOTAL DE CUENTA.  *
002540*****************************************************************
002550 1050-ACUMULAR-UNA-POSICION SECTION.
002560     SET LKG-IDX-POS TO WKS-SUBI
002570     PERFORM 1100-PRECIAR-POSICION THRU 1100-PRECIAR-POSICION-E
002580     COMPUTE WKS-VALOR-MERCADO =
002590             WKS-SPOT-POSICION * LKG-POS-ACCIONES (LKG-IDX-POS)
002600     ADD WKS-VALOR-MERCADO         TO LKG-RR-EXPOSICION-NETA
002610     IF WKS-VALOR-MERCADO < ZEROS
002620        COMPUTE WKS-VALOR-ABSOLUTO = WKS-VALOR-MERCADO * -1
002630        MOVE PRM-MARGEN-MANT-CORTO  TO WKS-TASA-MARGEN
002640     ELSE
002650        MOVE WKS-VALOR-MERCADO      TO WKS-VALOR-ABSOLUTO
002660        MOVE PRM-MARGEN-MANT-LARGO  TO WKS-TASA-MARGEN
002670     END-IF
002680     ADD WKS-VALOR-ABSOLUTO        TO LKG-RR-EXPOSICION-BRUTA
002690     COMPUTE WKS-MARGEN-RENGLON ROUNDED =
002700             WKS-TASA-MARGEN * WKS-VALOR-ABSOLUTO
002710     ADD WKS-MARGEN-RENGLON        TO LKG-RR-MARGEN-USADO
002720     .
002730 1050-ACUMULAR-UNA-POSICION-E. EXIT.
002740*****************************************************************
002750*    1100-PRECIAR-POSICION : OBTIENE EL PRECIO SPOT DEL          *
002760*    RENGLON ACTUAL DE LA TABLA DE POSICIONES VIA FSMPRC.        *
002770*****************************************************************
002780 1100-PRECIAR-POSICION SECTION.
002790     MOVE 'SP'                      TO WKS-FSMPRC-FUNCION
002800     MOVE LKG-POS-PRECIO-BASE (LKG-IDX-POS) TO WKS-FSMPRC-BASE
002810     MOVE LKG-POS-K-CURVA (LKG-IDX-POS)      TO WKS-FSMPRC-K
002820     MOVE LKG-POS-ACCIONES-TOTALES (LKG-IDX-POS)
002830                                     TO WKS-FSMPRC-ACCIONES-TOTALES
002840     CALL 'FSMPRC' USING WKS-FSMPRC-FUNCION WKS-FSMPRC-PARAMETROS
002850                          WKS-FSMPRC-RESULTADO
002860                          WKS-FSMPRC-CODIGO-RETORNO
002870     MOVE WKS-FSMPRC-RESULTADO      TO WKS-SPOT-POSICION
002880     .
002890 1100-PRECIAR-POSICION-E. EXIT.
002900*****************************************************************
002910*    2000-VALIDAR-OPERACION : APLICA LAS REGLAS DE DIRECCION,   *
002920*    EFECTIVO, TAMANO, PISO DE PRECIO Y TOPE NOCIONAL SOBRE LA   *
002930*    OPERACION PROPUESTA (LKG-OPERACION).                       *
002940*****************************************************************
002950 2000-VALIDAR-OPERACION SECTION.
002960     SET LKG-RC-OK                  TO TRUE
002970     EVALUATE TRUE
002980        WHEN LKG-OP-LADO-COMPRA
002990             IF LKG-OP-ACCIONES-POSEIDAS < ZEROS
003000                SET LKG-RC-RECHAZADO-DIRECCION TO TRUE
003010             END-IF
003020        WHEN LKG-OP-LADO-CORTO
003030             IF LKG-OP-ACCIONES-POSEIDAS > ZEROS
003040                SET LKG-RC-RECHAZADO-DIRECCION TO TRUE
003050             END-IF
003060        WHEN LKG-OP-LADO-VENTA
003070             IF LKG-OP-ACCIONES-POSEIDAS NOT > ZEROS
003080                OR LKG-OP-CANTIDAD > LKG-OP-ACCIONES-POSEIDAS
003090                SET LKG-RC-RECHAZADO-CANTIDAD TO TRUE
003100             END-IF
003110        WHEN LKG-OP-LADO-CUBRIR
003120             IF LKG-OP-ACCIONES-POSEIDAS NOT < ZEROS
003130                OR LKG-OP-CANTIDAD >
003140                   (LKG-OP-ACCIONES-POSEIDAS * -1)
003150                SET LKG-RC-RECHAZADO-CANTIDAD TO TRUE
003160             END-IF
003170     END-EVALUATE
003180     IF LKG-RC-OK
003190        IF LKG-OP-LADO-VENTA OR LKG-OP-LADO-CORTO
003200           PERFORM 3000-PISO-DE-PRECIO THRU 3000-PISO-DE-PRECIO-E
003210        END-IF
003220     END-IF
003230     IF LKG-RC-OK
003240        IF LKG-OP-LADO-COMPRA OR LKG-OP-LADO-CORTO
003250           PERFORM 3100-TOPE-NOCIONAL THRU 3100-TOPE-NOCIONAL-E
003260        END-IF
003270     END-IF
003280     .
003290 2000-VALIDAR-OPERACION-E. EXIT.
003300*****************************************************************
003310*    3000-PISO-DE-PRECIO : S-MIN = (PRECIO-MINIMO/JUSTO - 1)/KE  *
003320*    RECHAZA LA VENTA/CORTO SI LA CANTIDAD SOBREPASA EL MAXIMO   *
003330*    PERMITIDO ANTES DE ROMPER EL PISO.                          *
003340*****************************************************************
003350 3000-PISO-DE-PRECIO SECTION.
003360     MOVE 'EK'                      TO WKS-FSMPRC-FUNCION
003370     MOVE LKG-OP-K-CURVA             TO WKS-FSMPRC-K
003380     CALL 'FSMPRC' USING WKS-FSMPRC-FUNCION WKS-FSMPRC-PARAMETROS
003390                          WKS-FSMPRC-RESULTADO
003400                          WKS-FSMPRC-CODIGO-RETORNO
003410     IF WKS-FSMPRC-RESULTADO NOT = ZEROS AND LKG-OP-PRECIO-BASE
003420        NOT = ZEROS
003430        COMPUTE WKS-S-MIN ROUNDED =
003440                ((PRM-PRECIO-MINIMO-SPOT / LKG-OP-PRECIO-BASE) - 1)
003450                / WKS-FSMPRC-RESULTADO
003460     ELSE
003470        MOVE ZEROS                  TO WKS-S-MIN
003480     END-IF
003490     IF LKG-OP-ACCIONES-TOTALES - WKS-S-MIN > ZEROS
003500        COMPUTE WKS-ACCIONES-ABS-ACTUALES =
003510                LKG-OP-ACCIONES-TOTALES - WKS-S-MIN
003520     ELSE
003530        MOVE ZEROS                  TO WKS-ACCIONES-ABS-ACTUALES
003540     END-IF
003550     IF LKG-OP-CANTIDAD > WKS-ACCIONES-ABS-ACTUALES
003560        SET LKG-RC-RECHAZADO-PISO   TO TRUE
003570     END-IF
003580     .
003590 3000-PISO-DE-PRECIO-E. EXIT.
003600*****************************************************************
003610*    3100-TOPE-NOCIONAL : MAX-ABS = TOPE-NOCIONAL / SPOT-ANTES   *
003620*    RECHAZA CUANDO LA EXPOSICION DEL MISMO LADO, YA ABIERTA     *
003630*    MAS LA NUEVA CANTIDAD, SUPERA EL MAXIMO PERMITIDO.          *
003640*****************************************************************
003650 3100-TOPE-NOCIONAL SECTION.
003660     MOVE 'SP'                      TO WKS-FSMPRC-FUNCION
003670     MOVE LKG-OP-PRECIO-BASE         TO WKS-FSMPRC-BASE
003680     MOVE LKG-OP-K-CURVA             TO WKS-FSMPRC-K
003690     MOVE LKG-OP-ACCIONES-TOTALES    TO WKS-FSMPRC-ACCIONES-TOTALES
003700     CALL 'FSMPRC' USING WKS-FSMPRC-FUNCION WKS-FSMPRC-PARAMETROS
003710                          WKS-FSMPRC-RESULTADO
003720                          WKS-FSMPRC-CODIGO-RETORNO
003730     IF WKS-FSMPRC-RESULTADO > ZEROS
003740        COMPUTE WKS-TOPE-MAXIMO-ABS ROUNDED =
003750                PRM-TOPE-NOCIONAL-POSIC / WKS-FSMPRC-RESULTADO
003760     ELSE
003770        COMPUTE WKS-TOPE-MAXIMO-ABS ROUNDED =
003780                PRM-TOPE-NOCIONAL-POSIC / 0.000001
003790     END-IF
003800     IF LKG-OP-LADO-CORTO
003810        COMPUTE WKS-ACCIONES-ABS-ACTUALES =
003820                LKG-OP-ACCIONES-POSEIDAS * -1
003830     ELSE
003840        MOVE ZEROS                  TO WKS-ACCIONES-ABS-ACTUALES
003850        IF LKG-OP-ACCIONES-POSEIDAS > ZEROS
003860           MOVE LKG-OP-ACCIONES-POSEIDAS TO WKS-ACCIONES-ABS-ACTUALES
003870        END-IF
003880     END-IF
003890     IF WKS-ACCIONES-ABS-ACTUALES + LKG-OP-CANTIDAD >
003900        WKS-TOPE-MAXIMO-ABS + 0.000001
003910        SET LKG-RC-RECHAZADO-TOPE   TO TRUE
003920     END-IF
003930     .
003940 3100-TOPE-NOCIONAL-E. EXIT.
003950*****************************************************************
003960*    4000-BARRIDO-DE-MARGEN : DECIDE LA SIGUIENTE LIQUIDACION    *
003970*    FORZOSA - EL LARGO DE MAYOR VALOR QUE NO ROMPA EL PISO DE   *
003980*    PRECIO, SI NO HAY UNO VALIDO, EL CORTO DE MAYOR VALOR.      *
003990*****************************************************************
004000 4000-BARRIDO-DE-MARGEN SECTION.
004010     MOVE ZEROS                     TO LKG-RL-IDX-POSICION
004020                                        LKG-RL-CANTIDAD
004030                                        WKS-MAYOR-VALOR-LARGO
004040                                        WKS-MAYOR-VALOR-CORTO
004050                                        WKS-IDX-MAYOR-LARGO
004060                                        WKS-IDX-MAYOR-CORTO
004070     SET LKG-RC-SIN-POSICION-QUE-LIQUIDAR TO TRUE
004080     IF LKG-CANTIDAD-POSICIONES > ZEROS
004090        PERFORM 4050-EVALUAR-UNA-POSICION
004100           THRU 4050-EVALUAR-UNA-POSICION-E
004110           VARYING WKS-SUBI FROM 1 BY 1
004120              UNTIL WKS-SUBI > LKG-CANTIDAD-POSICIONES
004130     END-IF
004140     IF WKS-IDX-MAYOR-LARGO > ZEROS
004150        SET LKG-RC-OK                TO TRUE
004160        MOVE WKS-IDX-MAYOR-LARGO     TO LKG-RL-IDX-POSICION
004170        SET LKG-RL-VENDER            TO TRUE
004180        MOVE LKG-POS-ACCIONES (WKS-IDX-MAYOR-LARGO)
004190                                      TO LKG-RL-CANTIDAD
004200     ELSE
004210        IF WKS-IDX-MAYOR-CORTO > ZEROS
004220           SET LKG-RC-OK              TO TRUE
004230           MOVE WKS-IDX-MAYOR-CORTO   TO LKG-RL-IDX-POSICION
004240           SET LKG-RL-CUBRIR          TO TRUE
004250           COMPUTE LKG-RL-CANTIDAD =
004260                   LKG-POS-ACCIONES (WKS-IDX-MAYOR-CORTO) * -1
004270        END-IF
004280     END-IF
004290     .
004300 4000-BARRIDO-DE-MARGEN-E. EXIT.
004310*****************************************************************
004320*    4050-EVALUAR-UNA-POSICION : PRECIA UN RENGLON Y LO COMPARA  *
004330*    CONTRA EL MAYOR LARGO (QUE CABE EN EL PISO) Y EL MAYOR      *
004340*    CORTO VISTOS HASTA AHORA.                                   *
004350*****************************************************************
004360 4050-EVALUAR-UNA-POSICION SECTION.
004370     SET LKG-IDX-POS TO WKS-SUBI
004380     PERFORM 1100-PRECIAR-POSICION THRU 1100-PRECIAR-POSICION-E
004390     COMPUTE WKS-VALOR-MERCADO =
004400             WKS-SPOT-POSICION * LKG-POS-ACCIONES (LKG-IDX-POS)
004410     IF WKS-VALOR-MERCADO > ZEROS
004420        IF WKS-VALOR-MERCADO > WKS-MAYOR-VALOR-LARGO
004430           PERFORM 4100-CABE-EN-EL-PISO
004440              THRU 4100-CABE-EN-EL-PISO-E
004450           IF WKS-SE-ENCONTRO-LARGO-VALIDO
004460              MOVE WKS-VALOR-MERCADO    TO WKS-MAYOR-VALOR-LARGO
004470              MOVE WKS-SUBI              TO WKS-IDX-MAYOR-LARGO
004480           END-IF
004490        END-IF
004500     ELSE
004510        COMPUTE WKS-VALOR-ABSOLUTO = WKS-VALOR-MERCADO * -1
004520        IF WKS-VALOR-ABSOLUTO > WKS-MAYOR-VALOR-CORTO
004530           MOVE WKS-VALOR-ABSOLUTO       TO WKS-MAYOR-VALOR-CORTO
004540           MOVE WKS-SUBI                  TO WKS-IDX-MAYOR-CORTO
004550        END-IF
004560     END-IF
004570     .
004580 4050-EVALUAR-UNA-POSICION-E. EXIT.
004590*****************************************************************
004600*    4100-CABE-EN-EL-PISO : VERIFICA SI VENDER TODA LA           *
004610*    POSICION LARGA ACTUAL ROMPERIA EL PISO DE PRECIO.           *
004620*****************************************************************
004630 4100-CABE-EN-EL-PISO SECTION.
004640     SET WKS-NO-SE-ENCONTRO-LARGO-VALIDO TO TRUE
004650     MOVE 'EK'                      TO WKS-FSMPRC-FUNCION
004660     MOVE LKG-POS-K-CURVA (LKG-IDX-POS) TO WKS-FSMPRC-K
004670     CALL 'FSMPRC' USING WKS-FSMPRC-FUNCION WKS-FSMPRC-PARAMETROS
004680                          WKS-FSMPRC-RESULTADO
004690                          WKS-FSMPRC-CODIGO-RETORNO
004700     IF WKS-FSMPRC-RESULTADO NOT = ZEROS AND
004710        LKG-POS-PRECIO-BASE (LKG-IDX-POS) NOT = ZEROS
004720        COMPUTE WKS-S-MIN ROUNDED =
004730                ((PRM-PRECIO-MINIMO-SPOT /
004740                  LKG-POS-PRECIO-BASE (LKG-IDX-POS)) - 1)
004750                / WKS-FSMPRC-RESULTADO
004760     ELSE
004770        MOVE ZEROS                  TO WKS-S-MIN
004780     END-IF
004790     COMPUTE WKS-VALOR-ABSOLUTO =
004800             LKG-POS-ACCIONES-TOTALES (LKG-IDX-POS) - WKS-S-MIN
004810     IF WKS-VALOR-ABSOLUTO NOT < LKG-POS-ACCIONES (LKG-IDX-POS)
004820        SET WKS-SE-ENCONTRO-LARGO-VALIDO TO TRUE
004830     END-IF
004840     .
004850 4100-CABE-EN-EL-PISO-E. EXIT.
