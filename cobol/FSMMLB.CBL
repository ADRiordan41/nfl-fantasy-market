000100*****************************************************************
000110* FECHA       : 21/05/1996                                      *
000120* PROGRAMADOR : O.CASTILLO (OC)                                  *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMMLB                                           *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CALCULA LOS PUNTOS FANTASY DE BATEADORES Y        *
000170*             : LANZADORES DE MLB, FUSIONA A LOS JUGADORES DE      *
000180*             : DOBLE VIA (BATEAN Y LANZAN) Y ESCRIBE EL ARCHIVO   *
000190*             : CANONICO DE PROYECCIONES ORDENADO POR PUNTOS.     *
000200* ARCHIVOS    : FSMHIT (ENTRADA, BATEO), FSMPIT (ENTRADA,          *
000210*             : PITCHEO), FSMPJC (SALIDA CANONICA), FTPMLB          *
000220*             : (REPORTE DE PUNTUACION)                            *
000230* ACCION (ES) : NO APLICA                                        *
000240* PROGRAMA(S) : NO APLICA                                        *
000250* INSTALADO   : 21/05/1996                                      *
000260* BPM/RATIONAL: FSM-0060                                        *
000270* NOMBRE      : PUNTUACION FANTASY DE MLB                       *
000280*****************************************************************
000290* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000300* 21/05/1996  O.CASTILLO (OC)    FSM-0060   VERSION INICIAL      *
000310* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K5   REVISION Y2K - SIN    *
000320*                                           CAMPOS DE FECHA AAAA  *
000330*                                           EN ESTE PROGRAMA      *
000340* 11/04/2000  E.RAMIREZ (EEDR)   FSM-0097   SE AGREGA EL CORTE     *
000350*                                           MINIMO DE PUNTOS POR     *
000360*                                           TARJETA DE CONTROL       *
000370*                                           (ANTES ERA FIJO EN CERO) *
000380* 14/07/2006  L.MEJIA   (LM)     FSM-0158   WKS-SUBI, WKS-SUBJ Y    *
000390*                                           EL SWITCH DE FIN DE     *
000400*                                           LANZADORES PASAN A      *
000410*                                           77-NIVEL, FUERA DEL     *
000420*                                           GRUPO DE TRABAJO        *
000430*****************************************************************
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.    FSMMLB.
000460 AUTHOR.        O.CASTILLO.
000470 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000480 DATE-WRITTEN.  21/05/1996.
000490 DATE-COMPILED.
000500 SECURITY.      USO INTERNO - LOTE DE PUNTUACION DE MLB.
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT FSMHIT   ASSIGN   TO FSMHIT
000580            ORGANIZATION      IS LINE SEQUENTIAL
000590            FILE STATUS       IS FS-FSMHIT.
000600     SELECT FSMPIT   ASSIGN   TO FSMPIT
000610            ORGANIZATION      IS LINE SEQUENTIAL
000620            FILE STATUS       IS FS-FSMPIT.
000630     SELECT FSMPJC   ASSIGN   TO FSMPJC
000640            ORGANIZATION      IS LINE SEQUENTIAL
000650            FILE STATUS       IS FS-FSMPJC.
000660     SELECT FTPMLB   ASSIGN   TO FTPMLB
000670            ORGANIZATION      IS LINE SEQUENTIAL
000680            FILE STATUS       IS FS-FTPMLB.
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  FSMHIT.
000720     COPY FSMHIT.
000730 FD  FSMPIT.
000740     COPY FSMPIT.
000750 FD  FSMPJC.
000760     COPY FSMPJC.
000770 FD  FTPMLB.
000780 01  REG-FTPMLB                      PIC X(100).
000790 WORKING-STORAGE SECTION.
000800*****************************************************************
000810*    SUBINDICES Y SWITCH DE FIN DE ARCHIVO DE USO INDEPENDIENTE  *
000820*    (NO SON PARTE DE NINGUN RENGLON, SE SACAN DEL GRUPO DE      *
000830*    TRABAJO - 14/07/2006 LM FSM-0158)                           *
000840*****************************************************************
000850 77  WKS-SUBI                                PIC 9(05)  COMP.
000860 77  WKS-SUBJ                                PIC 9(05)  COMP.
000870 77  WKS-FIN-LANZADORES-CDG                  PIC X(01)  VALUE 'N'.
000880     88  WKS-HAY-FIN-LANZADORES                    VALUE 'S'.
000890*****************************************************************
000900*               C A M P O S    D E    T R A B A J O             *
000910*****************************************************************
000920 01  WKS-CAMPOS-DE-TRABAJO.
000930     05  WKS-PROGRAMA                 PIC X(08)  VALUE 'FSMMLB'.
000940     05  WKS-FIN-BATEADORES-CDG          PIC X(01)  VALUE 'N'.
000950         88  WKS-HAY-FIN-BATEADORES           VALUE 'S'.
000960     05  WKS-SINGLES-CALC                    PIC S9(04).
000970     05  WKS-PUNTOS-CALC                      PIC S9(06)V9(03).
000980*    DESGLOSE PARA EL RENGLON DE DETALLE DEL REPORTE
000990     05  WKS-PUNTOS-CALC-DESGLOSE REDEFINES WKS-PUNTOS-CALC.
001000         10  WKS-PTC-SIGNO                       PIC X(01).
001010         10  WKS-PTC-ENTERO                        PIC 9(05).
001020         10  WKS-PTC-DECIMAL                         PIC 9(03).
001030     05  WKS-POSICION-CALC                     PIC X(08).
001040     05  WKS-ORD-I                                PIC 9(05)  COMP.
001050     05  WKS-ORD-J                                 PIC 9(05)  COMP.
001060     05  WKS-COM-IDX-ENCONTRADO                     PIC 9(05) COMP.
001070     05  WKS-ORD-TEMP-NOMBRE                         PIC X(64).
001080     05  WKS-ORD-TEMP-EQUIPO                           PIC X(08).
001090     05  WKS-ORD-TEMP-POSICION                          PIC X(08).
001100     05  WKS-ORD-TEMP-PUNTOS                             PIC 9(06)V9(03).
001110*    DESGLOSE PARA EL RENGLON DE DETALLE DEL REPORTE
001120     05  WKS-ORD-TEMP-PTS-DESGLOSE
001130            REDEFINES WKS-ORD-TEMP-PUNTOS.
001140         10  WKS-OTP-ENTERO                        PIC 9(06).
001150         10  WKS-OTP-DECIMAL                         PIC 9(03).
001160*****************************************************************
001170*     CONTADORES DEL LOTE (EN COMP)                             *
001180*****************************************************************
001190     05  WKS-TOTAL-ESCRITOS                     PIC 9(07)  COMP.
001200     05  WKS-TOTAL-DESCARTADOS                    PIC 9(07) COMP.
001210     05  WKS-TOTAL-FUSIONADOS                      PIC 9(07) COMP.
001220     05  FILLER                                       PIC X(10).
001230*****************************************************************
001240*     TARJETA DE CONTROL DEL LOTE                                *
001250*****************************************************************
001260 01  WKS-TARJETA-CONTROL.
001270     05  WKS-CTL-PUNTOS-MINIMOS          PIC 9(06)V9(03).
001280*    DESGLOSE PARA VALIDAR LA TARJETA DE CONTROL
001290     05  WKS-CTL-PTS-MIN-DESGLOSE
001300            REDEFINES WKS-CTL-PUNTOS-MINIMOS.
001310         10  WKS-CPM-ENTERO                        PIC 9(06).
001320         10  WKS-CPM-DECIMAL                         PIC 9(03).
001330     05  FILLER                            PIC X(71).
001340*****************************************************************
001350*     TABLA COMBINADA DE BATEADORES Y LANZADORES YA PUNTUADOS   *
001360*****************************************************************
001370 01  WKS-TABLA-COMBINADA.
001380     05  WKS-CANT-COMBINADA            PIC 9(05)  COMP.
001390     05  WKS-TC-RENGLON OCCURS 1 TO 5000 TIMES
001400            DEPENDING ON WKS-CANT-COMBINADA
001410            INDEXED BY WKS-IDX-COM.
001420         10  WKS-TC-NOMBRE-MAY                PIC X(64).
001430         10  WKS-TC-EQUIPO-MAY                 PIC X(08).
001440         10  WKS-TC-POSICION                    PIC X(08).
001450         10  WKS-TC-PUNTOS                        PIC 9(06)V9(03).
001460         10  WKS-TC-ORIGEN-CDG                     PIC X(01).
001470             88  WKS-TC-ES-BATEADOR                    VALUE 'H'.
001480             88  WKS-TC-ES-LANZADOR                      VALUE 'P'.
001490             88  WKS-TC-ES-DOBLE-VIA                      VALUE 'B'.
001500*****************************************************************
001510*     R E N G L O N E S   D E L   R E P O R T E                 *
001520*****************************************************************
001530 01  WKS-ENCABEZADO-REPORTE.
001540     05  FILLER                      PIC X(20)   VALUE SPACES.
001550     05  FILLER                      PIC X(44)   VALUE
001560             'REPORTE DE PUNTUACION FANTASY DE MLB       '.
001570     05  FILLER                      PIC X(36)   VALUE SPACES.
001580 01  WKS-RENGLON-DETALLE              PIC X(90).
001590 01  WKS-RENGLON-TRAILER              PIC X(90).
001600*****************************************************************
001610*               V A R I A B L E S   D E   A R C H I V O          *
001620*****************************************************************
001630 01  FS-FSMHIT                       PIC 9(02)  VALUE ZEROS.
001640 01  FS-FSMPIT                       PIC 9(02)  VALUE ZEROS.
001650 01  FS-FSMPJC                       PIC 9(02)  VALUE ZEROS.
001660 01  FS-FTPMLB                       PIC 9(02)  VALUE ZEROS.
001670     COPY FSMPRM.
001680*****************************************************************
001690*               P R O C E D U R E   D I V I S I O N              *
001700*****************************************************************
001710 PROCEDURE DIVISION.
001720 000-MAIN SECTION.
001730     PERFORM 100-ABRIR-ARCHIVOS      THRU 100-ABRIR-ARCHIVOS-E
001740     PERFORM 200-CARGAR-BATEADORES   THRU 200-CARGAR-BATEADORES-E
001750     PERFORM 250-CARGAR-LANZADORES   THRU 250-CARGAR-LANZADORES-E
001760     PERFORM 300-ORDENAR-COMBINADA   THRU 300-ORDENAR-COMBINADA-E
001770     PERFORM 350-ESCRIBIR-CANONICO   THRU 350-ESCRIBIR-CANONICO-E
001780     PERFORM 900-REPORTE-TRAILER     THRU 900-REPORTE-TRAILER-E
001790     PERFORM 990-CERRAR-ARCHIVOS     THRU 990-CERRAR-ARCHIVOS-E
001800     STOP RUN
001810     .
001820 000-MAIN-E. EXIT.
001830*****************************************************************
001840*    100-ABRIR-ARCHIVOS                                          *
001850*****************************************************************
001860 100-ABRIR-ARCHIVOS SECTION.
001870     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
001880     OPEN INPUT   FSMHIT FSMPIT
001890     OPEN OUTPUT  FSMPJC FTPMLB
001900     MOVE ZEROS                   TO WKS-TOTAL-ESCRITOS
001910                                      WKS-TOTAL-DESCARTADOS
001920                                      WKS-TOTAL-FUSIONADOS
001930                                      WKS-CANT-COMBINADA
001940     WRITE REG-FTPMLB FROM WKS-ENCABEZADO-REPORTE
001950     .
001960 100-ABRIR-ARCHIVOS-E. EXIT.
001970*****************************************************************
001980*    200-CARGAR-BATEADORES                                       *
001990*****************************************************************
002000 200-CARGAR-BATEADORES SECTION.
002010     PERFORM 205-LEER-UN-BATEADOR    THRU 205-LEER-UN-BATEADOR-E
002020        UNTIL WKS-HAY-FIN-BATEADORES
002030     .
002040 200-CARGAR-BATEADORES-E. EXIT.
002050*****************************************************************
002060*    205-LEER-UN-BATEADOR                                         *
002070*****************************************************************
002080 205-LEER-UN-BATEADOR SECTION.
002090     READ FSMHIT
002100        AT END
002110           SET WKS-HAY-FIN-BATEADORES      TO TRUE
002120     END-READ
002130     IF NOT WKS-HAY-FIN-BATEADORES
002140        PERFORM 210-PUNTUAR-BATEADOR  THRU 210-PUNTUAR-BATEADOR-E
002150     END-IF
002160     .
002170 205-LEER-UN-BATEADOR-E. EXIT.
002180*****************************************************************
002190*    210-PUNTUAR-BATEADOR : SENCILLOS=MAX(0,H-2B-3B-HR); PUNTOS  *
002200*    = SENCILLOS + 2X2B + 3X3B + 4XHR + R + RBI + BB + 2XSB       *
002210*    - 0.25XSO.  SE DESCARTA SI PUNTOS<=0 O (AB<40 Y PUNTOS<40). *
002220*****************************************************************
002230 210-PUNTUAR-BATEADOR SECTION.
002240     COMPUTE WKS-SINGLES-CALC =
002250             HIT-H - HIT-DOBLES - HIT-TRIPLES - HIT-HR
002260     IF WKS-SINGLES-CALC < 0
002270        MOVE 0                         TO WKS-SINGLES-CALC
002280     END-IF
002290     COMPUTE WKS-PUNTOS-CALC ROUNDED =
002300             WKS-SINGLES-CALC + (2 * HIT-DOBLES) + (3 * HIT-TRIPLES)
002310             + (4 * HIT-HR) + HIT-R + HIT-RBI + HIT-BB
002320             + (2 * HIT-SB) - (0.25 * HIT-SO)
002330     IF WKS-PUNTOS-CALC <= 0
002340        OR (HIT-AB < 40 AND WKS-PUNTOS-CALC < 40)
002350        ADD 1                            TO WKS-TOTAL-DESCARTADOS
002360     ELSE
002370        MOVE HIT-POSICION-CDG              TO WKS-POSICION-CALC
002380        PERFORM 215-INSERTAR-BATEADOR    THRU 215-INSERTAR-BATEADOR-E
002390     END-IF
002400     .
002410 210-PUNTUAR-BATEADOR-E. EXIT.
002420*****************************************************************
002430*    215-INSERTAR-BATEADOR : UN BATEADOR REPETIDO EN EL MISMO    *
002440*    ARCHIVO ES DUPLICADO DEL MISMO TIPO; SE CONSERVA EL DE      *
002450*    MAS PUNTOS.                                                 *
002460*****************************************************************
002470 215-INSERTAR-BATEADOR SECTION.
002480     MOVE ZEROS                       TO WKS-COM-IDX-ENCONTRADO
002490     PERFORM 217-BUSCAR-EN-COMBINADA  THRU 217-BUSCAR-EN-COMBINADA-E
002500        VARYING WKS-SUBJ FROM 1 BY 1
002510        UNTIL WKS-SUBJ > WKS-CANT-COMBINADA
002520     IF WKS-COM-IDX-ENCONTRADO = ZEROS
002530        ADD 1                             TO WKS-CANT-COMBINADA
002540        SET WKS-IDX-COM TO WKS-CANT-COMBINADA
002550        MOVE HIT-NOMBRE                     TO
002560                                    WKS-TC-NOMBRE-MAY (WKS-IDX-COM)
002570        MOVE HIT-EQUIPO-CDG                   TO
002580                                    WKS-TC-EQUIPO-MAY (WKS-IDX-COM)
002590        MOVE WKS-POSICION-CALC                 TO
002600                                    WKS-TC-POSICION (WKS-IDX-COM)
002610        MOVE WKS-PUNTOS-CALC                     TO
002620                                    WKS-TC-PUNTOS (WKS-IDX-COM)
002630        SET WKS-TC-ES-BATEADOR (WKS-IDX-COM)       TO TRUE
002640     ELSE
002650        SET WKS-IDX-COM TO WKS-COM-IDX-ENCONTRADO
002660        IF WKS-PUNTOS-CALC > WKS-TC-PUNTOS (WKS-IDX-COM)
002670           MOVE WKS-PUNTOS-CALC     TO WKS-TC-PUNTOS (WKS-IDX-COM)
002680           MOVE WKS-POSICION-CALC    TO WKS-TC-POSICION (WKS-IDX-COM)
002690        END-IF
002700     END-IF
002710     .
002720 215-INSERTAR-BATEADOR-E. EXIT.
002730*****************************************************************
002740*    217-BUSCAR-EN-COMBINADA                                      *
002750*****************************************************************
002760 217-BUSCAR-EN-COMBINADA SECTION.
002770     SET WKS-IDX-COM TO WKS-SUBJ
002780     IF WKS-TC-NOMBRE-MAY (WKS-IDX-COM) = HIT-NOMBRE
002790        AND WKS-TC-EQUIPO-MAY (WKS-IDX-COM) = HIT-EQUIPO-CDG
002800        MOVE WKS-SUBJ                      TO WKS-COM-IDX-ENCONTRADO
002810     END-IF
002820     .
002830 217-BUSCAR-EN-COMBINADA-E. EXIT.
002840*****************************************************************
002850*    250-CARGAR-LANZADORES                                       *
002860*****************************************************************
002870 250-CARGAR-LANZADORES SECTION.
002880     PERFORM 255-LEER-UN-LANZADOR    THRU 255-LEER-UN-LANZADOR-E
002890        UNTIL WKS-HAY-FIN-LANZADORES
002900     .
002910 250-CARGAR-LANZADORES-E. EXIT.
002920*****************************************************************
002930*    255-LEER-UN-LANZADOR                                         *
002940*****************************************************************
002950 255-LEER-UN-LANZADOR SECTION.
002960     READ FSMPIT
002970        AT END
002980           SET WKS-HAY-FIN-LANZADORES      TO TRUE
002990     END-READ
003000     IF NOT WKS-HAY-FIN-LANZADORES
003010        PERFORM 260-PUNTUAR-LANZADOR  THRU 260-PUNTUAR-LANZADOR-E
003020     END-IF
003030     .
003040 255-LEER-UN-LANZADOR-E. EXIT.
003050*****************************************************************
003060*    260-PUNTUAR-LANZADOR : PUNTOS = 3XIP + K + 5XW + 5XSV -      *
003070*    2XER - 0.25XH - 0.5XBB - 2XL.  SE DESCARTA SI PUNTOS<=0 O    *
003080*    (IP<10 Y PUNTOS<40).                                        *
003090*****************************************************************
003100 260-PUNTUAR-LANZADOR SECTION.
003110     COMPUTE WKS-PUNTOS-CALC ROUNDED =
003120             (3 * PIT-ENTRADAS-LANZADAS) + PIT-K + (5 * PIT-W)
003130             + (5 * PIT-SV) - (2 * PIT-ER) - (0.25 * PIT-H)
003140             - (0.5 * PIT-BB) - (2 * PIT-L)
003150     IF WKS-PUNTOS-CALC <= 0
003160        OR (PIT-ENTRADAS-LANZADAS < 10 AND WKS-PUNTOS-CALC < 40)
003170        ADD 1                            TO WKS-TOTAL-DESCARTADOS
003180     ELSE
003190        PERFORM 265-DETERMINAR-POSICION  THRU 265-DETERMINAR-POSICION-E
003200        PERFORM 270-FUSIONAR-LANZADOR    THRU 270-FUSIONAR-LANZADOR-E
003210     END-IF
003220     .
003230 260-PUNTUAR-LANZADOR-E. EXIT.
003240*****************************************************************
003250*    265-DETERMINAR-POSICION : RP SI ESTA LISTADO RP Y NO SP;   *
003260*    SP SI ESTA LISTADO SP (CON O SIN RP); SI NO VIENE NINGUNO,   *
003270*    SP CUANDO LOS JUEGOS INICIADOS SON 8 O MAS, SI NO RP.        *
003280*****************************************************************
003290 265-DETERMINAR-POSICION SECTION.
003300     EVALUATE TRUE
003310        WHEN PIT-ESTA-LISTADO-RP AND NOT PIT-ESTA-LISTADO-SP
003320           MOVE 'RP'                      TO WKS-POSICION-CALC
003330        WHEN NOT PIT-ESTA-LISTADO-RP AND NOT PIT-ESTA-LISTADO-SP
003340           IF PIT-JUEGOS-INICIADOS >= 8
003350              MOVE 'SP'                      TO WKS-POSICION-CALC
003360           ELSE
003370              MOVE 'RP'                      TO WKS-POSICION-CALC
003380           END-IF
003390        WHEN OTHER
003400           MOVE 'SP'                      TO WKS-POSICION-CALC
003410     END-EVALUATE
003420     .
003430 265-DETERMINAR-POSICION-E. EXIT.
003440*****************************************************************
003450*    270-FUSIONAR-LANZADOR : SI EL JUGADOR YA ESTA EN LA TABLA   *
003460*    POR SU RENGLON DE BATEO, SUMA LOS PUNTOS Y CONSERVA LA       *
003470*    POSICION DEL BATEADOR (JUGADOR DE DOBLE VIA).  SI YA ESTABA  *
003480*    POR OTRO RENGLON DE PITCHEO, ES DUPLICADO DEL MISMO TIPO Y   *
003490*    SE CONSERVA EL DE MAS PUNTOS.                               *
003500*****************************************************************
003510 270-FUSIONAR-LANZADOR SECTION.
003520     MOVE ZEROS                       TO WKS-COM-IDX-ENCONTRADO
003530     PERFORM 272-BUSCAR-LANZADOR-EN-COMBINADA
003540        THRU 272-BUSCAR-LANZADOR-EN-COMBINADA-E
003550        VARYING WKS-SUBJ FROM 1 BY 1
003560        UNTIL WKS-SUBJ > WKS-CANT-COMBINADA
003570     IF WKS-COM-IDX-ENCONTRADO = ZEROS
003580        ADD 1                             TO WKS-CANT-COMBINADA
003590        SET WKS-IDX-COM TO WKS-CANT-COMBINADA
003600        MOVE PIT-NOMBRE                     TO
003610                                    WKS-TC-NOMBRE-MAY (WKS-IDX-COM)
003620        MOVE PIT-EQUIPO-CDG                   TO
003630                                    WKS-TC-EQUIPO-MAY (WKS-IDX-COM)
003640        MOVE WKS-POSICION-CALC                 TO
003650                                    WKS-TC-POSICION (WKS-IDX-COM)
003660        MOVE WKS-PUNTOS-CALC                     TO
003670                                    WKS-TC-PUNTOS (WKS-IDX-COM)
003680        SET WKS-TC-ES-LANZADOR (WKS-IDX-COM)       TO TRUE
003690     ELSE
003700        SET WKS-IDX-COM TO WKS-COM-IDX-ENCONTRADO
003710        EVALUATE TRUE
003720           WHEN WKS-TC-ES-BATEADOR (WKS-IDX-COM)
003730              ADD WKS-PUNTOS-CALC   TO WKS-TC-PUNTOS (WKS-IDX-COM)
003740              SET WKS-TC-ES-DOBLE-VIA (WKS-IDX-COM) TO TRUE
003750              ADD 1                    TO WKS-TOTAL-FUSIONADOS
003760           WHEN WKS-TC-ES-LANZADOR (WKS-IDX-COM)
003770              IF WKS-PUNTOS-CALC > WKS-TC-PUNTOS (WKS-IDX-COM)
003780                 MOVE WKS-PUNTOS-CALC    TO
003790                                       WKS-TC-PUNTOS (WKS-IDX-COM)
003800                 MOVE WKS-POSICION-CALC   TO
003810                                       WKS-TC-POSICION (WKS-IDX-COM)
003820              END-IF
003830           WHEN OTHER
003840              CONTINUE
003850        END-EVALUATE
003860     END-IF
003870     .
003880 270-FUSIONAR-LANZADOR-E. EXIT.
003890*****************************************************************
003900*    272-BUSCAR-LANZADOR-EN-COMBINADA                             *
003910*****************************************************************
003920 272-BUSCAR-LANZADOR-EN-COMBINADA SECTION.
003930     SET WKS-IDX-COM TO WKS-SUBJ
003940     IF WKS-TC-NOMBRE-MAY (WKS-IDX-COM) = PIT-NOMBRE
003950        AND WKS-TC-EQUIPO-MAY (WKS-IDX-COM) = PIT-EQUIPO-CDG
003960        MOVE WKS-SUBJ                      TO WKS-COM-IDX-ENCONTRADO
003970     END-IF
003980     .
003990 272-BUSCAR-LANZADOR-EN-COMBINADA-E. EXIT.
004000*****************************************************************
004010*    300-ORDENAR-COMBINADA : ORDENAMIENTO DE BURBUJA, PUNTOS     *
004020*    DESCENDENTE Y NOMBRE ASCENDENTE COMO DESEMPATE.             *
004030*****************************************************************
004040 300-ORDENAR-COMBINADA SECTION.
004050     IF WKS-CANT-COMBINADA > 1
004060        PERFORM 310-PASADA-ORDENAMIENTO
004070           THRU 310-PASADA-ORDENAMIENTO-E
004080           VARYING WKS-ORD-I FROM 1 BY 1
004090           UNTIL WKS-ORD-I >= WKS-CANT-COMBINADA
004100     END-IF
004110     .
004120 300-ORDENAR-COMBINADA-E. EXIT.
004130*****************************************************************
004140*    310-PASADA-ORDENAMIENTO                                      *
004150*****************************************************************
004160 310-PASADA-ORDENAMIENTO SECTION.
004170     PERFORM 320-COMPARAR-UN-PAR      THRU 320-COMPARAR-UN-PAR-E
004180        VARYING WKS-ORD-J FROM 1 BY 1
004190        UNTIL WKS-ORD-J > (WKS-CANT-COMBINADA - WKS-ORD-I)
004200     .
004210 310-PASADA-ORDENAMIENTO-E. EXIT.
004220*****************************************************************
004230*    320-COMPARAR-UN-PAR                                          *
004240*****************************************************************
004250 320-COMPARAR-UN-PAR SECTION.
004260     SET WKS-IDX-COM TO WKS-ORD-J
004270     IF WKS-TC-PUNTOS (WKS-IDX-COM) <
004280        WKS-TC-PUNTOS (WKS-IDX-COM + 1)
004290        OR (WKS-TC-PUNTOS (WKS-IDX-COM) =
004300            WKS-TC-PUNTOS (WKS-IDX-COM + 1)
004310            AND WKS-TC-NOMBRE-MAY (WKS-IDX-COM) >
004320                WKS-TC-NOMBRE-MAY (WKS-IDX-COM + 1))
004330        MOVE WKS-TC-NOMBRE-MAY (WKS-IDX-COM)   TO WKS-ORD-TEMP-NOMBRE
004340        MOVE WKS-TC-EQUIPO-MAY (WKS-IDX-COM)    TO WKS-ORD-TEMP-EQUIPO
004350        MOVE WKS-TC-POSICION (WKS-IDX-COM)       TO
004360                                             WKS-ORD-TEMP-POSICION
004370        MOVE WKS-TC-PUNTOS (WKS-IDX-COM)          TO
004380                                             WKS-ORD-TEMP-PUNTOS
004390        MOVE WKS-TC-NOMBRE-MAY (WKS-IDX-COM + 1)   TO
004400                                         WKS-TC-NOMBRE-MAY (WKS-IDX-COM)
004410        MOVE WKS-TC-EQUIPO-MAY (WKS-IDX-COM + 1)    TO
004420                                         WKS-TC-EQUIPO-MAY (WKS-IDX-COM)
004430        MOVE WKS-TC-POSICION (WKS-IDX-COM + 1)       TO
004440                                         WKS-TC-POSICION (WKS-IDX-COM)
004450        MOVE WKS-TC-PUNTOS (WKS-IDX-COM + 1)          TO
004460                                         WKS-TC-PUNTOS (WKS-IDX-COM)
004470        MOVE WKS-ORD-TEMP-NOMBRE                        TO
004480                                  WKS-TC-NOMBRE-MAY (WKS-IDX-COM + 1)
004490        MOVE WKS-ORD-TEMP-EQUIPO                          TO
004500                                  WKS-TC-EQUIPO-MAY (WKS-IDX-COM + 1)
004510        MOVE WKS-ORD-TEMP-POSICION                          TO
004520                                  WKS-TC-POSICION (WKS-IDX-COM + 1)
004530        MOVE WKS-ORD-TEMP-PUNTOS                              TO
004540                                  WKS-TC-PUNTOS (WKS-IDX-COM + 1)
004550     END-IF
004560     .
004570 320-COMPARAR-UN-PAR-E. EXIT.
004580*****************************************************************
004590*    350-ESCRIBIR-CANONICO : ESCRIBE LA TABLA YA ORDENADA,       *
004600*    DESCARTANDO LO QUE NO LLEGA AL CORTE MINIMO DE PUNTOS.      *
004610*****************************************************************
004620 350-ESCRIBIR-CANONICO SECTION.
004630     PERFORM 355-ESCRIBIR-UN-RENGLON  THRU 355-ESCRIBIR-UN-RENGLON-E
004640        VARYING WKS-IDX-COM FROM 1 BY 1
004650        UNTIL WKS-IDX-COM > WKS-CANT-COMBINADA
004660     .
004670 350-ESCRIBIR-CANONICO-E. EXIT.
004680*****************************************************************
004690*    355-ESCRIBIR-UN-RENGLON                                      *
004700*****************************************************************
004710 355-ESCRIBIR-UN-RENGLON SECTION.
004720     IF WKS-TC-PUNTOS (WKS-IDX-COM) >= WKS-CTL-PUNTOS-MINIMOS
004730        MOVE WKS-TC-NOMBRE-MAY (WKS-IDX-COM)    TO PJC-NOMBRE
004740        MOVE WKS-TC-EQUIPO-MAY (WKS-IDX-COM)     TO PJC-EQUIPO-CDG
004750        MOVE WKS-TC-POSICION (WKS-IDX-COM)        TO PJC-POSICION-CDG
004760        MOVE 'MLB'                                  TO PJC-DEPORTE-CDG
004770        MOVE WKS-TC-PUNTOS (WKS-IDX-COM)             TO
004780                                             PJC-PUNTOS-PROYECTADOS
004790        WRITE REG-FSMPJC
004800        ADD 1                                          TO
004810                                             WKS-TOTAL-ESCRITOS
004820        MOVE SPACES                    TO WKS-RENGLON-DETALLE
004830        STRING WKS-TC-NOMBRE-MAY (WKS-IDX-COM) (1:30) ' '
004840               WKS-TC-EQUIPO-MAY (WKS-IDX-COM) ' '
004850               WKS-TC-POSICION (WKS-IDX-COM) ' '
004860               WKS-TC-PUNTOS (WKS-IDX-COM)
004870            DELIMITED BY SIZE INTO WKS-RENGLON-DETALLE
004880        WRITE REG-FTPMLB FROM WKS-RENGLON-DETALLE
004890     END-IF
004900     .
004910 355-ESCRIBIR-UN-RENGLON-E. EXIT.
004920*****************************************************************
004930*    900-REPORTE-TRAILER                                         *
004940*****************************************************************
004950 900-REPORTE-TRAILER SECTION.
004960     MOVE SPACES                    TO WKS-RENGLON-TRAILER
004970     STRING 'ESCRITOS='    WKS-TOTAL-ESCRITOS
004980            ' DESCARTADOS=' WKS-TOTAL-DESCARTADOS
004990            ' FUSIONADOS='  WKS-TOTAL-FUSIONADOS
005000        DELIMITED BY SIZE INTO WKS-RENGLON-TRAILER
005010     WRITE REG-FTPMLB FROM WKS-RENGLON-TRAILER
005020     .
005030 900-REPORTE-TRAILER-E. EXIT.
005040*****************************************************************
005050*    990-CERRAR-ARCHIVOS                                         *
005060*****************************************************************
005070 990-CERRAR-ARCHIVOS SECTION.
005080     CLOSE FSMHIT FSMPIT FSMPJC FTPMLB
005090     .
005100 990-CERRAR-ARCHIVOS-E. EXIT.
