000100*****************************************************************
000110* FECHA       : 30/06/1994                                      *
000120* PROGRAMADOR : L.MEJIA (LM)                                     *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMSEA                                           *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CIERRE Y REINICIO DE TEMPORADA, Y CIERRE DE IPO   *
000170*             : OCULTO DE UN DEPORTE.  DESPACHA POR TARJETA DE    *
000180*             : CONTROL SOBRE WKS-CTL-ACCION: C=CIERRE, R=        *
000190*             : REINICIO, H=OCULTAR IPO.  TODAS LAS ACCIONES SON  *
000200*             : IDEMPOTENTES SEGUN FSMSCL.                        *
000210* ARCHIVOS    : FSMPLY (I-O), FSMHLD (I-O), FSMWST (I-O),         *
000220*             : FSMUSR (I-O), FSMSCL (I-O), FSMTRN (EXTEND),      *
000230*             : FSMPRP (EXTEND), FSMARC (EXTEND), FTPSEA (REPORTE)*
000240* ACCION (ES) : C=CIERRE, R=REINICIO, H=OCULTAR-IPO-DEL-DEPORTE  *
000250* PROGRAMA(S) : NO APLICA                                        *
000260* INSTALADO   : 30/06/1994                                      *
000270* BPM/RATIONAL: FSM-0041                                        *
000280* NOMBRE      : CIERRE / REINICIO DE TEMPORADA Y CIERRE DE IPO   *
000290*****************************************************************
000300* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000310* 30/06/1994  L.MEJIA   (LM)     FSM-0041   VERSION INICIAL -     *
000320*                                           SOLO CIERRE Y REINICIO *
000330* 21/05/1996  O.CASTILLO (OC)    FSM-0058   SE AGREGA LA ACCION   *
000340*                                           H (OCULTAR IPO DE UN   *
000350*                                           DEPORTE COMPLETO)      *
000360* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K2   REVISION Y2K - LA      *
000370*                                           TEMPORADA DE FSMSCL ES *
000380*                                           DE 4 POSICIONES,       *
000390*                                           NO APLICA              *
000400* 22/08/2003  E.RAMIREZ (EEDR)   FSM-0131   SE CORRIGE EL REINICIO *
000410*                                           PARA EXIGIR QUE LA     *
000420*                                           TEMPORADA YA ESTE      *
000430*                                           CERRADA ANTES DE       *
000440*                                           ARCHIVAR (FSM-0131)    *
000450* 14/07/2006  L.MEJIA   (LM)     FSM-0158   WKS-SUBI Y LOS SWITCHES*
000460*                                           DE FIN DE ARCHIVO      *
000470*                                           PASAN A 77-NIVEL,      *
000480*                                           FUERA DEL GRUPO DE     *
000490*                                           TRABAJO                *
000500* 03/09/2006  L.MEJIA   (LM)     FSM-0164   EL CIERRE DE TEMPORADA *
000510*                                           (210), EL CIERRE DE    *
000520*                                           IPO (610) Y LA         *
000530*                                           COBERTURA/VENTA        *
000540*                                           FORZOSA DE IPO (625,   *
000550*                                           645) PRECIABAN CONTRA  *
000560*                                           EL PRECIO BASE CRUDO   *
000570*                                           DEL CATALOGO EN VEZ    *
000580*                                           DEL VALOR JUSTO        *
000590*                                           AJUSTADO POR FSMWST -  *
000600*                                           SE AGREGA 230-CALCULAR *
000610*                                           -VALOR-JUSTO Y SE      *
000620*                                           REUTILIZA EN LAS       *
000630*                                           CUATRO RUTINAS; EL     *
000640*                                           REINICIO (465) NO SE   *
000650*                                           TOCA PORQUE ESE PUNTO  *
000660*                                           DE PRECIO YA CORRE CON *
000670*                                           FSMWST VACIO           *
000680*****************************************************************
000690 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    FSMSEA.
000710 AUTHOR.        L.MEJIA.
000720 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000730 DATE-WRITTEN.  30/06/1994.
000740 DATE-COMPILED.
000750 SECURITY.      USO INTERNO - LOTE DE FIN DE TEMPORADA.
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT FSMPLY   ASSIGN   TO FSMPLY
000830            ORGANIZATION      IS INDEXED
000840            ACCESS MODE       IS DYNAMIC
000850            RECORD KEY        IS PLY-ID-JUGADOR
000860            FILE STATUS       IS FS-FSMPLY
000870                                  FSE-FSMPLY.
000880     SELECT FSMHLD   ASSIGN   TO FSMHLD
000890            ORGANIZATION      IS INDEXED
000900            ACCESS MODE       IS DYNAMIC
000910            RECORD KEY        IS HLD-LLAVE
000920            FILE STATUS       IS FS-FSMHLD
000930                                  FSE-FSMHLD.
000940     SELECT FSMWST   ASSIGN   TO FSMWST
000950            ORGANIZATION      IS INDEXED
000960            ACCESS MODE       IS DYNAMIC
000970            RECORD KEY        IS WST-LLAVE
000980            FILE STATUS       IS FS-FSMWST
000990                                  FSE-FSMWST.
001000     SELECT FSMUSR   ASSIGN   TO FSMUSR
001010            ORGANIZATION      IS INDEXED
001020            ACCESS MODE       IS DYNAMIC
001030            RECORD KEY        IS USR-ID-USUARIO
001040            FILE STATUS       IS FS-FSMUSR
001050                                  FSE-FSMUSR.
001060     SELECT FSMSCL   ASSIGN   TO FSMSCL
001070            ORGANIZATION      IS INDEXED
001080            ACCESS MODE       IS DYNAMIC
001090            RECORD KEY        IS SCL-TEMPORADA
001100            FILE STATUS       IS FS-FSMSCL
001110                                  FSE-FSMSCL.
001120     SELECT FSMTRN   ASSIGN   TO FSMTRN
001130            ORGANIZATION      IS SEQUENTIAL
001140            FILE STATUS       IS FS-FSMTRN.
001150     SELECT FSMPRP   ASSIGN   TO FSMPRP
001160            ORGANIZATION      IS SEQUENTIAL
001170            FILE STATUS       IS FS-FSMPRP.
001180     SELECT FSMARC   ASSIGN   TO FSMARC
001190            ORGANIZATION      IS SEQUENTIAL
001200            FILE STATUS       IS FS-FSMARC.
001210     SELECT FTPSEA   ASSIGN   TO FTPSEA
001220            ORGANIZATION      IS LINE SEQUENTIAL
001230            FILE STATUS       IS FS-FTPSEA.
001240 DATA DIVISION.
001250 FILE SECTION.
001260 FD  FSMPLY.
001270     COPY FSMPLY.
001280 FD  FSMHLD.
001290     COPY FSMHLD.
001300 FD  FSMWST.
001310     COPY FSMWST.
001320 FD  FSMUSR.
001330     COPY FSMUSR.
001340 FD  FSMSCL.
001350     COPY FSMSCL.
001360 FD  FSMTRN.
001370     COPY FSMTRN.
001380 FD  FSMPRP.
001390     COPY FSMPRP.
001400 FD  FSMARC.
001410     COPY FSMARC.
001420 FD  FTPSEA.
001430 01  REG-FTPSEA                      PIC X(100).
001440 WORKING-STORAGE SECTION.
001450*****************************************************************
001460*    SUBINDICE Y SWITCHES DE FIN DE ARCHIVO DE USO INDEPENDIENTE*
001470*    (NO SON PARTE DE NINGUN RENGLON, SE SACAN DEL GRUPO DE     *
001480*    TRABAJO - 14/07/2006 LM FSM-0158)                          *
001490*****************************************************************
001500 77  WKS-SUBI                                       PIC 9(05)  COMP.
001510 77  WKS-FIN-JUGADORES              PIC X(01)  VALUE 'N'.
001520     88  WKS-HAY-FIN-JUGADORES          VALUE 'S'.
001530 77  WKS-FIN-POSICIONES               PIC X(01)  VALUE 'N'.
001540     88  WKS-HAY-FIN-POSICIONES           VALUE 'S'.
001550 77  WKS-FIN-ESTADISTICA                 PIC X(01)  VALUE 'N'.
001560     88  WKS-HAY-FIN-ESTADISTICA             VALUE 'S'.
001570*****************************************************************
001580*               C A M P O S    D E    T R A B A J O             *
001590*****************************************************************
001600 01  WKS-CAMPOS-DE-TRABAJO.
001610     05  WKS-PROGRAMA                 PIC X(08)  VALUE 'FSMSEA'.
001620     05  WKS-SCL-YA-EXISTE-CDG                 PIC X(01)  VALUE 'N'.
001630         88  WKS-SCL-YA-EXISTE                     VALUE 'S'.
001640     05  WKS-PUNTOS-TEMPORADA                    PIC S9(12)V9(06).
001650*    ------------------------------------------------------------
001660*    VISTA DESGLOSADA DE LOS PUNTOS DE TEMPORADA (SIGNO/ENTERO/DEC)
001670*    ------------------------------------------------------------
001680     05  WKS-PUNTOS-DESGLOSE REDEFINES WKS-PUNTOS-TEMPORADA.
001690         10  WKS-PTT-SIGNO                      PIC S9.
001700         10  WKS-PTT-ENTERO                     PIC 9(11).
001710         10  WKS-PTT-DECIMAL                     PIC 9(06).
001720     05  WKS-SEMANA-RECIENTE                    PIC 9(02).
001730     05  WKS-VALOR-JUSTO                        PIC S9(12)V9(06).
001740     05  WKS-MONTO-PAGO                        PIC S9(12)V9(06).
001750*    ------------------------------------------------------------
001760*    VISTA DESGLOSADA DEL PAGO (SIGNO/ENTERO/DEC)
001770*    ------------------------------------------------------------
001780     05  WKS-PAGO-DESGLOSE REDEFINES WKS-MONTO-PAGO.
001790         10  WKS-PAG-SIGNO                      PIC S9.
001800         10  WKS-PAG-ENTERO                     PIC 9(11).
001810         10  WKS-PAG-DECIMAL                     PIC 9(06).
001820     05  WKS-ULTIMO-USR-CREDITADO               PIC 9(09)  VALUE ZEROS.
001830     05  WKS-ULTIMO-JUG-DE-CARGO                PIC 9(09)  VALUE ZEROS.
001840     05  WKS-PRC-FUNCION                        PIC X(02).
001850     05  WKS-PRC-PARAMETROS.
001860         10  WKS-PRC-BASE                         PIC S9(12)V9(06).
001870         10  WKS-PRC-K                            PIC S9(03)V9(06).
001880         10  WKS-PRC-ACCIONES-TOTALES             PIC S9(12)V9(06).
001890         10  WKS-PRC-CANTIDAD                     PIC S9(12)V9(06).
001900         10  WKS-PRC-PUNTOS-A-LA-FECHA            PIC S9(12)V9(06).
001910         10  WKS-PRC-SEMANA-RECIENTE              PIC 9(02).
001920     05  WKS-PRC-RESULTADO                       PIC S9(12)V9(06).
001930     05  WKS-PRC-CODIGO-RETORNO                   PIC 9(02).
001940*    ------------------------------------------------------------
001950*    CONTADORES DEL LOTE (EN COMP)
001960*    ------------------------------------------------------------
001970     05  WKS-TOTAL-PAGADO                       PIC S9(12)V9(06).
001980     05  WKS-TOTAL-PAGADO-DESGLOSE REDEFINES WKS-TOTAL-PAGADO.
001990         10  WKS-TPG-SIGNO                          PIC S9.
002000         10  WKS-TPG-ENTERO                         PIC 9(11).
002010         10  WKS-TPG-DECIMAL                         PIC 9(06).
002020     05  WKS-TOTAL-USUARIOS                      PIC 9(07)  COMP.
002030     05  WKS-TOTAL-POSICIONES                     PIC 9(07)  COMP.
002040     05  WKS-TOTAL-ARCH-ESTADISTICA                PIC 9(07)  COMP.
002050     05  WKS-TOTAL-ARCH-POSICIONES                   PIC 9(07)  COMP.
002060     05  WKS-TOTAL-JUGADORES-REINICIADOS              PIC 9(07)  COMP.
002070     05  WKS-TOTAL-ACCIONES-CERRADAS                   PIC S9(12)V9(06).
002080*****************************************************************
002090*     TARJETA DE PARAMETROS DEL LOTE (ACCEPT ... FROM SYSIN)    *
002100*****************************************************************
002110 01  WKS-TARJETA-CONTROL.
002120     05  WKS-CTL-ACCION                   PIC X(01).
002130         88  WKS-CTL-ES-CIERRE                  VALUE 'C'.
002140         88  WKS-CTL-ES-REINICIO                VALUE 'R'.
002150         88  WKS-CTL-ES-OCULTAR-IPO             VALUE 'H'.
002160     05  WKS-CTL-TEMPORADA                PIC 9(04).
002170     05  WKS-CTL-DEPORTE-CDG              PIC X(08).
002180     05  FILLER                           PIC X(67).
002190*****************************************************************
002200*     R E N G L O N E S   D E L   R E P O R T E                 *
002210*****************************************************************
002220 01  WKS-ENCABEZADO-REPORTE.
002230     05  FILLER                      PIC X(20)   VALUE SPACES.
002240     05  FILLER                      PIC X(44)   VALUE
002250             'REPORTE DE FIN DE TEMPORADA FSM'.
002260     05  FILLER                      PIC X(36)   VALUE SPACES.
002270 01  WKS-RENGLON-DETALLE              PIC X(90).
002280 01  WKS-RENGLON-TRAILER              PIC X(90).
002290*****************************************************************
002300*               V A R I A B L E S   D E   A R C H I V O          *
002310*****************************************************************
002320 01  FS-FSMPLY                       PIC 9(02)  VALUE ZEROS.
002330 01  FS-FSMHLD                       PIC 9(02)  VALUE ZEROS.
002340 01  FS-FSMWST                       PIC 9(02)  VALUE ZEROS.
002350 01  FS-FSMUSR                       PIC 9(02)  VALUE ZEROS.
002360 01  FS-FSMSCL                       PIC 9(02)  VALUE ZEROS.
002370 01  FS-FSMTRN                       PIC 9(02)  VALUE ZEROS.
002380 01  FS-FSMPRP                       PIC 9(02)  VALUE ZEROS.
002390 01  FS-FSMARC                       PIC 9(02)  VALUE ZEROS.
002400 01  FS-FTPSEA                       PIC 9(02)  VALUE ZEROS.
002410 01  FSE-FSMPLY.
002420     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
002430     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
002440     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
002450 01  FSE-FSMHLD.
002460     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
002470     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
002480     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
002490 01  FSE-FSMWST.
002500     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
002510     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
002520     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
002530 01  FSE-FSMUSR.
002540     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
002550     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
002560     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
002570 01  FSE-FSMSCL.
002580     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
002590     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
002600     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
002610*****************************************************************
002620*               C O P Y   D E   P A R A M E T R O S             *
002630*****************************************************************
002640     COPY FSMPRM.
002650*****************************************************************
002660*               P R O C E D U R E   D I V I S I O N              *
002670*****************************************************************
002680 PROCEDURE DIVISION.
002690 000-MAIN SECTION.
002700     PERFORM 100-ABRIR-ARCHIVOS       THRU 100-ABRIR-ARCHIVOS-E
002710     EVALUATE TRUE
002720        WHEN WKS-CTL-ES-CIERRE
002730           PERFORM 200-CIERRE-DE-TEMPORADA
002740              THRU 200-CIERRE-DE-TEMPORADA-E
002750        WHEN WKS-CTL-ES-REINICIO
002760           PERFORM 400-REINICIO-DE-TEMPORADA
002770              THRU 400-REINICIO-DE-TEMPORADA-E
002780        WHEN WKS-CTL-ES-OCULTAR-IPO
002790           PERFORM 600-OCULTAR-IPO-DEL-DEPORTE
002800              THRU 600-OCULTAR-IPO-DEL-DEPORTE-E
002810        WHEN OTHER
002820           MOVE 'ACCION DE TARJETA INVALIDA - NO APLICA NADA'
002830                                           TO WKS-RENGLON-DETALLE
002840           WRITE REG-FTPSEA FROM WKS-RENGLON-DETALLE
002850     END-EVALUATE
002860     PERFORM 990-CERRAR-ARCHIVOS      THRU 990-CERRAR-ARCHIVOS-E
002870     STOP RUN
002880     .
002890 000-MAIN-E. EXIT.
002900*****************************************************************
002910*    100-ABRIR-ARCHIVOS                                          *
002920*****************************************************************
002930 100-ABRIR-ARCHIVOS SECTION.
002940     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
002950     OPEN I-O     FSMPLY FSMHLD FSMWST FSMUSR FSMSCL
002960     OPEN EXTEND  FSMTRN FSMPRP FSMARC
002970     OPEN OUTPUT  FTPSEA
002980     MOVE ZEROS                   TO WKS-TOTAL-PAGADO
002990                                      WKS-TOTAL-USUARIOS
003000                                      WKS-TOTAL-POSICIONES
003010                                      WKS-TOTAL-ARCH-ESTADISTICA
003020                                      WKS-TOTAL-ARCH-POSICIONES
003030                                      WKS-TOTAL-JUGADORES-REINICIADOS
003040                                      WKS-TOTAL-ACCIONES-CERRADAS
003050                                      WKS-ULTIMO-USR-CREDITADO
003060                                      WKS-ULTIMO-JUG-DE-CARGO
003070     WRITE REG-FTPSEA FROM WKS-ENCABEZADO-REPORTE
003080     .
003090 100-ABRIR-ARCHIVOS-E. EXIT.
003100*****************************************************************
003110*    200-CIERRE-DE-TEMPORADA : PAGA SHARES X PUNTOS-DE-TEMPORADA *
003120*    X PRM-PAGO-CIERRE-POR-PUNTO POR CADA POSICION NO CERO, Y     *
003130*    DEJA UN PUNTO DE PRECIO SEASON-CLOSE POR CADA JUGADOR.       *
003140*****************************************************************
003150 200-CIERRE-DE-TEMPORADA SECTION.
003160     MOVE WKS-CTL-TEMPORADA          TO SCL-TEMPORADA
003170     READ FSMSCL
003180        INVALID KEY
003190           MOVE 'N'                       TO WKS-SCL-YA-EXISTE-CDG
003200        NOT INVALID KEY
003210           IF SCL-ESTA-CERRADA
003220              SET WKS-SCL-YA-EXISTE          TO TRUE
003230           END-IF
003240     END-READ
003250     IF WKS-SCL-YA-EXISTE
003260        MOVE 'TEMPORADA YA CERRADA - NO SE VUELVE A PAGAR'
003270                                           TO WKS-RENGLON-DETALLE
003280        WRITE REG-FTPSEA FROM WKS-RENGLON-DETALLE
003290     ELSE
003300        MOVE LOW-VALUES                     TO PLY-ID-JUGADOR
003310        START FSMPLY KEY NOT < PLY-ID-JUGADOR
003320           INVALID KEY
003330              SET WKS-HAY-FIN-JUGADORES        TO TRUE
003340        END-START
003350        PERFORM 210-LIQUIDAR-UN-JUGADOR  THRU 210-LIQUIDAR-UN-JUGADOR-E
003360           UNTIL WKS-HAY-FIN-JUGADORES
003370        IF WKS-SCL-YA-EXISTE-CDG = 'N'
003380           INITIALIZE REG-FSMSCL
003390           MOVE WKS-CTL-TEMPORADA            TO SCL-TEMPORADA
003400           SET SCL-NO-ESTA-REINICIADA          TO TRUE
003410           SET SCL-ESTA-CERRADA                 TO TRUE
003420           WRITE REG-FSMSCL
003430        ELSE
003440           SET SCL-ESTA-CERRADA               TO TRUE
003450           REWRITE REG-FSMSCL
003460        END-IF
003470     END-IF
003480     .
003490 200-CIERRE-DE-TEMPORADA-E. EXIT.
003500*****************************************************************
003510*    210-LIQUIDAR-UN-JUGADOR : UN JUGADOR DEL BARRIDO DE FSMPLY; *
003520*    PAGA TODAS SUS POSICIONES NO CERO Y DEJA EL PUNTO DE PRECIO.*
003530*****************************************************************
003540 210-LIQUIDAR-UN-JUGADOR SECTION.
003550     READ FSMPLY NEXT RECORD
003560        AT END
003570           SET WKS-HAY-FIN-JUGADORES           TO TRUE
003580     END-READ
003590     IF NOT WKS-HAY-FIN-JUGADORES
003600        PERFORM 230-CALCULAR-VALOR-JUSTO
003610           THRU 230-CALCULAR-VALOR-JUSTO-E
003620        PERFORM 240-PAGAR-POSICIONES-DEL-JUGADOR
003630           THRU 240-PAGAR-POSICIONES-DEL-JUGADOR-E
003640        MOVE PLY-ID-JUGADOR                    TO PRP-ID-JUGADOR
003650        SET PRP-ORIGEN-CIERRE-TEMP               TO TRUE
003660        MOVE WKS-VALOR-JUSTO                   TO PRP-PRECIO-FUNDAMENTAL
003670        MOVE WKS-VALOR-JUSTO                     TO PRP-PRECIO-SPOT
003680        MOVE PLY-ACCIONES-TOTALES                TO PRP-ACCIONES-TOTALES
003690        MOVE WKS-PUNTOS-TEMPORADA               TO PRP-PUNTOS-ACUMULADOS
003700        MOVE PRM-TEMPORADA-SEMANAS                TO PRP-SEMANA-RECIENTE
003710        ADD 1                                         TO WKS-SUBI
003720        MOVE WKS-SUBI                                  TO PRP-SECUENCIA
003730        WRITE REG-FSMPRP
003740     END-IF
003750     .
003760 210-LIQUIDAR-UN-JUGADOR-E. EXIT.
003770*****************************************************************
003780*    220-SUMAR-PUNTOS-DE-TEMPORADA : BARRE EL HISTORICO FSMWST   *
003790*    DEL JUGADOR ACTUAL Y ACUMULA SUS PUNTOS DE TEMPORADA.       *
003800*****************************************************************
003810 220-SUMAR-PUNTOS-DE-TEMPORADA SECTION.
003820     MOVE ZEROS                        TO WKS-PUNTOS-TEMPORADA
003830                                           WKS-SEMANA-RECIENTE
003840     MOVE PLY-ID-JUGADOR                TO WST-ID-JUGADOR
003850     MOVE ZEROS                          TO WST-SEMANA
003860     START FSMWST KEY NOT < WST-LLAVE
003870        INVALID KEY
003880           SET WKS-HAY-FIN-ESTADISTICA     TO TRUE
003890     END-START
003900     PERFORM 225-ACUMULAR-UNA-SEMANA  THRU 225-ACUMULAR-UNA-SEMANA-E
003910        UNTIL WKS-HAY-FIN-ESTADISTICA
003920     .
003930 220-SUMAR-PUNTOS-DE-TEMPORADA-E. EXIT.
003940*****************************************************************
003950*    225-ACUMULAR-UNA-SEMANA : UN RENGLON DEL HISTORICO DE UN     *
003960*    SOLO JUGADOR; SE DETIENE CUANDO CAMBIA EL JUGADOR.           *
003970*****************************************************************
003980 225-ACUMULAR-UNA-SEMANA SECTION.
003990     READ FSMWST NEXT RECORD
004000        AT END
004010           SET WKS-HAY-FIN-ESTADISTICA        TO TRUE
004020     END-READ
004030     IF NOT WKS-HAY-FIN-ESTADISTICA
004040        IF WST-ID-JUGADOR NOT = PLY-ID-JUGADOR
004050           SET WKS-HAY-FIN-ESTADISTICA           TO TRUE
004060        ELSE
004070           ADD WST-PUNTOS-FANTASY                TO WKS-PUNTOS-TEMPORADA
004080           IF WST-SEMANA > WKS-SEMANA-RECIENTE
004090              MOVE WST-SEMANA                    TO WKS-SEMANA-RECIENTE
004100           END-IF
004110        END-IF
004120     END-IF
004130     .
004140 225-ACUMULAR-UNA-SEMANA-E. EXIT.
004150*****************************************************************
004160*    230-CALCULAR-VALOR-JUSTO : BARRE EL HISTORICO FSMWST DEL    *
004170*    JUGADOR CARGADO EN PLY-ID-JUGADOR (220) Y LLAMA A FSMPRC    *
004180*    'BA' PARA DEJAR EL VALOR JUSTO EN WKS-VALOR-JUSTO.  SE USA  *
004190*    PARA EL PUNTO DE PRECIO SEASON-CLOSE (210) Y PARA EL        *
004200*    CIERRE/CUBIERTA/VENTA FORZOSA DE IPO-HIDE (610/625/645) -   *
004210*    NUNCA SE DEJA EL PRECIO BASE CRUDO DEL CATALOGO EN ESOS     *
004220*    PUNTOS DE PRECIO. 14/07/2006 LM FSM-0158.                   *
004230*****************************************************************
004240 230-CALCULAR-VALOR-JUSTO SECTION.
004250     PERFORM 220-SUMAR-PUNTOS-DE-TEMPORADA
004260        THRU 220-SUMAR-PUNTOS-DE-TEMPORADA-E
004270     MOVE 'BA'                       TO WKS-PRC-FUNCION
004280     MOVE PLY-PRECIO-BASE             TO WKS-PRC-BASE
004290     MOVE PLY-K-CURVA                  TO WKS-PRC-K
004300     MOVE WKS-PUNTOS-TEMPORADA          TO WKS-PRC-PUNTOS-A-LA-FECHA
004310     MOVE WKS-SEMANA-RECIENTE            TO WKS-PRC-SEMANA-RECIENTE
004320     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
004330                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
004340     MOVE WKS-PRC-RESULTADO              TO WKS-VALOR-JUSTO
004350     .
004360 230-CALCULAR-VALOR-JUSTO-E. EXIT.
004370*****************************************************************
004380*    240-PAGAR-POSICIONES-DEL-JUGADOR : BARRE FSMHLD POR LLAVE    *
004390*    PARCIAL DE JUGADOR Y PAGA CADA POSICION NO CERO.             *
004400*    (FSMHLD ESTA ORDENADO POR USUARIO+JUGADOR, NO POR JUGADOR,   *
004410*    ASI QUE SE HACE UN BARRIDO COMPLETO FILTRANDO EL JUGADOR).   *
004420*****************************************************************
004430 240-PAGAR-POSICIONES-DEL-JUGADOR SECTION.
004440     MOVE LOW-VALUES                     TO HLD-LLAVE
004450     SET WKS-HAY-FIN-POSICIONES            TO FALSE
004460     START FSMHLD KEY NOT < HLD-LLAVE
004470        INVALID KEY
004480           SET WKS-HAY-FIN-POSICIONES        TO TRUE
004490     END-START
004500     PERFORM 245-EVALUAR-UNA-POSICION   THRU 245-EVALUAR-UNA-POSICION-E
004510        UNTIL WKS-HAY-FIN-POSICIONES
004520     .
004530 240-PAGAR-POSICIONES-DEL-JUGADOR-E. EXIT.
004540*****************************************************************
004550*    245-EVALUAR-UNA-POSICION : UNA POSICION DEL BARRIDO COMPLETO*
004560*    DE FSMHLD; SE PAGA SOLO CUANDO COINCIDE CON EL JUGADOR       *
004570*    ACTUAL Y LAS ACCIONES NO SON CERO.                           *
004580*****************************************************************
004590 245-EVALUAR-UNA-POSICION SECTION.
004600     READ FSMHLD NEXT RECORD
004610        AT END
004620           SET WKS-HAY-FIN-POSICIONES          TO TRUE
004630     END-READ
004640     IF NOT WKS-HAY-FIN-POSICIONES
004650       AND HLD-ID-JUGADOR = PLY-ID-JUGADOR
004660       AND HLD-ACCIONES-POSEIDAS NOT = ZEROS
004670        COMPUTE WKS-MONTO-PAGO ROUNDED =
004680                HLD-ACCIONES-POSEIDAS * WKS-PUNTOS-TEMPORADA *
004690                PRM-PAGO-CIERRE-POR-PUNTO
004700        MOVE HLD-ID-USUARIO                    TO USR-ID-USUARIO
004710        READ FSMUSR
004720        COMPUTE USR-SALDO-EFECTIVO =
004730                USR-SALDO-EFECTIVO + WKS-MONTO-PAGO
004740        REWRITE REG-FSMUSR
004750        MOVE HLD-ID-USUARIO                     TO TRN-ID-USUARIO
004760        MOVE HLD-ID-JUGADOR                      TO TRN-ID-JUGADOR
004770        SET TRN-TIPO-DIVIDENDO                     TO TRUE
004780        MOVE HLD-ACCIONES-POSEIDAS                  TO TRN-ACCIONES
004790        MOVE WKS-PUNTOS-TEMPORADA                 TO TRN-PRECIO-UNITARIO
004800        MOVE WKS-MONTO-PAGO                           TO TRN-MONTO
004810        WRITE REG-FSMTRN
004820        ADD 1                                    TO WKS-TOTAL-POSICIONES
004830        ADD WKS-MONTO-PAGO                           TO WKS-TOTAL-PAGADO
004840        ADD HLD-ACCIONES-POSEIDAS                          TO
004850                WKS-TOTAL-ACCIONES-CERRADAS
004860        IF HLD-ID-USUARIO NOT = WKS-ULTIMO-USR-CREDITADO
004870           ADD 1                                             TO
004880                                                   WKS-TOTAL-USUARIOS
004890           MOVE HLD-ID-USUARIO                                 TO
004900                WKS-ULTIMO-USR-CREDITADO
004910        END-IF
004920        MOVE ZEROS                              TO HLD-ACCIONES-POSEIDAS
004930        REWRITE REG-FSMHLD
004940     END-IF
004950     .
004960 245-EVALUAR-UNA-POSICION-E. EXIT.
004970*****************************************************************
004980*    400-REINICIO-DE-TEMPORADA : ARCHIVA ESTADISTICA Y           *
004990*    POSICIONES, LAS ELIMINA, Y PONE EN CERO LAS ACCIONES         *
005000*    TOTALES DE CADA JUGADOR.  EXIGE QUE LA TEMPORADA YA ESTE     *
005010*    CERRADA.                                                    *
005020*****************************************************************
005030 400-REINICIO-DE-TEMPORADA SECTION.
005040     MOVE WKS-CTL-TEMPORADA           TO SCL-TEMPORADA
005050     READ FSMSCL
005060        INVALID KEY
005070           MOVE 'TEMPORADA DEBE CERRARSE ANTES DE REINICIAR'
005080                                              TO WKS-RENGLON-DETALLE
005090           WRITE REG-FTPSEA FROM WKS-RENGLON-DETALLE
005100        NOT INVALID KEY
005110           IF SCL-NO-ESTA-CERRADA
005120              MOVE 'TEMPORADA DEBE CERRARSE ANTES DE REINICIAR'
005130                                                 TO WKS-RENGLON-DETALLE
005140              WRITE REG-FTPSEA FROM WKS-RENGLON-DETALLE
005150           ELSE
005160              IF SCL-ESTA-REINICIADA
005170                MOVE 'TEMPORADA YA REINICIADA - NO SE VUELVE A ARCHIVAR'
005180                TO WKS-RENGLON-DETALLE
005190                 WRITE REG-FTPSEA FROM WKS-RENGLON-DETALLE
005200              ELSE
005210                 PERFORM 420-ARCHIVAR-ESTADISTICA
005220                    THRU 420-ARCHIVAR-ESTADISTICA-E
005230                 PERFORM 440-ARCHIVAR-POSICIONES
005240                    THRU 440-ARCHIVAR-POSICIONES-E
005250                 PERFORM 460-REINICIAR-JUGADORES
005260                    THRU 460-REINICIAR-JUGADORES-E
005270                 SET SCL-ESTA-REINICIADA              TO TRUE
005280                 REWRITE REG-FSMSCL
005290              END-IF
005300           END-IF
005310     END-READ
005320     .
005330 400-REINICIO-DE-TEMPORADA-E. EXIT.
005340*****************************************************************
005350*    420-ARCHIVAR-ESTADISTICA : COPIA TODO FSMWST A FSMARC COMO  *
005360*    ARC-ESTADISTICA Y LUEGO LO BORRA.                            *
005370*****************************************************************
005380 420-ARCHIVAR-ESTADISTICA SECTION.
005390     MOVE LOW-VALUES                    TO WST-LLAVE
005400     SET WKS-HAY-FIN-ESTADISTICA           TO FALSE
005410     START FSMWST KEY NOT < WST-LLAVE
005420        INVALID KEY
005430           SET WKS-HAY-FIN-ESTADISTICA        TO TRUE
005440     END-START
005450     PERFORM 425-ARCHIVAR-UNA-ESTADISTICA
005460        THRU 425-ARCHIVAR-UNA-ESTADISTICA-E
005470        UNTIL WKS-HAY-FIN-ESTADISTICA
005480     .
005490 420-ARCHIVAR-ESTADISTICA-E. EXIT.
005500*****************************************************************
005510*    425-ARCHIVAR-UNA-ESTADISTICA : UN RENGLON DE FSMWST; SE      *
005520*    COPIA A FSMARC Y SE ELIMINA DEL MAESTRO VIVO.                *
005530*****************************************************************
005540 425-ARCHIVAR-UNA-ESTADISTICA SECTION.
005550     READ FSMWST NEXT RECORD
005560        AT END
005570           SET WKS-HAY-FIN-ESTADISTICA         TO TRUE
005580     END-READ
005590     IF NOT WKS-HAY-FIN-ESTADISTICA
005600        MOVE WKS-CTL-TEMPORADA                    TO ARC-TEMPORADA
005610        MOVE WST-ID-JUGADOR                        TO ARC-ID-JUGADOR
005620        MOVE WST-SEMANA                             TO ARC-SEMANA
005630        MOVE WST-PUNTOS-FANTASY                    TO ARC-PUNTOS-FANTASY
005640        WRITE REG-ARC-ESTADISTICA
005650        ADD 1                                          TO
005660                WKS-TOTAL-ARCH-ESTADISTICA
005670        DELETE FSMWST RECORD
005680     END-IF
005690     .
005700 425-ARCHIVAR-UNA-ESTADISTICA-E. EXIT.
005710*****************************************************************
005720*    440-ARCHIVAR-POSICIONES : COPIA TODO FSMHLD A FSMARC COMO   *
005730*    ARC-POSICION (CON EL EFECTIVO DEL USUARIO EN ESE INSTANTE)  *
005740*    Y LUEGO LO BORRA.                                           *
005750*****************************************************************
005760 440-ARCHIVAR-POSICIONES SECTION.
005770     MOVE LOW-VALUES                     TO HLD-LLAVE
005780     SET WKS-HAY-FIN-POSICIONES             TO FALSE
005790     START FSMHLD KEY NOT < HLD-LLAVE
005800        INVALID KEY
005810           SET WKS-HAY-FIN-POSICIONES          TO TRUE
005820     END-START
005830     PERFORM 445-ARCHIVAR-UNA-POSICION
005840        THRU 445-ARCHIVAR-UNA-POSICION-E
005850        UNTIL WKS-HAY-FIN-POSICIONES
005860     .
005870 440-ARCHIVAR-POSICIONES-E. EXIT.
005880*****************************************************************
005890*    445-ARCHIVAR-UNA-POSICION : UN RENGLON DE FSMHLD; SE COPIA  *
005900*    A FSMARC CON EL EFECTIVO ACTUAL DEL USUARIO Y SE ELIMINA.   *
005910*****************************************************************
005920 445-ARCHIVAR-UNA-POSICION SECTION.
005930     READ FSMHLD NEXT RECORD
005940        AT END
005950           SET WKS-HAY-FIN-POSICIONES           TO TRUE
005960     END-READ
005970     IF NOT WKS-HAY-FIN-POSICIONES
005980        MOVE HLD-ID-USUARIO                       TO USR-ID-USUARIO
005990        READ FSMUSR
006000        MOVE WKS-CTL-TEMPORADA                     TO ARH-TEMPORADA
006010        MOVE HLD-ID-USUARIO                          TO ARH-ID-USUARIO
006020        MOVE HLD-ID-JUGADOR                           TO ARH-ID-JUGADOR
006030        MOVE HLD-ACCIONES-POSEIDAS                     TO
006040                                                ARH-ACCIONES-POSEIDAS
006050        MOVE USR-SALDO-EFECTIVO                          TO
006060                ARH-SALDO-EFECTIVO-USUARIO
006070        WRITE REG-ARC-POSICION
006080        ADD 1                                               TO
006090                WKS-TOTAL-ARCH-POSICIONES
006100        DELETE FSMHLD RECORD
006110     END-IF
006120     .
006130 445-ARCHIVAR-UNA-POSICION-E. EXIT.
006140*****************************************************************
006150*    460-REINICIAR-JUGADORES : PONE EN CERO PLY-ACCIONES-TOTALES *
006160*    DE CADA JUGADOR Y DEJA UN PUNTO DE PRECIO SEASON-RESET.     *
006170*****************************************************************
006180 460-REINICIAR-JUGADORES SECTION.
006190     MOVE LOW-VALUES                    TO PLY-ID-JUGADOR
006200     SET WKS-HAY-FIN-JUGADORES             TO FALSE
006210     START FSMPLY KEY NOT < PLY-ID-JUGADOR
006220        INVALID KEY
006230           SET WKS-HAY-FIN-JUGADORES          TO TRUE
006240     END-START
006250     PERFORM 465-REINICIAR-UN-JUGADOR  THRU 465-REINICIAR-UN-JUGADOR-E
006260        UNTIL WKS-HAY-FIN-JUGADORES
006270     .
006280 460-REINICIAR-JUGADORES-E. EXIT.
006290*****************************************************************
006300*    465-REINICIAR-UN-JUGADOR : UN JUGADOR DEL BARRIDO; SE CUENTA*
006310*    COMO REINICIADO SOLO CUANDO TENIA ACCIONES DISTINTAS DE CERO*
006320*****************************************************************
006330 465-REINICIAR-UN-JUGADOR SECTION.
006340     READ FSMPLY NEXT RECORD
006350        AT END
006360           SET WKS-HAY-FIN-JUGADORES             TO TRUE
006370     END-READ
006380     IF NOT WKS-HAY-FIN-JUGADORES
006390        IF PLY-ACCIONES-TOTALES NOT = ZEROS
006400           ADD 1                                    TO
006410                WKS-TOTAL-JUGADORES-REINICIADOS
006420        END-IF
006430        MOVE ZEROS                            TO PLY-ACCIONES-TOTALES
006440        REWRITE REG-FSMPLY
006450        MOVE PLY-ID-JUGADOR                     TO PRP-ID-JUGADOR
006460        SET PRP-ORIGEN-REINICIO-TEMP              TO TRUE
006470        MOVE PLY-PRECIO-BASE                   TO PRP-PRECIO-FUNDAMENTAL
006480        MOVE PLY-PRECIO-BASE                         TO PRP-PRECIO-SPOT
006490        MOVE ZEROS                                     TO
006500                             PRP-ACCIONES-TOTALES PRP-PUNTOS-ACUMULADOS
006510        MOVE ZEROS                                TO PRP-SEMANA-RECIENTE
006520        ADD 1                                              TO WKS-SUBI
006530        MOVE WKS-SUBI                                   TO PRP-SECUENCIA
006540        WRITE REG-FSMPRP
006550     END-IF
006560     .
006570 465-REINICIAR-UN-JUGADOR-E. EXIT.
006580*****************************************************************
006590*    600-OCULTAR-IPO-DEL-DEPORTE : CIERRA TODAS LAS POSICIONES   *
006600*    DEL DEPORTE INDICADO, CORTOS PRIMERO Y LUEGO LARGOS, Y       *
006610*    MARCA CADA JUGADOR DEL DEPORTE COMO NO LISTADO.              *
006620*****************************************************************
006630 600-OCULTAR-IPO-DEL-DEPORTE SECTION.
006640     MOVE LOW-VALUES                    TO PLY-ID-JUGADOR
006650     SET WKS-HAY-FIN-JUGADORES             TO FALSE
006660     START FSMPLY KEY NOT < PLY-ID-JUGADOR
006670        INVALID KEY
006680           SET WKS-HAY-FIN-JUGADORES          TO TRUE
006690     END-START
006700     PERFORM 610-PROCESAR-UN-JUGADOR-IPO
006710        THRU 610-PROCESAR-UN-JUGADOR-IPO-E
006720        UNTIL WKS-HAY-FIN-JUGADORES
006730     .
006740 600-OCULTAR-IPO-DEL-DEPORTE-E. EXIT.
006750*****************************************************************
006760*    610-PROCESAR-UN-JUGADOR-IPO : UN JUGADOR DEL BARRIDO; SOLO  *
006770*    SE CIERRA CUANDO ES DEL DEPORTE PEDIDO Y ESTA LISTADO.       *
006780*****************************************************************
006790 610-PROCESAR-UN-JUGADOR-IPO SECTION.
006800     READ FSMPLY NEXT RECORD
006810        AT END
006820           SET WKS-HAY-FIN-JUGADORES            TO TRUE
006830     END-READ
006840     IF NOT WKS-HAY-FIN-JUGADORES
006850       AND PLY-DEPORTE-CDG = WKS-CTL-DEPORTE-CDG
006860       AND PLY-IPO-LISTADO
006870        PERFORM 230-CALCULAR-VALOR-JUSTO
006880           THRU 230-CALCULAR-VALOR-JUSTO-E
006890        PERFORM 620-CUBRIR-CORTOS-DEL-JUGADOR
006900           THRU 620-CUBRIR-CORTOS-DEL-JUGADOR-E
006910        PERFORM 640-VENDER-LARGOS-DEL-JUGADOR
006920           THRU 640-VENDER-LARGOS-DEL-JUGADOR-E
006930        MOVE PLY-ID-JUGADOR                       TO PRP-ID-JUGADOR
006940        SET PRP-ORIGEN-CIERRE-IPO                   TO TRUE
006950        MOVE WKS-VALOR-JUSTO                          TO
006960                                               PRP-PRECIO-FUNDAMENTAL
006970        MOVE WKS-VALOR-JUSTO                          TO PRP-PRECIO-SPOT
006980        MOVE PLY-ACCIONES-TOTALES                       TO
006990                                               PRP-ACCIONES-TOTALES
007000        MOVE ZEROS                                        TO
007010                             PRP-PUNTOS-ACUMULADOS PRP-SEMANA-RECIENTE
007020        ADD 1                                                TO WKS-SUBI
007030        MOVE WKS-SUBI                                          TO
007040                                                       PRP-SECUENCIA
007050        WRITE REG-FSMPRP
007060        SET PLY-IPO-OCULTO                                     TO TRUE
007070        REWRITE REG-FSMPLY
007080     END-IF
007090     .
007100 610-PROCESAR-UN-JUGADOR-IPO-E. EXIT.
007110*****************************************************************
007120*    620-CUBRIR-CORTOS-DEL-JUGADOR : BARRE FSMHLD COMPLETO Y     *
007130*    CUBRE (A COSTO DE CURVA) CADA CORTO DEL JUGADOR ACTUAL.     *
007140*****************************************************************
007150 620-CUBRIR-CORTOS-DEL-JUGADOR SECTION.
007160     MOVE LOW-VALUES                      TO HLD-LLAVE
007170     SET WKS-HAY-FIN-POSICIONES              TO FALSE
007180     START FSMHLD KEY NOT < HLD-LLAVE
007190        INVALID KEY
007200           SET WKS-HAY-FIN-POSICIONES           TO TRUE
007210     END-START
007220     PERFORM 625-EVALUAR-UN-CORTO    THRU 625-EVALUAR-UN-CORTO-E
007230        UNTIL WKS-HAY-FIN-POSICIONES
007240     .
007250 620-CUBRIR-CORTOS-DEL-JUGADOR-E. EXIT.
007260*****************************************************************
007270*    625-EVALUAR-UN-CORTO : UNA POSICION DEL BARRIDO COMPLETO;   *
007280*    SE CUBRE SOLO CUANDO ES DEL JUGADOR ACTUAL Y ES CORTA.       *
007290*****************************************************************
007300 625-EVALUAR-UN-CORTO SECTION.
007310     READ FSMHLD NEXT RECORD
007320        AT END
007330           SET WKS-HAY-FIN-POSICIONES             TO TRUE
007340     END-READ
007350     IF NOT WKS-HAY-FIN-POSICIONES
007360       AND HLD-ID-JUGADOR = PLY-ID-JUGADOR
007370       AND HLD-ACCIONES-POSEIDAS < 0
007380        MOVE 'CC'                                  TO WKS-PRC-FUNCION
007390        MOVE WKS-VALOR-JUSTO                         TO WKS-PRC-BASE
007400        MOVE PLY-K-CURVA                              TO WKS-PRC-K
007410        MOVE PLY-ACCIONES-TOTALES                      TO
007420                                               WKS-PRC-ACCIONES-TOTALES
007430        COMPUTE WKS-PRC-CANTIDAD = HLD-ACCIONES-POSEIDAS * -1
007440        CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
007450                            WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
007460        MOVE HLD-ID-USUARIO                            TO USR-ID-USUARIO
007470        READ FSMUSR
007480        COMPUTE USR-SALDO-EFECTIVO =
007490                USR-SALDO-EFECTIVO - WKS-PRC-RESULTADO
007500        REWRITE REG-FSMUSR
007510        ADD WKS-PRC-CANTIDAD                              TO
007520                                               PLY-ACCIONES-TOTALES
007530        MOVE HLD-ID-USUARIO                                 TO
007540                                               TRN-ID-USUARIO
007550        MOVE HLD-ID-JUGADOR                                  TO
007560                                               TRN-ID-JUGADOR
007570        SET TRN-TIPO-IPO-CUBRIR                                TO TRUE
007580        MOVE WKS-PRC-CANTIDAD                                   TO
007590                                               TRN-ACCIONES
007600        COMPUTE TRN-PRECIO-UNITARIO ROUNDED =
007610                WKS-PRC-RESULTADO / WKS-PRC-CANTIDAD
007620        COMPUTE TRN-MONTO = WKS-PRC-RESULTADO * -1
007630        WRITE REG-FSMTRN
007640        ADD 1                                                    TO
007650                                               WKS-TOTAL-POSICIONES
007660        ADD WKS-PRC-CANTIDAD                                      TO
007670                WKS-TOTAL-ACCIONES-CERRADAS
007680        MOVE ZEROS                              TO HLD-ACCIONES-POSEIDAS
007690        REWRITE REG-FSMHLD
007700     END-IF
007710     .
007720 625-EVALUAR-UN-CORTO-E. EXIT.
007730*****************************************************************
007740*    640-VENDER-LARGOS-DEL-JUGADOR : BARRE FSMHLD COMPLETO Y     *
007750*    VENDE (A PRODUCTO DE CURVA) CADA LARGO DEL JUGADOR ACTUAL.  *
007760*****************************************************************
007770 640-VENDER-LARGOS-DEL-JUGADOR SECTION.
007780     MOVE LOW-VALUES                       TO HLD-LLAVE
007790     SET WKS-HAY-FIN-POSICIONES               TO FALSE
007800     START FSMHLD KEY NOT < HLD-LLAVE
007810        INVALID KEY
007820           SET WKS-HAY-FIN-POSICIONES            TO TRUE
007830     END-START
007840     PERFORM 645-EVALUAR-UN-LARGO    THRU 645-EVALUAR-UN-LARGO-E
007850        UNTIL WKS-HAY-FIN-POSICIONES
007860     .
007870 640-VENDER-LARGOS-DEL-JUGADOR-E. EXIT.
007880*****************************************************************
007890*    645-EVALUAR-UN-LARGO : UNA POSICION DEL BARRIDO COMPLETO;   *
007900*    SE VENDE SOLO CUANDO ES DEL JUGADOR ACTUAL Y ES LARGA.       *
007910*****************************************************************
007920 645-EVALUAR-UN-LARGO SECTION.
007930     READ FSMHLD NEXT RECORD
007940        AT END
007950           SET WKS-HAY-FIN-POSICIONES              TO TRUE
007960     END-READ
007970     IF NOT WKS-HAY-FIN-POSICIONES
007980       AND HLD-ID-JUGADOR = PLY-ID-JUGADOR
007990       AND HLD-ACCIONES-POSEIDAS > 0
008000        MOVE 'PV'                                    TO WKS-PRC-FUNCION
008010        MOVE WKS-VALOR-JUSTO                           TO WKS-PRC-BASE
008020        MOVE PLY-K-CURVA                                TO WKS-PRC-K
008030        MOVE PLY-ACCIONES-TOTALES                        TO
008040                                               WKS-PRC-ACCIONES-TOTALES
008050        MOVE HLD-ACCIONES-POSEIDAS                         TO
008060                                               WKS-PRC-CANTIDAD
008070        CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
008080                            WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
008090        MOVE HLD-ID-USUARIO                            TO USR-ID-USUARIO
008100        READ FSMUSR
008110        COMPUTE USR-SALDO-EFECTIVO =
008120                USR-SALDO-EFECTIVO + WKS-PRC-RESULTADO
008130        REWRITE REG-FSMUSR
008140        COMPUTE PLY-ACCIONES-TOTALES =
008150                PLY-ACCIONES-TOTALES - HLD-ACCIONES-POSEIDAS
008160        MOVE HLD-ID-USUARIO                                 TO
008170                                               TRN-ID-USUARIO
008180        MOVE HLD-ID-JUGADOR                                  TO
008190                                               TRN-ID-JUGADOR
008200        SET TRN-TIPO-IPO-VENTA                                 TO TRUE
008210        MOVE HLD-ACCIONES-POSEIDAS                              TO
008220                                               TRN-ACCIONES
008230        COMPUTE TRN-PRECIO-UNITARIO ROUNDED =
008240                WKS-PRC-RESULTADO / HLD-ACCIONES-POSEIDAS
008250        MOVE WKS-PRC-RESULTADO                                   TO
008260                                               TRN-MONTO
008270        WRITE REG-FSMTRN
008280        ADD 1                                                     TO
008290                                               WKS-TOTAL-POSICIONES
008300        SUBTRACT HLD-ACCIONES-POSEIDAS FROM
008310                WKS-TOTAL-ACCIONES-CERRADAS
008320        MOVE ZEROS                              TO HLD-ACCIONES-POSEIDAS
008330        REWRITE REG-FSMHLD
008340     END-IF
008350     .
008360 645-EVALUAR-UN-LARGO-E. EXIT.
008370*****************************************************************
008380*    990-CERRAR-ARCHIVOS                                         *
008390*****************************************************************
008400 990-CERRAR-ARCHIVOS SECTION.
008410     MOVE WKS-TOTAL-PAGADO                TO WKS-RENGLON-TRAILER
008420     MOVE SPACES                           TO WKS-RENGLON-DETALLE
008430     STRING 'TOTAL PAGADO=' WKS-TOTAL-PAGADO
008440            ' POSICIONES=' WKS-TOTAL-POSICIONES
008450            ' USUARIOS='   WKS-TOTAL-USUARIOS
008460            ' ARCH-ESTAD=' WKS-TOTAL-ARCH-ESTADISTICA
008470            ' ARCH-POSIC=' WKS-TOTAL-ARCH-POSICIONES
008480            ' REINICIADOS=' WKS-TOTAL-JUGADORES-REINICIADOS
008490        DELIMITED BY SIZE INTO WKS-RENGLON-DETALLE
008500     WRITE REG-FTPSEA FROM WKS-RENGLON-DETALLE
008510     CLOSE FSMPLY FSMHLD FSMWST FSMUSR FSMSCL
008520           FSMTRN FSMPRP FSMARC FTPSEA
008530     .
008540 990-CERRAR-ARCHIVOS-E. EXIT.
