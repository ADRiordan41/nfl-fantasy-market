000100*****************************************************************
000110* FECHA       : 21/05/1996                                      *
000120* PROGRAMADOR : O.CASTILLO (OC)                                  *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMPBL                                           *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CONSTRUYE EL ARCHIVO CANONICO DE PROYECCIONES A   *
000170*             : PARTIR DEL ROSTER Y DEL ARCHIVO CRUDO DEL         *
000180*             : PROVEEDOR, CUYAS COLUMNAS SE DETECTAN POR EL       *
000190*             : ENCABEZADO (NOMBRE, EQUIPO, PUNTOS) PORQUE CADA    *
000200*             : PROVEEDOR LAS ACOMODA DE MANERA DISTINTA.         *
000210* ARCHIVOS    : FSMROS (ENTRADA), FSMPRV (ENTRADA CRUDA DEL        *
000220*             : PROVEEDOR), FSMPJC (SALIDA CANONICA),              *
000230*             : FTPPBL (REPORTE DE CONSTRUCCION)                  *
000240* ACCION (ES) : NO APLICA                                        *
000250* PROGRAMA(S) : NO APLICA                                        *
000260* INSTALADO   : 21/05/1996                                      *
000270* BPM/RATIONAL: FSM-0058                                        *
000280* NOMBRE      : CONSTRUCCION DE PROYECCIONES CANONICAS           *
000290*****************************************************************
000300* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000310* 21/05/1996  O.CASTILLO (OC)    FSM-0058   VERSION INICIAL      *
000320* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K3   REVISION Y2K - SIN    *
000330*                                           CAMPOS DE FECHA AAAA  *
000340*                                           EN ESTE PROGRAMA      *
000350* 14/02/2001  E.RAMIREZ (EEDR)   FSM-0104   SE AGREGA EL MODO      *
000360*                                           ESTRICTO (TARJETA DE    *
000370*                                           CONTROL WKS-CTL-MODO)   *
000380* 14/07/2006  L.MEJIA   (LM)     FSM-0158   WKS-SUBI Y LOS SWITCHES  *
000390*                                           DE FIN DE ROSTER/        *
000400*                                           PROVEEDOR PASAN A        *
000410*                                           77-NIVEL, FUERA DEL       *
000420*                                           GRUPO DE TRABAJO          *
000430* 03/09/2006  L.MEJIA   (LM)     FSM-0165   420-EMPAREJAR-CONTRA-    *
000440*                                           ROSTER SOLO MAYUSCULABA  *
000450*                                           EL NOMBRE/EQUIPO ANTES DE*
000460*                                           COMPARAR - UN DOBLE      *
000470*                                           ESPACIO EN LA FILA DEL   *
000480*                                           PROVEEDOR DABA SIN       *
000490*                                           EMPAREJAMIENTO; SE        *
000500*                                           AGREGA 158-COMPACTAR-    *
000510*                                           ESPACIOS Y SE APLICA AL  *
000520*                                           ROSTER (155) Y A LA FILA *
000530*                                           (410)                    *
000540* 17/09/2006  L.MEJIA   (LM)     FSM-0169   900-REPORTE-TRAILER     *
000550*                                           AVISABA "LOTE FALLIDO" EN*
000560*                                           MODO ESTRICTO PERO NUNCA*
000570*                                           PONIA RETURN-CODE - EL   *
000580*                                           JCL VEIA CONDICION-CODE *
000590*                                           CERO; SE AGREGA MOVE 91  *
000600*                                           TO RETURN-CODE           *
000610*****************************************************************
000620 IDENTIFICATION DIVISION.
000630 PROGRAM-ID.    FSMPBL.
000640 AUTHOR.        O.CASTILLO.
000650 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000660 DATE-WRITTEN.  21/05/1996.
000670 DATE-COMPILED.
000680 SECURITY.      USO INTERNO - LOTE DE CONSTRUCCION DE PROYECCIONES.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT FSMROS   ASSIGN   TO FSMROS
000760            ORGANIZATION      IS LINE SEQUENTIAL
000770            FILE STATUS       IS FS-FSMROS.
000780     SELECT FSMPRV   ASSIGN   TO FSMPRV
000790            ORGANIZATION      IS LINE SEQUENTIAL
000800            FILE STATUS       IS FS-FSMPRV.
000810     SELECT FSMPJC   ASSIGN   TO FSMPJC
000820            ORGANIZATION      IS LINE SEQUENTIAL
000830            FILE STATUS       IS FS-FSMPJC.
000840     SELECT FTPPBL   ASSIGN   TO FTPPBL
000850            ORGANIZATION      IS LINE SEQUENTIAL
000860            FILE STATUS       IS FS-FTPPBL.
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  FSMROS.
000900     COPY FSMROS.
000910 FD  FSMPRV.
000920 01  REG-FSMPRV                      PIC X(200).
000930 FD  FSMPJC.
000940     COPY FSMPJC.
000950 FD  FTPPBL.
000960 01  REG-FTPPBL                      PIC X(100).
000970 WORKING-STORAGE SECTION.
000980*****************************************************************
000990*    SUBINDICE Y SWITCHES DE FIN DE ARCHIVO DE USO INDEPENDIENTE *
001000*    (NO SON PARTE DE NINGUN RENGLON, SE SACAN DEL GRUPO DE      *
001010*    TRABAJO - 14/07/2006 LM FSM-0158)                           *
001020*****************************************************************
001030 77  WKS-SUBI                                         PIC 9(05)  COMP.
001040 77  WKS-FIN-ROSTER-CDG             PIC X(01)  VALUE 'N'.
001050     88  WKS-HAY-FIN-ROSTER              VALUE 'S'.
001060 77  WKS-FIN-PROVEEDOR-CDG             PIC X(01)  VALUE 'N'.
001070     88  WKS-HAY-FIN-PROVEEDOR              VALUE 'S'.
001080 77  WKS-COMP-I                        PIC 9(04)  COMP.
001090 77  WKS-COMP-J                        PIC 9(04)  COMP.
001100*****************************************************************
001110*               C A M P O S    D E    T R A B A J O             *
001120*****************************************************************
001130 01  WKS-CAMPOS-DE-TRABAJO.
001140     05  WKS-PROGRAMA                 PIC X(08)  VALUE 'FSMPBL'.
001150     05  WKS-FILA-ESTADO-CDG                 PIC X(01).
001160         88  WKS-FILA-LISTA                       VALUE 'L'.
001170         88  WKS-FILA-OMITIDA                      VALUE 'O'.
001180         88  WKS-FILA-ERROR                         VALUE 'E'.
001190     05  WKS-MENSAJE-FILA                        PIC X(40).
001200     05  WKS-NOMBRE-MAY                            PIC X(64).
001210     05  WKS-EQUIPO-MAY                             PIC X(08).
001220     05  WKS-COMPACTAR-CAMPO                         PIC X(64).
001230     05  WKS-COMPACTAR-SALIDA                         PIC X(64).
001240     05  WKS-CONTEO-MATCH                            PIC 9(05)  COMP.
001250     05  WKS-ROS-IDX-MATCH                            PIC 9(05)  COMP.
001260     05  WKS-COL-NOMBRE                                PIC 9(02)  COMP.
001270     05  WKS-COL-EQUIPO                                 PIC 9(02)  COMP.
001280     05  WKS-COL-PUNTOS                                  PIC 9(02)  COMP.
001290     05  WKS-CANT-CAMPOS                                 PIC 9(02)  COMP.
001300     05  WKS-PUNTOS-TEXTO                                  PIC X(16).
001310     05  WKS-PUNTOS-ENTERA-TXT                              PIC X(06).
001320*    ------------------------------------------------------------
001330*    VISTA NUMERICA DE LA PARTE ENTERA DE LOS PUNTOS, PARA
001340*    COMPROBAR SI EL TEXTO RECIBIDO DEL PROVEEDOR ES NUMERICO
001350*    ------------------------------------------------------------
001360     05  WKS-PUNTOS-ENTERA-NUM REDEFINES WKS-PUNTOS-ENTERA-TXT
001370                                          PIC 9(06).
001380     05  WKS-PUNTOS-DECIMAL-TXT                               PIC X(03).
001390*    ------------------------------------------------------------
001400*    VISTA NUMERICA DE LA PARTE DECIMAL DE LOS PUNTOS
001410*    ------------------------------------------------------------
001420     05  WKS-PUNTOS-DECIMAL-NUM REDEFINES WKS-PUNTOS-DECIMAL-TXT
001430                                          PIC 9(03).
001440     05  WKS-PUNTOS-CONVERTIDOS                          PIC 9(06)V9(03).
001450*    ------------------------------------------------------------
001460*    DESGLOSE DE LOS PUNTOS CONVERTIDOS PARA EL RENGLON DE       *
001470*    DETALLE DEL REPORTE (IGUAL AL DESGLOSE SIGNO/ENTERO/        *
001480*    DECIMAL USADO EN OTROS PROGRAMAS DE LA SUITE)               *
001490*    ------------------------------------------------------------
001500     05  WKS-PTS-DESGLOSE REDEFINES WKS-PUNTOS-CONVERTIDOS.
001510         10  WKS-PTS-ENTERO                           PIC 9(06).
001520         10  WKS-PTS-DECIMAL                            PIC 9(03).
001530     05  WKS-PUNTOS-VALIDOS-CDG                           PIC X(01).
001540         88  WKS-PUNTOS-SON-VALIDOS                           VALUE 'S'.
001550     05  FILLER                                             PIC X(10).
001560*****************************************************************
001570*     CONTADORES DEL LOTE (EN COMP)                             *
001580*****************************************************************
001590     05  WKS-TOTAL-ESCRITOS                     PIC 9(07)  COMP.
001600     05  WKS-TOTAL-NO-EMPAREJADOS                PIC 9(07)  COMP.
001610     05  WKS-TOTAL-DUPLICADOS                     PIC 9(07)  COMP.
001620*****************************************************************
001630*     TARJETA DE CONTROL DEL LOTE                                *
001640*****************************************************************
001650 01  WKS-TARJETA-CONTROL.
001660     05  WKS-CTL-DEPORTE-CDG                PIC X(08).
001670     05  WKS-CTL-MODO-CDG                    PIC X(01).
001680         88  WKS-CTL-ES-ESTRICTO                  VALUE 'E'.
001690         88  WKS-CTL-ES-NORMAL                     VALUE 'N'.
001700     05  FILLER                                PIC X(71).
001710*****************************************************************
001720*     TABLA DEL ROSTER CANONICO, FILTRADA AL DEPORTE PEDIDO      *
001730*****************************************************************
001740 01  WKS-TABLA-ROSTER.
001750     05  WKS-CANT-ROSTER              PIC 9(05)  COMP.
001760     05  WKS-TR-RENGLON OCCURS 1 TO 5000 TIMES
001770            DEPENDING ON WKS-CANT-ROSTER
001780            INDEXED BY WKS-IDX-ROS.
001790         10  WKS-TR-NOMBRE-MAY               PIC X(64).
001800         10  WKS-TR-EQUIPO-MAY                PIC X(08).
001810         10  WKS-TR-POSICION                   PIC X(08).
001820         10  WKS-TR-DEPORTE                     PIC X(08).
001830         10  WKS-TR-EMPAREJADO-CDG               PIC X(01).
001840             88  WKS-TR-YA-EMPAREJADO                VALUE 'S'.
001850*****************************************************************
001860*     CAMPOS DEL RENGLON CRUDO DEL PROVEEDOR, SEPARADOS POR COMA *
001870*     (SE ACEPTAN HASTA 12 COLUMNAS, SUFICIENTE PARA LOS          *
001880*     PROVEEDORES CONOCIDOS A LA FECHA)                          *
001890*****************************************************************
001900 01  WKS-TABLA-CAMPOS.
001910     05  WKS-CAMPO-MAY                 PIC X(32)  OCCURS 12 TIMES.
001920*****************************************************************
001930*     R E N G L O N E S   D E L   R E P O R T E                 *
001940*****************************************************************
001950 01  WKS-ENCABEZADO-REPORTE.
001960     05  FILLER                      PIC X(20)   VALUE SPACES.
001970     05  FILLER                      PIC X(44)   VALUE
001980             'REPORTE DE CONSTRUCCION DE PROYECCIONES FSM'.
001990     05  FILLER                      PIC X(36)   VALUE SPACES.
002000 01  WKS-RENGLON-DETALLE              PIC X(90).
002010 01  WKS-RENGLON-TRAILER              PIC X(90).
002020*****************************************************************
002030*               V A R I A B L E S   D E   A R C H I V O          *
002040*****************************************************************
002050 01  FS-FSMROS                       PIC 9(02)  VALUE ZEROS.
002060 01  FS-FSMPRV                       PIC 9(02)  VALUE ZEROS.
002070 01  FS-FSMPJC                       PIC 9(02)  VALUE ZEROS.
002080 01  FS-FTPPBL                       PIC 9(02)  VALUE ZEROS.
002090     COPY FSMPRM.
002100*****************************************************************
002110*               P R O C E D U R E   D I V I S I O N              *
002120*****************************************************************
002130 PROCEDURE DIVISION.
002140 000-MAIN SECTION.
002150     PERFORM 100-ABRIR-ARCHIVOS      THRU 100-ABRIR-ARCHIVOS-E
002160     PERFORM 150-CARGAR-TABLA-ROSTER THRU 150-CARGAR-TABLA-ROSTER-E
002170     PERFORM 200-LEER-ENCABEZADO-PROVEEDOR
002180        THRU 200-LEER-ENCABEZADO-PROVEEDOR-E
002190     PERFORM 300-LEER-SIGUIENTE-FILA THRU 300-LEER-SIGUIENTE-FILA-E
002200     PERFORM 400-PROCESAR-FILA       THRU 400-PROCESAR-FILA-E
002210        UNTIL WKS-HAY-FIN-PROVEEDOR
002220     PERFORM 900-REPORTE-TRAILER     THRU 900-REPORTE-TRAILER-E
002230     PERFORM 990-CERRAR-ARCHIVOS     THRU 990-CERRAR-ARCHIVOS-E
002240     STOP RUN
002250     .
002260 000-MAIN-E. EXIT.
002270*****************************************************************
002280*    100-ABRIR-ARCHIVOS                                          *
002290*****************************************************************
002300 100-ABRIR-ARCHIVOS SECTION.
002310     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
002320     OPEN INPUT   FSMROS FSMPRV
002330     OPEN OUTPUT  FSMPJC FTPPBL
002340     MOVE ZEROS                   TO WKS-TOTAL-ESCRITOS
002350                                      WKS-TOTAL-NO-EMPAREJADOS
002360                                      WKS-TOTAL-DUPLICADOS
002370     WRITE REG-FTPPBL FROM WKS-ENCABEZADO-REPORTE
002380     .
002390 100-ABRIR-ARCHIVOS-E. EXIT.
002400*****************************************************************
002410*    150-CARGAR-TABLA-ROSTER : LEE EL ROSTER COMPLETO Y SE QUEDA *
002420*    SOLO CON LOS JUGADORES DEL DEPORTE PEDIDO.                  *
002430*****************************************************************
002440 150-CARGAR-TABLA-ROSTER SECTION.
002450     MOVE ZEROS                    TO WKS-CANT-ROSTER
002460     PERFORM 155-LEER-UN-ROSTER    THRU 155-LEER-UN-ROSTER-E
002470        UNTIL WKS-HAY-FIN-ROSTER
002480     .
002490 150-CARGAR-TABLA-ROSTER-E. EXIT.
002500*****************************************************************
002510*    155-LEER-UN-ROSTER                                          *
002520*****************************************************************
002530 155-LEER-UN-ROSTER SECTION.
002540     READ FSMROS
002550        AT END
002560           SET WKS-HAY-FIN-ROSTER        TO TRUE
002570     END-READ
002580     IF NOT WKS-HAY-FIN-ROSTER
002590       AND ROS-DEPORTE-CDG = WKS-CTL-DEPORTE-CDG
002600        ADD 1                               TO WKS-CANT-ROSTER
002610        SET WKS-IDX-ROS TO WKS-CANT-ROSTER
002620        MOVE ROS-NOMBRE        TO WKS-TR-NOMBRE-MAY (WKS-IDX-ROS)
002630        MOVE ROS-EQUIPO-CDG     TO WKS-TR-EQUIPO-MAY (WKS-IDX-ROS)
002640        MOVE ROS-POSICION-CDG    TO WKS-TR-POSICION (WKS-IDX-ROS)
002650        MOVE ROS-DEPORTE-CDG      TO WKS-TR-DEPORTE (WKS-IDX-ROS)
002660        MOVE 'N'                   TO
002670                              WKS-TR-EMPAREJADO-CDG (WKS-IDX-ROS)
002680        INSPECT WKS-TR-NOMBRE-MAY (WKS-IDX-ROS) CONVERTING
002690           'abcdefghijklmnopqrstuvwxyz' TO
002700           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002710        INSPECT WKS-TR-EQUIPO-MAY (WKS-IDX-ROS) CONVERTING
002720           'abcdefghijklmnopqrstuvwxyz' TO
002730           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002740        MOVE WKS-TR-NOMBRE-MAY (WKS-IDX-ROS) TO WKS-COMPACTAR-CAMPO
002750        PERFORM 158-COMPACTAR-ESPACIOS THRU 158-COMPACTAR-ESPACIOS-E
002760        MOVE WKS-COMPACTAR-CAMPO TO WKS-TR-NOMBRE-MAY (WKS-IDX-ROS)
002770        MOVE WKS-TR-EQUIPO-MAY (WKS-IDX-ROS) TO WKS-COMPACTAR-CAMPO
002780        PERFORM 158-COMPACTAR-ESPACIOS THRU 158-COMPACTAR-ESPACIOS-E
002790        MOVE WKS-COMPACTAR-CAMPO TO WKS-TR-EQUIPO-MAY (WKS-IDX-ROS)
002800     END-IF
002810     .
002820 155-LEER-UN-ROSTER-E. EXIT.
002830*****************************************************************
002840*    158-COMPACTAR-ESPACIOS : NORMALIZA WKS-COMPACTAR-CAMPO,       *
002850*    RECORTANDO ESPACIOS A LA IZQUIERDA Y COLAPSANDO CORRIDAS DE   *
002860*    ESPACIOS INTERNOS A UNO SOLO, PARA QUE EL EMPAREJAMIENTO NO   *
002870*    FALLE POR DOBLE ESPACIO EN EL NOMBRE O EQUIPO DE LA FILA O    *
002880*    DEL ROSTER.  03/09/2006 LM FSM-0165.                          *
002890*****************************************************************
002900 158-COMPACTAR-ESPACIOS SECTION.
002910     MOVE 1                          TO WKS-COMP-J
002920     MOVE SPACES                     TO WKS-COMPACTAR-SALIDA
002930     PERFORM 159-COMPACTAR-UN-CARACTER
002940        THRU 159-COMPACTAR-UN-CARACTER-E
002950        VARYING WKS-COMP-I FROM 1 BY 1
002960        UNTIL WKS-COMP-I > 64
002970     MOVE WKS-COMPACTAR-SALIDA        TO WKS-COMPACTAR-CAMPO
002980     .
002990 158-COMPACTAR-ESPACIOS-E. EXIT.
003000*****************************************************************
003010*    159-COMPACTAR-UN-CARACTER : UN CARACTER DE WKS-COMPACTAR-CAMPO*
003020*    HACIA WKS-COMPACTAR-SALIDA, OMITIENDO ESPACIOS SOBRANTES.     *
003030*****************************************************************
003040 159-COMPACTAR-UN-CARACTER SECTION.
003050     IF WKS-COMPACTAR-CAMPO (WKS-COMP-I:1) NOT = SPACE
003060        MOVE WKS-COMPACTAR-CAMPO (WKS-COMP-I:1) TO
003070             WKS-COMPACTAR-SALIDA (WKS-COMP-J:1)
003080        ADD 1                         TO WKS-COMP-J
003090     ELSE
003100        IF WKS-COMP-J NOT = 1
003110           IF WKS-COMPACTAR-SALIDA (WKS-COMP-J - 1:1) NOT = SPACE
003120              MOVE SPACE               TO
003130                   WKS-COMPACTAR-SALIDA (WKS-COMP-J:1)
003140              ADD 1                     TO WKS-COMP-J
003150           END-IF
003160        END-IF
003170     END-IF
003180     .
003190 159-COMPACTAR-UN-CARACTER-E. EXIT.
003200*****************************************************************
003210*    200-LEER-ENCABEZADO-PROVEEDOR : LEE LA PRIMERA LINEA DEL    *
003220*    ARCHIVO CRUDO Y DETECTA LAS COLUMNAS DE NOMBRE/EQUIPO/       *
003230*    PUNTOS POR EL TEXTO DE SUS ENCABEZADOS.                     *
003240*****************************************************************
003250 200-LEER-ENCABEZADO-PROVEEDOR SECTION.
003260     MOVE SPACES                    TO WKS-TABLA-CAMPOS
003270     MOVE ZEROS                      TO WKS-CANT-CAMPOS
003280                                         WKS-COL-NOMBRE
003290                                         WKS-COL-EQUIPO
003300                                         WKS-COL-PUNTOS
003310     READ FSMPRV
003320        AT END
003330           SET WKS-HAY-FIN-PROVEEDOR      TO TRUE
003340     END-READ
003350     IF NOT WKS-HAY-FIN-PROVEEDOR
003360        UNSTRING REG-FSMPRV DELIMITED BY ','
003370           INTO WKS-CAMPO-MAY (1)  WKS-CAMPO-MAY (2)
003380                WKS-CAMPO-MAY (3)  WKS-CAMPO-MAY (4)
003390                WKS-CAMPO-MAY (5)  WKS-CAMPO-MAY (6)
003400                WKS-CAMPO-MAY (7)  WKS-CAMPO-MAY (8)
003410                WKS-CAMPO-MAY (9)  WKS-CAMPO-MAY (10)
003420                WKS-CAMPO-MAY (11) WKS-CAMPO-MAY (12)
003430           TALLYING IN WKS-CANT-CAMPOS
003440        PERFORM 210-DETECTAR-UNA-COLUMNA
003450           THRU 210-DETECTAR-UNA-COLUMNA-E
003460           VARYING WKS-SUBI FROM 1 BY 1
003470           UNTIL WKS-SUBI > WKS-CANT-CAMPOS
003480     END-IF
003490     .
003500 200-LEER-ENCABEZADO-PROVEEDOR-E. EXIT.
003510*****************************************************************
003520*    210-DETECTAR-UNA-COLUMNA : COTEJA UN ENCABEZADO DEL          *
003530*    PROVEEDOR CONTRA LAS LISTAS DE NOMBRES CANDIDATOS CONOCIDAS. *
003540*****************************************************************
003550 210-DETECTAR-UNA-COLUMNA SECTION.
003560     INSPECT WKS-CAMPO-MAY (WKS-SUBI) CONVERTING
003570        'abcdefghijklmnopqrstuvwxyz' TO
003580        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003590     IF WKS-CAMPO-MAY (WKS-SUBI) = 'NAME' OR
003600        WKS-CAMPO-MAY (WKS-SUBI) = 'PLAYER' OR
003610        WKS-CAMPO-MAY (WKS-SUBI) = 'PLAYERNAME'
003620        MOVE WKS-SUBI              TO WKS-COL-NOMBRE
003630     END-IF
003640     IF WKS-CAMPO-MAY (WKS-SUBI) = 'TEAM' OR
003650        WKS-CAMPO-MAY (WKS-SUBI) = 'TM'
003660        MOVE WKS-SUBI              TO WKS-COL-EQUIPO
003670     END-IF
003680     IF WKS-CAMPO-MAY (WKS-SUBI) = 'POINTS' OR
003690        WKS-CAMPO-MAY (WKS-SUBI) = 'PROJPTS' OR
003700        WKS-CAMPO-MAY (WKS-SUBI) = 'FPTS' OR
003710        WKS-CAMPO-MAY (WKS-SUBI) = 'PROJECTION'
003720        MOVE WKS-SUBI              TO WKS-COL-PUNTOS
003730     END-IF
003740     .
003750 210-DETECTAR-UNA-COLUMNA-E. EXIT.
003760*****************************************************************
003770*    300-LEER-SIGUIENTE-FILA                                     *
003780*****************************************************************
003790 300-LEER-SIGUIENTE-FILA SECTION.
003800     MOVE SPACES                    TO WKS-TABLA-CAMPOS
003810     READ FSMPRV
003820        AT END
003830           SET WKS-HAY-FIN-PROVEEDOR      TO TRUE
003840     END-READ
003850     IF NOT WKS-HAY-FIN-PROVEEDOR
003860        UNSTRING REG-FSMPRV DELIMITED BY ','
003870           INTO WKS-CAMPO-MAY (1)  WKS-CAMPO-MAY (2)
003880                WKS-CAMPO-MAY (3)  WKS-CAMPO-MAY (4)
003890                WKS-CAMPO-MAY (5)  WKS-CAMPO-MAY (6)
003900                WKS-CAMPO-MAY (7)  WKS-CAMPO-MAY (8)
003910                WKS-CAMPO-MAY (9)  WKS-CAMPO-MAY (10)
003920                WKS-CAMPO-MAY (11) WKS-CAMPO-MAY (12)
003930     END-IF
003940     .
003950 300-LEER-SIGUIENTE-FILA-E. EXIT.
003960*****************************************************************
003970*    400-PROCESAR-FILA : VALIDA, CONVIERTE LOS PUNTOS, EMPAREJA  *
003980*    CONTRA EL ROSTER, DESDUPLICA Y ESCRIBE EL CANONICO.         *
003990*****************************************************************
004000 400-PROCESAR-FILA SECTION.
004010     MOVE SPACES                    TO WKS-MENSAJE-FILA
004020     SET WKS-FILA-LISTA               TO TRUE
004030     PERFORM 410-VALIDAR-FILA        THRU 410-VALIDAR-FILA-E
004040     IF WKS-FILA-LISTA
004050        PERFORM 420-EMPAREJAR-CONTRA-ROSTER
004060           THRU 420-EMPAREJAR-CONTRA-ROSTER-E
004070     END-IF
004080     IF WKS-FILA-LISTA
004090        PERFORM 430-VERIFICAR-DUPLICADO
004100           THRU 430-VERIFICAR-DUPLICADO-E
004110     END-IF
004120     IF WKS-FILA-LISTA
004130        PERFORM 440-ESCRIBIR-CANONICO
004140           THRU 440-ESCRIBIR-CANONICO-E
004150     END-IF
004160     PERFORM 480-ESCRIBIR-RENGLON-REPORTE
004170        THRU 480-ESCRIBIR-RENGLON-REPORTE-E
004180     PERFORM 300-LEER-SIGUIENTE-FILA THRU 300-LEER-SIGUIENTE-FILA-E
004190     .
004200 400-PROCESAR-FILA-E. EXIT.
004210*****************************************************************
004220*    410-VALIDAR-FILA : CAMPOS EN BLANCO, PUNTOS NO NUMERICOS.   *
004230*****************************************************************
004240 410-VALIDAR-FILA SECTION.
004250     MOVE SPACES                     TO WKS-PUNTOS-TEXTO
004260     IF WKS-COL-NOMBRE > ZEROS
004270        MOVE WKS-CAMPO-MAY (WKS-COL-NOMBRE) TO WKS-NOMBRE-MAY
004280     ELSE
004290        MOVE SPACES                  TO WKS-NOMBRE-MAY
004300     END-IF
004310     IF WKS-COL-EQUIPO > ZEROS
004320        MOVE WKS-CAMPO-MAY (WKS-COL-EQUIPO) TO WKS-EQUIPO-MAY
004330     ELSE
004340        MOVE SPACES                  TO WKS-EQUIPO-MAY
004350     END-IF
004360     IF WKS-COL-PUNTOS > ZEROS
004370        MOVE WKS-CAMPO-MAY (WKS-COL-PUNTOS) TO WKS-PUNTOS-TEXTO
004380     END-IF
004390     IF WKS-NOMBRE-MAY = SPACES OR WKS-PUNTOS-TEXTO = SPACES
004400        SET WKS-FILA-OMITIDA            TO TRUE
004410        MOVE 'NOMBRE O PUNTOS EN BLANCO'   TO WKS-MENSAJE-FILA
004420     ELSE
004430        INSPECT WKS-NOMBRE-MAY CONVERTING
004440           'abcdefghijklmnopqrstuvwxyz' TO
004450           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004460        INSPECT WKS-EQUIPO-MAY CONVERTING
004470           'abcdefghijklmnopqrstuvwxyz' TO
004480           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004490        MOVE WKS-NOMBRE-MAY           TO WKS-COMPACTAR-CAMPO
004500        PERFORM 158-COMPACTAR-ESPACIOS THRU 158-COMPACTAR-ESPACIOS-E
004510        MOVE WKS-COMPACTAR-CAMPO      TO WKS-NOMBRE-MAY
004520        MOVE WKS-EQUIPO-MAY           TO WKS-COMPACTAR-CAMPO
004530        PERFORM 158-COMPACTAR-ESPACIOS THRU 158-COMPACTAR-ESPACIOS-E
004540        MOVE WKS-COMPACTAR-CAMPO      TO WKS-EQUIPO-MAY
004550        PERFORM 415-CONVERTIR-PUNTOS  THRU 415-CONVERTIR-PUNTOS-E
004560        IF NOT WKS-PUNTOS-SON-VALIDOS
004570           SET WKS-FILA-ERROR               TO TRUE
004580           MOVE 'PUNTOS NO NUMERICOS'          TO WKS-MENSAJE-FILA
004590        END-IF
004600     END-IF
004610     .
004620 410-VALIDAR-FILA-E. EXIT.
004630*****************************************************************
004640*    415-CONVERTIR-PUNTOS : PARTE EL TEXTO DE LOS PUNTOS POR EL  *
004650*    PUNTO DECIMAL Y ARMA EL VALOR NUMERICO A 3 DECIMALES, IGUAL *
004660*    QUE EL DESGLOSE SIGNO/ENTERO/DECIMAL USADO EN OTROS          *
004670*    PROGRAMAS DE LA SUITE.                                       *
004680*****************************************************************
004690 415-CONVERTIR-PUNTOS SECTION.
004700     MOVE SPACES                 TO WKS-PUNTOS-ENTERA-TXT
004710                                     WKS-PUNTOS-DECIMAL-TXT
004720     MOVE 'N'                     TO WKS-PUNTOS-VALIDOS-CDG
004730     UNSTRING WKS-PUNTOS-TEXTO DELIMITED BY '.'
004740        INTO WKS-PUNTOS-ENTERA-TXT WKS-PUNTOS-DECIMAL-TXT
004750     IF WKS-PUNTOS-DECIMAL-TXT = SPACES
004760        MOVE ZEROS                 TO WKS-PUNTOS-DECIMAL-TXT
004770     END-IF
004780     INSPECT WKS-PUNTOS-ENTERA-TXT REPLACING TRAILING SPACE BY ZERO
004790     INSPECT WKS-PUNTOS-DECIMAL-TXT REPLACING TRAILING SPACE BY ZERO
004800     IF WKS-PUNTOS-ENTERA-NUM NUMERIC AND WKS-PUNTOS-DECIMAL-NUM NUMERIC
004810        SET WKS-PUNTOS-SON-VALIDOS       TO TRUE
004820        COMPUTE WKS-PUNTOS-CONVERTIDOS =
004830                WKS-PUNTOS-ENTERA-NUM + (WKS-PUNTOS-DECIMAL-NUM / 1000)
004840     END-IF
004850     .
004860 415-CONVERTIR-PUNTOS-E. EXIT.
004870*****************************************************************
004880*    420-EMPAREJAR-CONTRA-ROSTER : NOMBRE+EQUIPO EXACTO PRIMERO, *
004890*    LUEGO SOLO NOMBRE SI ES UNICO EN EL ROSTER.                  *
004900*****************************************************************
004910 420-EMPAREJAR-CONTRA-ROSTER SECTION.
004920     MOVE ZEROS                      TO WKS-CONTEO-MATCH
004930                                         WKS-ROS-IDX-MATCH
004940     IF WKS-EQUIPO-MAY NOT = SPACES
004950        PERFORM 422-COTEJAR-NOMBRE-EQUIPO
004960           THRU 422-COTEJAR-NOMBRE-EQUIPO-E
004970           VARYING WKS-SUBI FROM 1 BY 1
004980           UNTIL WKS-SUBI > WKS-CANT-ROSTER
004990     END-IF
005000     IF WKS-CONTEO-MATCH NOT = 1
005010        MOVE ZEROS                    TO WKS-CONTEO-MATCH
005020                                          WKS-ROS-IDX-MATCH
005030        PERFORM 424-COTEJAR-SOLO-NOMBRE
005040           THRU 424-COTEJAR-SOLO-NOMBRE-E
005050           VARYING WKS-SUBI FROM 1 BY 1
005060           UNTIL WKS-SUBI > WKS-CANT-ROSTER
005070     END-IF
005080     IF WKS-CONTEO-MATCH NOT = 1
005090        SET WKS-FILA-ERROR              TO TRUE
005100        ADD 1                             TO WKS-TOTAL-NO-EMPAREJADOS
005110        MOVE 'SIN EMPAREJAMIENTO UNICO DE ROSTER'
005120                                            TO WKS-MENSAJE-FILA
005130     END-IF
005140     .
005150 420-EMPAREJAR-CONTRA-ROSTER-E. EXIT.
005160*****************************************************************
005170*    422-COTEJAR-NOMBRE-EQUIPO                                   *
005180*****************************************************************
005190 422-COTEJAR-NOMBRE-EQUIPO SECTION.
005200     SET WKS-IDX-ROS TO WKS-SUBI
005210     IF WKS-TR-NOMBRE-MAY (WKS-IDX-ROS) = WKS-NOMBRE-MAY AND
005220        WKS-TR-EQUIPO-MAY (WKS-IDX-ROS) = WKS-EQUIPO-MAY
005230        ADD 1                           TO WKS-CONTEO-MATCH
005240        MOVE WKS-SUBI                     TO WKS-ROS-IDX-MATCH
005250     END-IF
005260     .
005270 422-COTEJAR-NOMBRE-EQUIPO-E. EXIT.
005280*****************************************************************
005290*    424-COTEJAR-SOLO-NOMBRE                                     *
005300*****************************************************************
005310 424-COTEJAR-SOLO-NOMBRE SECTION.
005320     SET WKS-IDX-ROS TO WKS-SUBI
005330     IF WKS-TR-NOMBRE-MAY (WKS-IDX-ROS) = WKS-NOMBRE-MAY
005340        ADD 1                           TO WKS-CONTEO-MATCH
005350        MOVE WKS-SUBI                     TO WKS-ROS-IDX-MATCH
005360     END-IF
005370     .
005380 424-COTEJAR-SOLO-NOMBRE-E. EXIT.
005390*****************************************************************
005400*    430-VERIFICAR-DUPLICADO : UN SEGUNDO RENGLON DEL PROVEEDOR  *
005410*    QUE EMPAREJA CONTRA UN JUGADOR DEL ROSTER YA ESCRITO ES      *
005420*    DUPLICADO Y SE DESCARTA SIN ESCRIBIRSE.                     *
005430*****************************************************************
005440 430-VERIFICAR-DUPLICADO SECTION.
005450     SET WKS-IDX-ROS TO WKS-ROS-IDX-MATCH
005460     IF WKS-TR-YA-EMPAREJADO (WKS-IDX-ROS)
005470        SET WKS-FILA-OMITIDA              TO TRUE
005480        ADD 1                               TO WKS-TOTAL-DUPLICADOS
005490        MOVE 'DUPLICADO DE NOMBRE+EQUIPO'     TO WKS-MENSAJE-FILA
005500     END-IF
005510     .
005520 430-VERIFICAR-DUPLICADO-E. EXIT.
005530*****************************************************************
005540*    440-ESCRIBIR-CANONICO : ESCRIBE EL RENGLON DE PROYECCION    *
005550*    CANONICA PARA EL JUGADOR EMPAREJADO.                        *
005560*****************************************************************
005570 440-ESCRIBIR-CANONICO SECTION.
005580     SET WKS-IDX-ROS TO WKS-ROS-IDX-MATCH
005590     MOVE 'S'                     TO WKS-TR-EMPAREJADO-CDG (WKS-IDX-ROS)
005600     MOVE WKS-TR-NOMBRE-MAY (WKS-IDX-ROS)    TO PJC-NOMBRE
005610     MOVE WKS-TR-EQUIPO-MAY (WKS-IDX-ROS)     TO PJC-EQUIPO-CDG
005620     MOVE WKS-TR-POSICION (WKS-IDX-ROS)        TO PJC-POSICION-CDG
005630     MOVE WKS-TR-DEPORTE (WKS-IDX-ROS)          TO PJC-DEPORTE-CDG
005640     MOVE WKS-PUNTOS-CONVERTIDOS                 TO
005650                                          PJC-PUNTOS-PROYECTADOS
005660     WRITE REG-FSMPJC
005670     ADD 1                                          TO WKS-TOTAL-ESCRITOS
005680     .
005690 440-ESCRIBIR-CANONICO-E. EXIT.
005700*****************************************************************
005710*    480-ESCRIBIR-RENGLON-REPORTE                                *
005720*****************************************************************
005730 480-ESCRIBIR-RENGLON-REPORTE SECTION.
005740     MOVE SPACES                    TO WKS-RENGLON-DETALLE
005750     STRING WKS-NOMBRE-MAY(1:30) ' ' WKS-EQUIPO-MAY ' '
005760            WKS-FILA-ESTADO-CDG ' ' WKS-MENSAJE-FILA
005770        DELIMITED BY SIZE INTO WKS-RENGLON-DETALLE
005780     WRITE REG-FTPPBL FROM WKS-RENGLON-DETALLE
005790     .
005800 480-ESCRIBIR-RENGLON-REPORTE-E. EXIT.
005810*****************************************************************
005820*    900-REPORTE-TRAILER                                         *
005830*****************************************************************
005840 900-REPORTE-TRAILER SECTION.
005850     MOVE SPACES                    TO WKS-RENGLON-TRAILER
005860     STRING 'ESCRITOS='    WKS-TOTAL-ESCRITOS
005870            ' NO-EMPAREJADOS=' WKS-TOTAL-NO-EMPAREJADOS
005880            ' DUPLICADOS='  WKS-TOTAL-DUPLICADOS
005890        DELIMITED BY SIZE INTO WKS-RENGLON-TRAILER
005900     WRITE REG-FTPPBL FROM WKS-RENGLON-TRAILER
005910     IF WKS-CTL-ES-ESTRICTO AND WKS-TOTAL-NO-EMPAREJADOS > ZEROS
005920        MOVE 'MODO ESTRICTO: HUBO JUGADORES SIN EMPAREJAR - LOTE FALLIDO'
005930                                          TO WKS-RENGLON-TRAILER
005940        WRITE REG-FTPPBL FROM WKS-RENGLON-TRAILER
005950        MOVE 91                                    TO RETURN-CODE
005960     END-IF
005970     .
005980 900-REPORTE-TRAILER-E. EXIT.
005990*****************************************************************
006000*    990-CERRAR-ARCHIVOS                                         *
006010*****************************************************************
006020 990-CERRAR-ARCHIVOS SECTION.
006030     CLOSE FSMROS FSMPRV FSMPJC FTPPBL
006040     .
006050 990-CERRAR-ARCHIVOS-E. EXIT.
