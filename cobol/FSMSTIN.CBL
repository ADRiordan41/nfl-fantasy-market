000100*****************************************************************
000110* FECHA       : 17/11/1992                                      *
000120* PROGRAMADOR : R.ESPINO (RE)                                   *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMSTIN                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL ARCHIVO DE ESTADISTICA SEMANAL DEL         *
000170*             : PROVEEDOR, EMPAREJA CADA RENGLON CONTRA EL        *
000180*             : MAESTRO DE JUGADORES, VALIDA, DESCARTA DUPLICADOS *
000190*             : DENTRO DEL MISMO ARCHIVO Y ACTUALIZA (O CREA) EL  *
000200*             : HISTORICO DE PUNTOS SEMANALES.  AL TERMINAR,      *
000210*             : REPRECIA A LOS JUGADORES TOCADOS Y CORRE EL        *
000220*             : BARRIDO DE MARGEN DE LAS CUENTAS QUE LOS TIENEN.   *
000230* ARCHIVOS    : FSMSCS (ENTRADA), FSMPLY (ENTRADA), FSMWST (I-O), *
000240*             : FSMUSR, FSMHLD (I-O), FSMTRN, FSMPRP (EXTEND),    *
000250*             : FTPSTI (REPORTE DE INGESTA)                       *
000260* ACCION (ES) : P=VISTA PREVIA (NO ESCRIBE), A=APLICAR            *
000270* PROGRAMA(S) : FSMPRC (CURVA DE PRECIO), FSMRSK (RIESGO/MARGEN)  *
000280* INSTALADO   : 17/11/1992                                      *
000290* BPM/RATIONAL: FSM-0019                                        *
000300* NOMBRE      : INGESTA DE ESTADISTICA SEMANAL DE JUGADORES      *
000310*****************************************************************
000320* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000330* 17/11/1992  R.ESPINO  (RE)     FSM-0019   VERSION INICIAL     *
000340* 04/09/1993  L.MEJIA   (LM)     FSM-0037   SE AGREGA LA         *
000350*                                           VISTA PREVIA (MODO P)*
000360* 21/05/1996  O.CASTILLO (OC)    FSM-0058   SE AGREGA EL RE-       *
000370*                                           PRECIO Y EL BARRIDO    *
000380*                                           DE MARGEN DE LOS        *
000390*                                           JUGADORES TOCADOS       *
000400* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K1   REVISION Y2K - NO     *
000410*                                           HAY CAMPOS DE FECHA   *
000420*                                           AAAA EN ESTE PROGRAMA *
000430* 09/10/2003  O.CASTILLO (OC)    FSM-0133   SE LIMITA EL BARRIDO   *
000440*                                           DE MARGEN A 64          *
000450*                                           ITERACIONES POR CUENTA  *
000460* 22/06/2006  L.MEJIA   (LM)     FSM-0151   SE AGREGAN VISTAS      *
000470*                                           DESGLOSADAS DE LOS      *
000480*                                           PUNTOS CONVERTIDOS Y    *
000490*                                           EXISTENTES PARA EL       *
000500*                                           REPORTE DE CARGA         *
000510* 14/07/2006  L.MEJIA   (LM)     FSM-0158   LA TABLA DE LA CUENTA  *
000520*                                           Y LA LIQUIDACION        *
000530*                                           FORZOSA PASAN A         *
000540*                                           COSTEARSE CON EL VALOR  *
000550*                                           JUSTO (610), NUNCA CON  *
000560*                                           EL PRECIO BASE CRUDO    *
000570*                                           DEL CATALOGO            *
000580* 14/07/2006  L.MEJIA   (LM)     FSM-0158   WKS-SUBI, WKS-SUBJ Y EL *
000590*                                           SWITCH DE FIN DE         *
000600*                                           ARCHIVO PASAN A 77-       *
000610*                                           NIVEL, FUERA DEL GRUPO   *
000620*                                           DE TRABAJO               *
000630* 03/09/2006  L.MEJIA   (LM)     FSM-0165   320-EMPAREJAR-JUGADOR   *
000640*                                           SOLO MAYUSCULABA ANTES   *
000650*                                           DE COMPARAR - UN DOBLE   *
000660*                                           ESPACIO EN EL NOMBRE DEL *
000670*                                           PROVEEDOR DABA SIN       *
000680*                                           EMPAREJAMIENTO; SE        *
000690*                                           AGREGA 158-COMPACTAR-    *
000700*                                           ESPACIOS Y SE APLICA A   *
000710*                                           LA TABLA (155) Y A LA    *
000720*                                           FILA (320)               *
000730*****************************************************************
000740 IDENTIFICATION DIVISION.
000750 PROGRAM-ID.    FSMSTIN.
000760 AUTHOR.        R.ESPINO.
000770 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000780 DATE-WRITTEN.  17/11/1992.
000790 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - LOTE DE INGESTA DE ESTADISTICA.
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT FSMSCS   ASSIGN   TO FSMSCS
000880            ORGANIZATION      IS LINE SEQUENTIAL
000890            FILE STATUS       IS FS-FSMSCS.
000900     SELECT FSMPLY   ASSIGN   TO FSMPLY
000910            ORGANIZATION      IS INDEXED
000920            ACCESS MODE       IS DYNAMIC
000930            RECORD KEY        IS PLY-ID-JUGADOR
000940            FILE STATUS       IS FS-FSMPLY
000950                                  FSE-FSMPLY.
000960     SELECT FSMWST   ASSIGN   TO FSMWST
000970            ORGANIZATION      IS INDEXED
000980            ACCESS MODE       IS DYNAMIC
000990            RECORD KEY        IS WST-LLAVE
001000            FILE STATUS       IS FS-FSMWST
001010                                  FSE-FSMWST.
001020     SELECT FSMUSR   ASSIGN   TO FSMUSR
001030            ORGANIZATION      IS INDEXED
001040            ACCESS MODE       IS DYNAMIC
001050            RECORD KEY        IS USR-ID-USUARIO
001060            FILE STATUS       IS FS-FSMUSR
001070                                  FSE-FSMUSR.
001080     SELECT FSMHLD   ASSIGN   TO FSMHLD
001090            ORGANIZATION      IS INDEXED
001100            ACCESS MODE       IS DYNAMIC
001110            RECORD KEY        IS HLD-LLAVE
001120            FILE STATUS       IS FS-FSMHLD
001130                                  FSE-FSMHLD.
001140     SELECT FSMTRN   ASSIGN   TO FSMTRN
001150            ORGANIZATION      IS SEQUENTIAL
001160            FILE STATUS       IS FS-FSMTRN.
001170     SELECT FSMPRP   ASSIGN   TO FSMPRP
001180            ORGANIZATION      IS SEQUENTIAL
001190            FILE STATUS       IS FS-FSMPRP.
001200     SELECT FTPSTI   ASSIGN   TO FTPSTI
001210            ORGANIZATION      IS LINE SEQUENTIAL
001220            FILE STATUS       IS FS-FTPSTI.
001230 DATA DIVISION.
001240 FILE SECTION.
001250 FD  FSMSCS.
001260     COPY FSMSCS.
001270 FD  FSMPLY.
001280     COPY FSMPLY.
001290 FD  FSMWST.
001300     COPY FSMWST.
001310 FD  FSMUSR.
001320     COPY FSMUSR.
001330 FD  FSMHLD.
001340     COPY FSMHLD.
001350 FD  FSMTRN.
001360     COPY FSMTRN.
001370 FD  FSMPRP.
001380     COPY FSMPRP.
001390 FD  FTPSTI.
001400 01  REG-FTPSTI                     PIC X(120).
001410 WORKING-STORAGE SECTION.
001420*****************************************************************
001430*    SWITCH Y SUBINDICES DE USO INDEPENDIENTE (NO SON PARTE DE  *
001440*    NINGUN RENGLON, SE SACAN DEL GRUPO DE TRABAJO - 14/07/2006 *
001450*    LM FSM-0158)                                                *
001460*****************************************************************
001470 77  WKS-FIN-FILAS                   PIC X(01)        VALUE 'N'.
001480     88  WKS-HAY-FIN-FILAS                 VALUE 'S'.
001490 77  WKS-SUBI                        PIC 9(05)        COMP.
001500 77  WKS-SUBJ                        PIC 9(05)        COMP.
001510 77  WKS-COMP-I                      PIC 9(04)        COMP.
001520 77  WKS-COMP-J                      PIC 9(04)        COMP.
001530*****************************************************************
001540*               C A M P O S    D E    T R A B A J O             *
001550*****************************************************************
001560 01  WKS-CAMPOS-DE-TRABAJO.
001570     05  WKS-PROGRAMA                PIC X(08)   VALUE 'FSMSTIN'.
001580     05  WKS-ESTADO-FILA               PIC X(07).
001590         88  WKS-FILA-LISTA                    VALUE 'READY'.
001600         88  WKS-FILA-OMITIDA                   VALUE 'SKIPPED'.
001610         88  WKS-FILA-ERROR                      VALUE 'ERROR'.
001620     05  WKS-MENSAJE-FILA                PIC X(30).
001630     05  WKS-SEMANA-EFECTIVA               PIC 9(02).
001640     05  WKS-SEMANA-VALIDA                  PIC X(01).
001650         88  WKS-SI-SEMANA-VALIDA               VALUE 'S'.
001660     05  WKS-PUNTOS-CONVERTIDOS              PIC S9(12)V9(06).
001670*    VISTA PARA VALIDAR LA TARJETA DE CONTROL DE LA CONVERSION
001680     05  WKS-PTS-CONV-DESGLOSE
001690                         REDEFINES WKS-PUNTOS-CONVERTIDOS.
001700         10  WKS-PC-SIGNO                      PIC S9.
001710         10  WKS-PC-ENTERO                      PIC 9(09).
001720         10  WKS-PC-DECIMAL                      PIC 9(06).
001730     05  WKS-PUNTOS-EXISTENTES                PIC S9(12)V9(06).
001740*    VISTA PARA EL RENGLON DE DETALLE DEL REPORTE DE CARGA
001750     05  WKS-PTS-EXIST-DESGLOSE
001760                         REDEFINES WKS-PUNTOS-EXISTENTES.
001770         10  WKS-PE-SIGNO                      PIC S9.
001780         10  WKS-PE-ENTERO                      PIC 9(09).
001790         10  WKS-PE-DECIMAL                      PIC 9(06).
001800     05  WKS-DELTA-PUNTOS                      PIC S9(12)V9(06).
001810     05  WKS-HAY-EXISTENTE                      PIC X(01).
001820         88  WKS-SI-HAY-EXISTENTE                    VALUE 'S'.
001830     05  WKS-NOMBRE-MAY                          PIC X(64).
001840     05  WKS-EQUIPO-MAY                           PIC X(08).
001850     05  WKS-COMPACTAR-CAMPO                       PIC X(64).
001860     05  WKS-COMPACTAR-SALIDA                       PIC X(64).
001870     05  WKS-JUG-ID-MATCH                         PIC 9(09).
001880     05  WKS-CONTEO-MATCH                          PIC 9(04) COMP.
001890*    ------------------------------------------------------------
001900*    CONTADORES DEL LOTE (EN COMP)
001910*    ------------------------------------------------------------
001920     05  WKS-TOTAL-FILAS                PIC 9(07)  COMP.
001930     05  WKS-TOTAL-LISTAS                PIC 9(07)  COMP.
001940     05  WKS-TOTAL-OMITIDAS               PIC 9(07)  COMP.
001950     05  WKS-TOTAL-ERRORES                 PIC 9(07)  COMP.
001960     05  WKS-TOTAL-CREADAS                  PIC 9(07)  COMP.
001970     05  WKS-TOTAL-ACTUALIZADAS              PIC 9(07)  COMP.
001980     05  WKS-TOTAL-APLICADAS                  PIC 9(07)  COMP.
001990     05  WKS-ITER-LIQUIDACION                   PIC 9(02)  COMP.
002000     05  WKS-IDX-POSICION-LIQ                    PIC 9(04)  COMP.
002010     05  WKS-SECUENCIA-PRP                        PIC 9(09)  COMP.
002020*    ------------------------------------------------------------
002030*    VISTA DESGLOSADA DEL DELTA PARA EL REPORTE
002040*    ------------------------------------------------------------
002050     05  WKS-DELTA-DESGLOSE REDEFINES WKS-DELTA-PUNTOS.
002060         10  WKS-DELTA-SIGNO                   PIC S9.
002070         10  WKS-DELTA-ENTERO                  PIC 9(11).
002080         10  WKS-DELTA-DECIMAL                 PIC 9(06).
002090*****************************************************************
002100*     TARJETA DE PARAMETROS DEL LOTE (ACCEPT ... FROM SYSIN)    *
002110*****************************************************************
002120 01  WKS-TARJETA-CONTROL.
002130     05  WKS-CTL-SEMANA-GLOBAL            PIC 9(02).
002140     05  WKS-CTL-MODO-CDG                 PIC X(01).
002150         88  WKS-CTL-VISTA-PREVIA               VALUE 'P'.
002160         88  WKS-CTL-APLICAR                     VALUE 'A'.
002170     05  FILLER                           PIC X(77).
002180*****************************************************************
002190*     TABLA EN MEMORIA DEL MAESTRO DE JUGADORES (EMPAREJAMIENTO)*
002200*****************************************************************
002210 01  WKS-TABLA-JUGADORES.
002220     05  WKS-CANT-JUGADORES              PIC 9(05)  COMP.
002230     05  WKS-TBL-JUG OCCURS 1 TO 20000 TIMES
002240             DEPENDING ON WKS-CANT-JUGADORES
002250             INDEXED BY WKS-IDX-JUG.
002260         10  WKS-TJ-ID-JUGADOR            PIC 9(09).
002270         10  WKS-TJ-NOMBRE-MAY            PIC X(64).
002280         10  WKS-TJ-EQUIPO-MAY            PIC X(08).
002290*****************************************************************
002300*     TABLA DE RENGLONES (JUGADOR+SEMANA) YA VISTOS EN EL        *
002310*     ARCHIVO ACTUAL, PARA DETECTAR DUPLICADOS                   *
002320*****************************************************************
002330 01  WKS-TABLA-VISTOS.
002340     05  WKS-CANT-VISTOS                  PIC 9(05)  COMP.
002350     05  WKS-TBL-VISTO OCCURS 1 TO 20000 TIMES
002360             DEPENDING ON WKS-CANT-VISTOS
002370             INDEXED BY WKS-IDX-VISTO.
002380         10  WKS-TV-ID-JUGADOR            PIC 9(09).
002390         10  WKS-TV-SEMANA                PIC 9(02).
002400*****************************************************************
002410*     TABLA DE JUGADORES TOCADOS EN ESTA CORRIDA                 *
002420*****************************************************************
002430 01  WKS-TABLA-TOCADOS.
002440     05  WKS-CANT-TOCADOS                 PIC 9(04)  COMP.
002450     05  WKS-TBL-TOCADO OCCURS 1 TO 500 TIMES
002460             DEPENDING ON WKS-CANT-TOCADOS
002470             INDEXED BY WKS-IDX-TOCADO.
002480         10  WKS-TT-ID-JUGADOR            PIC 9(09).
002490*****************************************************************
002500*         PARAMETROS PARA LAS LLAMADAS A FSMPRC (CURVA)         *
002510*****************************************************************
002520 01  WKS-PRC-FUNCION                 PIC X(02).
002530 01  WKS-PRC-PARAMETROS.
002540     05  WKS-PRC-BASE                 PIC S9(12)V9(06).
002550     05  WKS-PRC-K                   PIC S9(03)V9(06).
002560     05  WKS-PRC-ACCIONES-TOTALES     PIC S9(12)V9(06).
002570     05  WKS-PRC-CANTIDAD             PIC S9(12)V9(06).
002580     05  WKS-PRC-PUNTOS-A-LA-FECHA    PIC S9(12)V9(06).
002590     05  WKS-PRC-SEMANA-RECIENTE       PIC 9(02).
002600 01  WKS-PRC-RESULTADO                PIC S9(12)V9(06).
002610 01  WKS-PRC-CODIGO-RETORNO            PIC 9(02).
002620*****************************************************************
002630*         PARAMETROS PARA LAS LLAMADAS A FSMRSK (RIESGO)        *
002640*****************************************************************
002650 01  WKS-RSK-FUNCION                  PIC X(02).
002660 01  WKS-RSK-CUENTA.
002670     05  WKS-RSK-SALDO-EFECTIVO       PIC S9(12)V9(06).
002680     05  WKS-RSK-CANTIDAD-POSICIONES   PIC 9(04)  COMP.
002690     05  WKS-RSK-TABLA-POSICIONES OCCURS 1 TO 500 TIMES
002700             DEPENDING ON WKS-RSK-CANTIDAD-POSICIONES
002710             INDEXED BY WKS-RSK-IDX.
002720         10  WKS-RSK-POS-ID-JUGADOR     PIC 9(09).
002730         10  WKS-RSK-POS-ACCIONES       PIC S9(12)V9(06).
002740         10  WKS-RSK-POS-PRECIO-BASE    PIC S9(12)V9(06).
002750         10  WKS-RSK-POS-K-CURVA        PIC S9(03)V9(06).
002760         10  WKS-RSK-POS-ACCIONES-TOTALES PIC S9(12)V9(06).
002770 01  WKS-RSK-OPERACION.
002780     05  WKS-RSK-OP-LADO-CDG           PIC X(05).
002790     05  WKS-RSK-OP-CANTIDAD           PIC S9(12)V9(06).
002800     05  WKS-RSK-OP-ACCIONES-POSEIDAS  PIC S9(12)V9(06).
002810     05  WKS-RSK-OP-PRECIO-BASE         PIC S9(12)V9(06).
002820     05  WKS-RSK-OP-K-CURVA             PIC S9(03)V9(06).
002830     05  WKS-RSK-OP-ACCIONES-TOTALES    PIC S9(12)V9(06).
002840 01  WKS-RSK-RESULTADO-RIESGO.
002850     05  WKS-RSK-RR-EXPOSICION-NETA     PIC S9(12)V9(06).
002860     05  WKS-RSK-RR-EXPOSICION-BRUTA    PIC S9(12)V9(06).
002870     05  WKS-RSK-RR-MARGEN-USADO        PIC S9(12)V9(06).
002880     05  WKS-RSK-RR-CAPITAL             PIC S9(12)V9(06).
002890     05  WKS-RSK-RR-POD-DE-COMPRA       PIC S9(12)V9(06).
002900     05  WKS-RSK-RR-LLAMADA-MARGEN-CDG   PIC X(01).
002910         88  WKS-RSK-RR-HAY-LLAMADA-MARGEN   VALUE 'S'.
002920 01  WKS-RSK-RESULTADO-LIQUIDACION.
002930     05  WKS-RSK-RL-IDX-POSICION         PIC 9(04)  COMP.
002940     05  WKS-RSK-RL-ACCION-CDG           PIC X(05).
002950         88  WKS-RSK-RL-VENDER               VALUE 'SELL'.
002960         88  WKS-RSK-RL-CUBRIR               VALUE 'COVER'.
002970     05  WKS-RSK-RL-CANTIDAD              PIC S9(12)V9(06).
002980 01  WKS-RSK-CODIGO-RETORNO                PIC 9(02).
002990     88  WKS-RSK-RC-OK                         VALUE 0.
003000     88  WKS-RSK-RC-SIN-POSICION-QUE-LIQUIDAR       VALUE 20.
003010*****************************************************************
003020*               R E N G L O N E S   D E L   R E P O R T E       *
003030*****************************************************************
003040 01  WKS-ENCABEZADO-REPORTE.
003050     05  FILLER                      PIC X(20)   VALUE SPACES.
003060     05  FILLER                      PIC X(45)   VALUE
003070             'REPORTE DE INGESTA DE ESTADISTICA FSM'.
003080     05  FILLER                      PIC X(55)   VALUE SPACES.
003090 01  WKS-RENGLON-FILA.
003100     05  RPT-FILA-NUM                 PIC ZZZZZ9.
003110     05  FILLER                      PIC X(02)   VALUE SPACES.
003120     05  RPT-ESTADO                   PIC X(08).
003130     05  FILLER                      PIC X(02)   VALUE SPACES.
003140     05  RPT-NOMBRE                    PIC X(30).
003150     05  FILLER                      PIC X(01)   VALUE SPACES.
003160     05  RPT-EQUIPO                    PIC X(08).
003170     05  FILLER                      PIC X(01)   VALUE SPACES.
003180     05  RPT-SEMANA                     PIC Z9.
003190     05  FILLER                      PIC X(02)   VALUE SPACES.
003200     05  RPT-PUNTOS                     PIC -ZZZZ9.999.
003210     05  FILLER                      PIC X(02)   VALUE SPACES.
003220     05  RPT-EXISTENTE                   PIC -ZZZZ9.999.
003230     05  FILLER                      PIC X(02)   VALUE SPACES.
003240     05  RPT-DELTA                       PIC -ZZZZ9.999.
003250     05  FILLER                      PIC X(02)   VALUE SPACES.
003260     05  RPT-MENSAJE                      PIC X(30).
003270 01  WKS-RENGLON-TRAILER.
003280     05  FILLER                      PIC X(10)   VALUE 'TOTAL:    '.
003290     05  TRL-TOTAL                    PIC ZZZ,ZZ9.
003300     05  FILLER                      PIC X(03)   VALUE SPACES.
003310     05  FILLER                      PIC X(08)   VALUE 'LISTAS: '.
003320     05  TRL-LISTAS                   PIC ZZZ,ZZ9.
003330     05  FILLER                      PIC X(03)   VALUE SPACES.
003340     05  FILLER                      PIC X(10)   VALUE 'OMITIDAS: '.
003350     05  TRL-OMITIDAS                 PIC ZZZ,ZZ9.
003360     05  FILLER                      PIC X(03)   VALUE SPACES.
003370     05  FILLER                      PIC X(09)   VALUE 'ERRORES: '.
003380     05  TRL-ERRORES                  PIC ZZZ,ZZ9.
003390 01  WKS-RENGLON-TRAILER-2.
003400     05  FILLER                      PIC X(10)   VALUE 'CREADAS:  '.
003410     05  TRL-CREADAS                  PIC ZZZ,ZZ9.
003420     05  FILLER                      PIC X(03)   VALUE SPACES.
003430     05  FILLER                      PIC X(13)   VALUE 'ACTUALIZADAS:'.
003440     05  TRL-ACTUALIZADAS             PIC ZZZ,ZZ9.
003450     05  FILLER                      PIC X(03)   VALUE SPACES.
003460     05  FILLER                      PIC X(10)   VALUE 'APLICADAS:'.
003470     05  TRL-APLICADAS                PIC ZZZ,ZZ9.
003480*****************************************************************
003490*               V A R I A B L E S   D E   A R C H I V O          *
003500*****************************************************************
003510 01  FS-FSMSCS                       PIC 9(02)  VALUE ZEROS.
003520 01  FS-FSMPLY                       PIC 9(02)  VALUE ZEROS.
003530 01  FS-FSMWST                       PIC 9(02)  VALUE ZEROS.
003540 01  FS-FSMUSR                       PIC 9(02)  VALUE ZEROS.
003550 01  FS-FSMHLD                       PIC 9(02)  VALUE ZEROS.
003560 01  FS-FSMTRN                       PIC 9(02)  VALUE ZEROS.
003570 01  FS-FSMPRP                       PIC 9(02)  VALUE ZEROS.
003580 01  FS-FTPSTI                       PIC 9(02)  VALUE ZEROS.
003590 01  FSE-FSMPLY.
003600     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
003610     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
003620     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
003630 01  FSE-FSMWST.
003640     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
003650     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
003660     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
003670 01  FSE-FSMUSR.
003680     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
003690     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
003700     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
003710 01  FSE-FSMHLD.
003720     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
003730     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
003740     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
003750*****************************************************************
003760*               C O P Y   D E   P A R A M E T R O S             *
003770*****************************************************************
003780     COPY FSMPRM.
003790*****************************************************************
003800*               P R O C E D U R E   D I V I S I O N              *
003810*****************************************************************
003820 PROCEDURE DIVISION.
003830 000-MAIN SECTION.
003840     PERFORM 100-ABRIR-ARCHIVOS     THRU 100-ABRIR-ARCHIVOS-E
003850     PERFORM 150-CARGAR-TABLA-JUGADORES
003860        THRU 150-CARGAR-TABLA-JUGADORES-E
003870     PERFORM 200-LEER-SIGUIENTE-FILA THRU 200-LEER-SIGUIENTE-FILA-E
003880     PERFORM 300-PROCESAR-FILA      THRU 300-PROCESAR-FILA-E
003890        UNTIL WKS-HAY-FIN-FILAS
003900     IF WKS-CTL-APLICAR
003910        PERFORM 600-REPRECIAR-TOCADOS THRU 600-REPRECIAR-TOCADOS-E
003920     END-IF
003930     PERFORM 800-REPORTE-TRAILER    THRU 800-REPORTE-TRAILER-E
003940     PERFORM 990-CERRAR-ARCHIVOS    THRU 990-CERRAR-ARCHIVOS-E
003950     STOP RUN
003960     .
003970 000-MAIN-E. EXIT.
003980*****************************************************************
003990*    100-ABRIR-ARCHIVOS                                          *
004000*****************************************************************
004010 100-ABRIR-ARCHIVOS SECTION.
004020     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
004030     OPEN INPUT   FSMSCS FSMPLY
004040     OPEN I-O     FSMWST FSMUSR FSMHLD
004050     OPEN EXTEND  FSMTRN FSMPRP
004060     OPEN OUTPUT  FTPSTI
004070     MOVE ZEROS                    TO WKS-CANT-VISTOS
004080                                       WKS-CANT-TOCADOS
004090                                       WKS-SECUENCIA-PRP
004100     WRITE REG-FTPSTI FROM WKS-ENCABEZADO-REPORTE
004110     .
004120 100-ABRIR-ARCHIVOS-E. EXIT.
004130*****************************************************************
004140*    150-CARGAR-TABLA-JUGADORES : LEE TODO EL MAESTRO FSMPLY Y   *
004150*    CONSTRUYE LA TABLA EN MEMORIA PARA EL EMPAREJAMIENTO POR    *
004160*    NOMBRE/EQUIPO.                                               *
004170*****************************************************************
004180 150-CARGAR-TABLA-JUGADORES SECTION.
004190     MOVE ZEROS                     TO WKS-CANT-JUGADORES
004200     MOVE LOW-VALUES                 TO PLY-ID-JUGADOR
004210     START FSMPLY KEY NOT < PLY-ID-JUGADOR
004220        INVALID KEY
004230           MOVE 99                  TO FS-FSMPLY
004240     END-START
004250     PERFORM 155-LEER-UN-JUGADOR    THRU 155-LEER-UN-JUGADOR-E
004260        UNTIL FS-FSMPLY NOT = ZEROS
004270     MOVE ZEROS                     TO FS-FSMPLY
004280     .
004290 150-CARGAR-TABLA-JUGADORES-E. EXIT.
004300*****************************************************************
004310*    155-LEER-UN-JUGADOR : UN RENGLON DEL BARRIDO DE FSMPLY PARA *
004320*    CARGAR LA TABLA DE EMPAREJAMIENTO.                          *
004330*****************************************************************
004340 155-LEER-UN-JUGADOR SECTION.
004350     READ FSMPLY NEXT RECORD
004360        AT END
004370           MOVE 99                   TO FS-FSMPLY
004380     END-READ
004390     IF FS-FSMPLY = ZEROS
004400        ADD 1                        TO WKS-CANT-JUGADORES
004410        SET WKS-IDX-JUG TO WKS-CANT-JUGADORES
004420        MOVE PLY-ID-JUGADOR        TO WKS-TJ-ID-JUGADOR (WKS-IDX-JUG)
004430        MOVE PLY-NOMBRE            TO WKS-TJ-NOMBRE-MAY (WKS-IDX-JUG)
004440        MOVE PLY-EQUIPO-CDG        TO WKS-TJ-EQUIPO-MAY (WKS-IDX-JUG)
004450        INSPECT WKS-TJ-NOMBRE-MAY (WKS-IDX-JUG) CONVERTING
004460           'abcdefghijklmnopqrstuvwxyz' TO
004470           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004480        INSPECT WKS-TJ-EQUIPO-MAY (WKS-IDX-JUG) CONVERTING
004490           'abcdefghijklmnopqrstuvwxyz' TO
004500           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004510        MOVE WKS-TJ-NOMBRE-MAY (WKS-IDX-JUG) TO WKS-COMPACTAR-CAMPO
004520        PERFORM 158-COMPACTAR-ESPACIOS THRU 158-COMPACTAR-ESPACIOS-E
004530        MOVE WKS-COMPACTAR-CAMPO TO WKS-TJ-NOMBRE-MAY (WKS-IDX-JUG)
004540        MOVE WKS-TJ-EQUIPO-MAY (WKS-IDX-JUG) TO WKS-COMPACTAR-CAMPO
004550        PERFORM 158-COMPACTAR-ESPACIOS THRU 158-COMPACTAR-ESPACIOS-E
004560        MOVE WKS-COMPACTAR-CAMPO TO WKS-TJ-EQUIPO-MAY (WKS-IDX-JUG)
004570     END-IF
004580     .
004590 155-LEER-UN-JUGADOR-E. EXIT.
004600*****************************************************************
004610*    158-COMPACTAR-ESPACIOS : NORMALIZA WKS-COMPACTAR-CAMPO,       *
004620*    RECORTANDO ESPACIOS A LA IZQUIERDA Y COLAPSANDO CORRIDAS DE   *
004630*    ESPACIOS INTERNOS A UNO SOLO, PARA QUE EL EMPAREJAMIENTO NO   *
004640*    FALLE POR DOBLE ESPACIO EN EL NOMBRE O EQUIPO DE LA FILA O DEL*
004650*    ROSTER.  03/09/2006 LM FSM-0165.                              *
004660*****************************************************************
004670 158-COMPACTAR-ESPACIOS SECTION.
004680     MOVE 1                          TO WKS-COMP-J
004690     MOVE SPACES                     TO WKS-COMPACTAR-SALIDA
004700     PERFORM 159-COMPACTAR-UN-CARACTER
004710        THRU 159-COMPACTAR-UN-CARACTER-E
004720        VARYING WKS-COMP-I FROM 1 BY 1
004730        UNTIL WKS-COMP-I > 64
004740     MOVE WKS-COMPACTAR-SALIDA        TO WKS-COMPACTAR-CAMPO
004750     .
004760 158-COMPACTAR-ESPACIOS-E. EXIT.
004770*****************************************************************
004780*    159-COMPACTAR-UN-CARACTER : UN CARACTER DE WKS-COMPACTAR-CAMPO*
004790*    HACIA WKS-COMPACTAR-SALIDA, OMITIENDO ESPACIOS SOBRANTES.     *
004800*****************************************************************
004810 159-COMPACTAR-UN-CARACTER SECTION.
004820     IF WKS-COMPACTAR-CAMPO (WKS-COMP-I:1) NOT = SPACE
004830        MOVE WKS-COMPACTAR-CAMPO (WKS-COMP-I:1) TO
004840             WKS-COMPACTAR-SALIDA (WKS-COMP-J:1)
004850        ADD 1                         TO WKS-COMP-J
004860     ELSE
004870        IF WKS-COMP-J NOT = 1
004880           IF WKS-COMPACTAR-SALIDA (WKS-COMP-J - 1:1) NOT = SPACE
004890              MOVE SPACE               TO
004900                   WKS-COMPACTAR-SALIDA (WKS-COMP-J:1)
004910              ADD 1                     TO WKS-COMP-J
004920           END-IF
004930        END-IF
004940     END-IF
004950     .
004960 159-COMPACTAR-UN-CARACTER-E. EXIT.
004970*****************************************************************
004980*    200-LEER-SIGUIENTE-FILA : SALTA EL ENCABEZADO LA PRIMERA VEZ*
004990*****************************************************************
005000 200-LEER-SIGUIENTE-FILA SECTION.
005010     IF WKS-TOTAL-FILAS = ZEROS AND WKS-TOTAL-LISTAS = ZEROS
005020        AND WKS-TOTAL-OMITIDAS = ZEROS AND WKS-TOTAL-ERRORES = ZEROS
005030        READ FSMSCS
005040           AT END
005050              SET WKS-HAY-FIN-FILAS TO TRUE
005060        END-READ
005070     END-IF
005080     READ FSMSCS
005090          AT END
005100             SET WKS-HAY-FIN-FILAS TO TRUE
005110     END-READ
005120     IF NOT WKS-HAY-FIN-FILAS
005130        ADD 1                        TO WKS-TOTAL-FILAS
005140     END-IF
005150     .
005160 200-LEER-SIGUIENTE-FILA-E. EXIT.
005170*****************************************************************
005180*    300-PROCESAR-FILA : VALIDA, EMPAREJA, DESDUPLICA Y APLICA   *
005190*    (O SOLO REPORTA, EN VISTA PREVIA) UN RENGLON DE ESTADISTICA.*
005200*****************************************************************
005210 300-PROCESAR-FILA SECTION.
005220     MOVE SPACES                    TO WKS-MENSAJE-FILA
005230     SET WKS-FILA-LISTA              TO TRUE
005240     PERFORM 310-VALIDAR-FILA       THRU 310-VALIDAR-FILA-E
005250     IF WKS-FILA-LISTA
005260        PERFORM 320-EMPAREJAR-JUGADOR THRU 320-EMPAREJAR-JUGADOR-E
005270     END-IF
005280     IF WKS-FILA-LISTA
005290        PERFORM 330-VERIFICAR-DUPLICADO
005300           THRU 330-VERIFICAR-DUPLICADO-E
005310     END-IF
005320     IF WKS-FILA-LISTA
005330        PERFORM 340-COMPARAR-EXISTENTE THRU 340-COMPARAR-EXISTENTE-E
005340        IF WKS-CTL-APLICAR
005350           PERFORM 350-APLICAR-UPSERT  THRU 350-APLICAR-UPSERT-E
005360        END-IF
005370     END-IF
005380     PERFORM 380-ESCRIBIR-RENGLON-REPORTE
005390        THRU 380-ESCRIBIR-RENGLON-REPORTE-E
005400     PERFORM 200-LEER-SIGUIENTE-FILA THRU 200-LEER-SIGUIENTE-FILA-E
005410     .
005420 300-PROCESAR-FILA-E. EXIT.
005430*****************************************************************
005440*    310-VALIDAR-FILA                                            *
005450*****************************************************************
005460 310-VALIDAR-FILA SECTION.
005470     MOVE ZEROS                      TO WKS-SEMANA-EFECTIVA
005480     IF SCS-NOMBRE-JUGADOR = SPACES OR SCS-PUNTOS-FANTASY = SPACES
005490        SET WKS-FILA-OMITIDA          TO TRUE
005500        MOVE 'NOMBRE O PUNTOS EN BLANCO' TO WKS-MENSAJE-FILA
005510     ELSE
005520        IF SCS-SEMANA NUMERIC AND SCS-SEMANA >= 1
005530           MOVE SCS-SEMANA             TO WKS-SEMANA-EFECTIVA
005540        ELSE
005550           IF WKS-CTL-SEMANA-GLOBAL NUMERIC AND
005560              WKS-CTL-SEMANA-GLOBAL >= 1
005570              MOVE WKS-CTL-SEMANA-GLOBAL TO WKS-SEMANA-EFECTIVA
005580           ELSE
005590              SET WKS-FILA-ERROR         TO TRUE
005600              MOVE 'SIN SEMANA VALIDA NI SOBREESCRITURA'
005610                                           TO WKS-MENSAJE-FILA
005620           END-IF
005630        END-IF
005640        IF WKS-FILA-LISTA
005650           IF SCS-PUNTOS-FANTASY NOT NUMERIC
005660              SET WKS-FILA-ERROR          TO TRUE
005670              MOVE 'PUNTOS NO NUMERICOS'    TO WKS-MENSAJE-FILA
005680           ELSE
005690              IF SCS-PUNTOS-FANTASY < 0
005700                 SET WKS-FILA-ERROR          TO TRUE
005710                 MOVE 'PUNTOS NEGATIVOS'       TO WKS-MENSAJE-FILA
005720              ELSE
005730                 MOVE SCS-PUNTOS-FANTASY        TO
005740                      WKS-PUNTOS-CONVERTIDOS
005750              END-IF
005760           END-IF
005770        END-IF
005780     END-IF
005790     .
005800 310-VALIDAR-FILA-E. EXIT.
005810*****************************************************************
005820*    320-EMPAREJAR-JUGADOR : BUSCA PRIMERO (NOMBRE, EQUIPO), Y   *
005830*    SI NO HAY EQUIPO EN LA FILA O NO EMPAREJA, BUSCA SOLO POR   *
005840*    NOMBRE (UNICAMENTE SI HAY EXACTAMENTE UN JUGADOR CON ESE    *
005850*    NOMBRE).                                                    *
005860*****************************************************************
005870 320-EMPAREJAR-JUGADOR SECTION.
005880     MOVE SCS-NOMBRE-JUGADOR          TO WKS-NOMBRE-MAY
005890     MOVE SCS-EQUIPO-CDG               TO WKS-EQUIPO-MAY
005900     INSPECT WKS-NOMBRE-MAY CONVERTING
005910        'abcdefghijklmnopqrstuvwxyz' TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005920     INSPECT WKS-EQUIPO-MAY CONVERTING
005930        'abcdefghijklmnopqrstuvwxyz' TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005940     MOVE WKS-NOMBRE-MAY               TO WKS-COMPACTAR-CAMPO
005950     PERFORM 158-COMPACTAR-ESPACIOS THRU 158-COMPACTAR-ESPACIOS-E
005960     MOVE WKS-COMPACTAR-CAMPO          TO WKS-NOMBRE-MAY
005970     MOVE WKS-EQUIPO-MAY               TO WKS-COMPACTAR-CAMPO
005980     PERFORM 158-COMPACTAR-ESPACIOS THRU 158-COMPACTAR-ESPACIOS-E
005990     MOVE WKS-COMPACTAR-CAMPO          TO WKS-EQUIPO-MAY
006000     MOVE ZEROS                       TO WKS-CONTEO-MATCH
006010                                          WKS-JUG-ID-MATCH
006020     IF WKS-EQUIPO-MAY NOT = SPACES
006030        PERFORM 322-COTEJAR-NOMBRE-EQUIPO
006040           THRU 322-COTEJAR-NOMBRE-EQUIPO-E
006050           VARYING WKS-SUBI FROM 1 BY 1
006060           UNTIL WKS-SUBI > WKS-CANT-JUGADORES
006070     END-IF
006080     IF WKS-CONTEO-MATCH NOT = 1
006090        MOVE ZEROS                     TO WKS-CONTEO-MATCH
006100                                           WKS-JUG-ID-MATCH
006110        PERFORM 324-COTEJAR-SOLO-NOMBRE
006120           THRU 324-COTEJAR-SOLO-NOMBRE-E
006130           VARYING WKS-SUBI FROM 1 BY 1
006140           UNTIL WKS-SUBI > WKS-CANT-JUGADORES
006150     END-IF
006160     IF WKS-CONTEO-MATCH NOT = 1
006170        SET WKS-FILA-ERROR             TO TRUE
006180        MOVE 'SIN EMPAREJAMIENTO UNICO DE JUGADOR'
006190                                         TO WKS-MENSAJE-FILA
006200     END-IF
006210     .
006220 320-EMPAREJAR-JUGADOR-E. EXIT.
006230*****************************************************************
006240*    322-COTEJAR-NOMBRE-EQUIPO : UN RENGLON DE LA TABLA CONTRA   *
006250*    NOMBRE Y EQUIPO DE LA FILA.                                 *
006260*****************************************************************
006270 322-COTEJAR-NOMBRE-EQUIPO SECTION.
006280     SET WKS-IDX-JUG TO WKS-SUBI
006290     IF WKS-TJ-NOMBRE-MAY (WKS-IDX-JUG) = WKS-NOMBRE-MAY AND
006300        WKS-TJ-EQUIPO-MAY (WKS-IDX-JUG) = WKS-EQUIPO-MAY
006310        ADD 1                          TO WKS-CONTEO-MATCH
006320        MOVE WKS-TJ-ID-JUGADOR (WKS-IDX-JUG) TO WKS-JUG-ID-MATCH
006330     END-IF
006340     .
006350 322-COTEJAR-NOMBRE-EQUIPO-E. EXIT.
006360*****************************************************************
006370*    324-COTEJAR-SOLO-NOMBRE : UN RENGLON DE LA TABLA CONTRA     *
006380*    EL NOMBRE UNICAMENTE (SIN EQUIPO EN LA FILA, O SIN MATCH    *
006390*    UNICO POR EQUIPO).                                          *
006400*****************************************************************
006410 324-COTEJAR-SOLO-NOMBRE SECTION.
006420     SET WKS-IDX-JUG TO WKS-SUBI
006430     IF WKS-TJ-NOMBRE-MAY (WKS-IDX-JUG) = WKS-NOMBRE-MAY
006440        ADD 1                          TO WKS-CONTEO-MATCH
006450        MOVE WKS-TJ-ID-JUGADOR (WKS-IDX-JUG) TO WKS-JUG-ID-MATCH
006460     END-IF
006470     .
006480 324-COTEJAR-SOLO-NOMBRE-E. EXIT.
006490*****************************************************************
006500*    330-VERIFICAR-DUPLICADO : RECHAZA SI (JUGADOR, SEMANA) YA   *
006510*    SE VIO ANTES EN ESTE MISMO ARCHIVO; SI NO, LO AGREGA.       *
006520*****************************************************************
006530 330-VERIFICAR-DUPLICADO SECTION.
006540     PERFORM 332-COTEJAR-UN-VISTO   THRU 332-COTEJAR-UN-VISTO-E
006550        VARYING WKS-SUBJ FROM 1 BY 1
006560        UNTIL WKS-SUBJ > WKS-CANT-VISTOS
006570     IF WKS-FILA-LISTA
006580        ADD 1                          TO WKS-CANT-VISTOS
006590        SET WKS-IDX-VISTO TO WKS-CANT-VISTOS
006600        MOVE WKS-JUG-ID-MATCH            TO
006610             WKS-TV-ID-JUGADOR (WKS-IDX-VISTO)
006620        MOVE WKS-SEMANA-EFECTIVA          TO
006630             WKS-TV-SEMANA (WKS-IDX-VISTO)
006640     END-IF
006650     .
006660 330-VERIFICAR-DUPLICADO-E. EXIT.
006670*****************************************************************
006680*    332-COTEJAR-UN-VISTO : UN RENGLON DE LA TABLA DE VISTOS     *
006690*    DE ESTE ARCHIVO CONTRA JUGADOR/SEMANA DE LA FILA ACTUAL.    *
006700*****************************************************************
006710 332-COTEJAR-UN-VISTO SECTION.
006720     SET WKS-IDX-VISTO TO WKS-SUBJ
006730     IF WKS-TV-ID-JUGADOR (WKS-IDX-VISTO) = WKS-JUG-ID-MATCH AND
006740        WKS-TV-SEMANA (WKS-IDX-VISTO) = WKS-SEMANA-EFECTIVA
006750        SET WKS-FILA-ERROR              TO TRUE
006760        MOVE 'DUPLICADO EN EL ARCHIVO'    TO WKS-MENSAJE-FILA
006770     END-IF
006780     .
006790 332-COTEJAR-UN-VISTO-E. EXIT.
006800*****************************************************************
006810*    340-COMPARAR-EXISTENTE : LEE EL WEEKLY-STAT ACTUAL (SI LO   *
006820*    HAY) Y CALCULA EL DELTA PARA EL REPORTE.                    *
006830*****************************************************************
006840 340-COMPARAR-EXISTENTE SECTION.
006850     MOVE WKS-JUG-ID-MATCH             TO WST-ID-JUGADOR
006860     MOVE WKS-SEMANA-EFECTIVA           TO WST-SEMANA
006870     SET WKS-HAY-EXISTENTE              TO 'N'
006880     MOVE ZEROS                         TO WKS-PUNTOS-EXISTENTES
006890     READ FSMWST
006900          INVALID KEY
006910             CONTINUE
006920          NOT INVALID KEY
006930             SET WKS-SI-HAY-EXISTENTE    TO TRUE
006940             MOVE WST-PUNTOS-FANTASY      TO WKS-PUNTOS-EXISTENTES
006950     END-READ
006960     COMPUTE WKS-DELTA-PUNTOS =
006970             WKS-PUNTOS-CONVERTIDOS - WKS-PUNTOS-EXISTENTES
006980     .
006990 340-COMPARAR-EXISTENTE-E. EXIT.
007000*****************************************************************
007010*    350-APLICAR-UPSERT : CREA O REGRABA EL WEEKLY-STAT CUANDO   *
007020*    EL CAMBIO EXCEDE LA TOLERANCIA, Y MARCA AL JUGADOR TOCADO.  *
007030*****************************************************************
007040 350-APLICAR-UPSERT SECTION.
007050     IF NOT WKS-SI-HAY-EXISTENTE
007060        MOVE WKS-JUG-ID-MATCH            TO WST-ID-JUGADOR
007070        MOVE WKS-SEMANA-EFECTIVA          TO WST-SEMANA
007080        MOVE WKS-PUNTOS-CONVERTIDOS        TO WST-PUNTOS-FANTASY
007090        WRITE REG-FSMWST
007100        ADD 1                             TO WKS-TOTAL-CREADAS
007110                                              WKS-TOTAL-APLICADAS
007120        PERFORM 360-MARCAR-TOCADO        THRU 360-MARCAR-TOCADO-E
007130     ELSE
007140        IF WKS-DELTA-PUNTOS > 0.000001 OR WKS-DELTA-PUNTOS < -0.000001
007150           MOVE WKS-PUNTOS-CONVERTIDOS     TO WST-PUNTOS-FANTASY
007160           REWRITE REG-FSMWST
007170           ADD 1                          TO WKS-TOTAL-ACTUALIZADAS
007180                                              WKS-TOTAL-APLICADAS
007190           PERFORM 360-MARCAR-TOCADO     THRU 360-MARCAR-TOCADO-E
007200        END-IF
007210     END-IF
007220     .
007230 350-APLICAR-UPSERT-E. EXIT.
007240*****************************************************************
007250*    360-MARCAR-TOCADO : AGREGA EL JUGADOR A LA TABLA DE         *
007260*    TOCADOS SI NO ESTA YA PRESENTE.                              *
007270*****************************************************************
007280 360-MARCAR-TOCADO SECTION.
007290     MOVE 'N'                         TO WKS-SEMANA-VALIDA
007300     PERFORM 362-COTEJAR-UN-TOCADO  THRU 362-COTEJAR-UN-TOCADO-E
007310        VARYING WKS-SUBI FROM 1 BY 1
007320        UNTIL WKS-SUBI > WKS-CANT-TOCADOS
007330     IF NOT WKS-SI-SEMANA-VALIDA
007340        ADD 1                          TO WKS-CANT-TOCADOS
007350        SET WKS-IDX-TOCADO TO WKS-CANT-TOCADOS
007360        MOVE WKS-JUG-ID-MATCH            TO
007370             WKS-TT-ID-JUGADOR (WKS-IDX-TOCADO)
007380     END-IF
007390     .
007400 360-MARCAR-TOCADO-E. EXIT.
007410*****************************************************************
007420*    362-COTEJAR-UN-TOCADO : UN RENGLON DE LA TABLA DE TOCADOS   *
007430*    CONTRA EL JUGADOR EMPAREJADO EN ESTA FILA.                  *
007440*****************************************************************
007450 362-COTEJAR-UN-TOCADO SECTION.
007460     SET WKS-IDX-TOCADO TO WKS-SUBI
007470     IF WKS-TT-ID-JUGADOR (WKS-IDX-TOCADO) = WKS-JUG-ID-MATCH
007480        SET WKS-SI-SEMANA-VALIDA        TO TRUE
007490     END-IF
007500     .
007510 362-COTEJAR-UN-TOCADO-E. EXIT.
007520*****************************************************************
007530*    380-ESCRIBIR-RENGLON-REPORTE                                *
007540*****************************************************************
007550 380-ESCRIBIR-RENGLON-REPORTE SECTION.
007560     MOVE WKS-TOTAL-FILAS              TO RPT-FILA-NUM
007570     EVALUATE TRUE
007580        WHEN WKS-FILA-LISTA
007590             MOVE 'READY'                TO RPT-ESTADO
007600             ADD 1                        TO WKS-TOTAL-LISTAS
007610        WHEN WKS-FILA-OMITIDA
007620             MOVE 'SKIPPED'               TO RPT-ESTADO
007630             ADD 1                        TO WKS-TOTAL-OMITIDAS
007640        WHEN WKS-FILA-ERROR
007650             MOVE 'ERROR'                 TO RPT-ESTADO
007660             ADD 1                        TO WKS-TOTAL-ERRORES
007670     END-EVALUATE
007680     MOVE SCS-NOMBRE-JUGADOR             TO RPT-NOMBRE
007690     MOVE SCS-EQUIPO-CDG                  TO RPT-EQUIPO
007700     MOVE WKS-SEMANA-EFECTIVA              TO RPT-SEMANA
007710     IF WKS-FILA-LISTA
007720        MOVE WKS-PUNTOS-CONVERTIDOS          TO RPT-PUNTOS
007730        MOVE WKS-PUNTOS-EXISTENTES            TO RPT-EXISTENTE
007740        MOVE WKS-DELTA-PUNTOS                  TO RPT-DELTA
007750     ELSE
007760        MOVE ZEROS                            TO RPT-PUNTOS
007770                                                  RPT-EXISTENTE
007780                                                  RPT-DELTA
007790     END-IF
007800     MOVE WKS-MENSAJE-FILA                   TO RPT-MENSAJE
007810     WRITE REG-FTPSTI FROM WKS-RENGLON-FILA
007820     .
007830 380-ESCRIBIR-RENGLON-REPORTE-E. EXIT.
007840*****************************************************************
007850*    600-REPRECIAR-TOCADOS : PARA CADA JUGADOR TOCADO, RECALCULA *
007860*    EL VALOR JUSTO A PARTIR DEL HISTORICO COMPLETO, JORNALIZA   *
007870*    UN PUNTO DE PRECIO (ORIGEN STAT-UPDATE-BULK) Y CORRE EL      *
007880*    BARRIDO DE MARGEN DE CADA CUENTA QUE LO TIENE EN POSICION.   *
007890*****************************************************************
007900 600-REPRECIAR-TOCADOS SECTION.
007910     PERFORM 605-REPRECIAR-Y-BARRER THRU 605-REPRECIAR-Y-BARRER-E
007920        VARYING WKS-SUBI FROM 1 BY 1
007930        UNTIL WKS-SUBI > WKS-CANT-TOCADOS
007940     .
007950 600-REPRECIAR-TOCADOS-E. EXIT.
007960*****************************************************************
007970*    605-REPRECIAR-Y-BARRER : UN JUGADOR TOCADO: RECALCULA SU    *
007980*    VALOR JUSTO Y CORRE EL BARRIDO DE MARGEN DE SUS TENEDORES.  *
007990*****************************************************************
008000 605-REPRECIAR-Y-BARRER SECTION.
008010     SET WKS-IDX-TOCADO TO WKS-SUBI
008020     PERFORM 610-REPRECIAR-UN-JUGADOR
008030        THRU 610-REPRECIAR-UN-JUGADOR-E
008040     PERFORM 650-BARRIDO-MARGEN-TOCADO
008050        THRU 650-BARRIDO-MARGEN-TOCADO-E
008060     .
008070 605-REPRECIAR-Y-BARRER-E. EXIT.
008080*****************************************************************
008090*    610-REPRECIAR-UN-JUGADOR                                    *
008100*****************************************************************
008110 610-REPRECIAR-UN-JUGADOR SECTION.
008120     MOVE WKS-TT-ID-JUGADOR (WKS-IDX-TOCADO) TO PLY-ID-JUGADOR
008130     READ FSMPLY
008140     MOVE ZEROS                        TO WKS-PRC-PUNTOS-A-LA-FECHA
008150     MOVE ZEROS                        TO WKS-PRC-SEMANA-RECIENTE
008160     MOVE PLY-ID-JUGADOR                TO WST-ID-JUGADOR
008170     MOVE ZEROS                         TO WST-SEMANA
008180     START FSMWST KEY NOT < WST-LLAVE
008190        INVALID KEY
008200           CONTINUE
008210     END-START
008220     IF FS-FSMWST = ZEROS
008230        PERFORM 615-ACUMULAR-UN-WST  THRU 615-ACUMULAR-UN-WST-E
008240           UNTIL FS-FSMWST NOT = ZEROS
008250     END-IF
008260     MOVE ZEROS                          TO FS-FSMWST
008270     MOVE 'BA'                            TO WKS-PRC-FUNCION
008280     MOVE PLY-PRECIO-BASE                  TO WKS-PRC-BASE
008290     MOVE PLY-K-CURVA                       TO WKS-PRC-K
008300     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
008310                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
008320     MOVE 'SP'                             TO WKS-PRC-FUNCION
008330     MOVE WKS-PRC-RESULTADO                 TO WKS-PRC-BASE
008340     MOVE PLY-ACCIONES-TOTALES               TO
008350          WKS-PRC-ACCIONES-TOTALES
008360     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
008370                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
008380     ADD 1                                   TO WKS-SECUENCIA-PRP
008390     MOVE PLY-ID-JUGADOR                      TO PRP-ID-JUGADOR
008400     SET PRP-ORIGEN-ESTADIST-LOTE              TO TRUE
008410     MOVE WKS-PRC-BASE                          TO PRP-PRECIO-FUNDAMENTAL
008420     MOVE WKS-PRC-RESULTADO                      TO PRP-PRECIO-SPOT
008430     MOVE PLY-ACCIONES-TOTALES                    TO PRP-ACCIONES-TOTALES
008440     MOVE WKS-PRC-PUNTOS-A-LA-FECHA                TO
008450          PRP-PUNTOS-ACUMULADOS
008460     MOVE WKS-PRC-SEMANA-RECIENTE                   TO
008470          PRP-SEMANA-RECIENTE
008480     MOVE WKS-SECUENCIA-PRP                          TO PRP-SECUENCIA
008490     WRITE REG-FSMPRP
008500     .
008510 610-REPRECIAR-UN-JUGADOR-E. EXIT.
008520*****************************************************************
008530*    615-ACUMULAR-UN-WST : UN RENGLON DEL HISTORICO FSMWST DEL  *
008540*    JUGADOR TOCADO, HACIA EL TOTAL DE PUNTOS Y LA SEMANA MAS   *
008550*    RECIENTE.                                                  *
008560*****************************************************************
008570 615-ACUMULAR-UN-WST SECTION.
008580     READ FSMWST NEXT RECORD
008590        AT END
008600           MOVE 99                    TO FS-FSMWST
008610     END-READ
008620     IF FS-FSMWST = ZEROS AND WST-ID-JUGADOR = PLY-ID-JUGADOR
008630        ADD WST-PUNTOS-FANTASY         TO WKS-PRC-PUNTOS-A-LA-FECHA
008640        IF WST-SEMANA > WKS-PRC-SEMANA-RECIENTE
008650           MOVE WST-SEMANA              TO WKS-PRC-SEMANA-RECIENTE
008660        END-IF
008670     ELSE
008680        IF FS-FSMWST = ZEROS
008690           MOVE 99                      TO FS-FSMWST
008700        END-IF
008710     END-IF
008720     .
008730 615-ACUMULAR-UN-WST-E. EXIT.
008740*****************************************************************
008750*    650-BARRIDO-MARGEN-TOCADO : RECORRE FSMHLD BUSCANDO TODAS   *
008760*    LAS CUENTAS QUE TIENEN POSICION EN EL JUGADOR TOCADO Y LES  *
008770*    CORRE EL BARRIDO DE MARGEN.                                 *
008780*****************************************************************
008790 650-BARRIDO-MARGEN-TOCADO SECTION.
008800     MOVE LOW-VALUES                  TO HLD-LLAVE
008810     START FSMHLD KEY NOT < HLD-LLAVE
008820        INVALID KEY
008830           MOVE 99                    TO FS-FSMHLD
008840     END-START
008850     PERFORM 655-EVALUAR-UN-HLD     THRU 655-EVALUAR-UN-HLD-E
008860        UNTIL FS-FSMHLD NOT = ZEROS
008870     MOVE ZEROS                        TO FS-FSMHLD
008880     .
008890 650-BARRIDO-MARGEN-TOCADO-E. EXIT.
008900*****************************************************************
008910*    655-EVALUAR-UN-HLD : UN RENGLON DEL BARRIDO DE FSMHLD; SI   *
008920*    TIENE POSICION EN EL JUGADOR TOCADO, CORRE SU BARRIDO DE    *
008930*    MARGEN.                                                     *
008940*****************************************************************
008950 655-EVALUAR-UN-HLD SECTION.
008960     READ FSMHLD NEXT RECORD
008970        AT END
008980           MOVE 99                    TO FS-FSMHLD
008990     END-READ
009000     IF FS-FSMHLD = ZEROS
009010        IF HLD-ID-JUGADOR = WKS-TT-ID-JUGADOR (WKS-IDX-TOCADO)
009020           AND HLD-ACCIONES-POSEIDAS NOT = ZEROS
009030           PERFORM 660-CORRER-BARRIDO-USUARIO
009040              THRU 660-CORRER-BARRIDO-USUARIO-E
009050        END-IF
009060     END-IF
009070     .
009080 655-EVALUAR-UN-HLD-E. EXIT.
009090*****************************************************************
009100*    660-CORRER-BARRIDO-USUARIO : CARGA LA TABLA DE POSICIONES   *
009110*    DEL USUARIO ACTUAL Y CORRE EL BARRIDO DE MARGEN FORZOSO.    *
009120*****************************************************************
009130 660-CORRER-BARRIDO-USUARIO SECTION.
009140     MOVE HLD-ID-USUARIO                TO USR-ID-USUARIO
009150     READ FSMUSR
009160     PERFORM 670-CARGAR-TABLA-CUENTA   THRU 670-CARGAR-TABLA-CUENTA-E
009170     MOVE ZEROS                        TO WKS-ITER-LIQUIDACION
009180     PERFORM 680-UN-PASO-DE-MARGEN     THRU 680-UN-PASO-DE-MARGEN-E
009190     PERFORM 680-UN-PASO-DE-MARGEN     THRU 680-UN-PASO-DE-MARGEN-E
009200        UNTIL WKS-RSK-RC-SIN-POSICION-QUE-LIQUIDAR
009210           OR NOT WKS-RSK-RR-HAY-LLAMADA-MARGEN
009220           OR WKS-ITER-LIQUIDACION >= PRM-MAX-ITER-LIQUIDACION
009230     .
009240 660-CORRER-BARRIDO-USUARIO-E. EXIT.
009250*****************************************************************
009260*    670-CARGAR-TABLA-CUENTA : CARGA LAS POSICIONES NO NULAS     *
009270*    DEL USUARIO ACTUAL DESDE FSMHLD.                             *
009280*****************************************************************
009290 670-CARGAR-TABLA-CUENTA SECTION.
009300     MOVE ZEROS                        TO WKS-RSK-CANTIDAD-POSICIONES
009310     MOVE USR-SALDO-EFECTIVO            TO WKS-RSK-SALDO-EFECTIVO
009320     MOVE USR-ID-USUARIO                  TO HLD-ID-USUARIO
009330     MOVE ZEROS                            TO HLD-ID-JUGADOR
009340     START FSMHLD KEY NOT < HLD-LLAVE
009350        INVALID KEY
009360           MOVE 99                         TO FS-FSMHLD
009370     END-START
009380     PERFORM 675-CARGAR-UNA-POSICION  THRU 675-CARGAR-UNA-POSICION-E
009390        UNTIL FS-FSMHLD NOT = ZEROS
009400     MOVE ZEROS                              TO FS-FSMHLD
009410     .
009420 670-CARGAR-TABLA-CUENTA-E. EXIT.
009430*****************************************************************
009440*    675-CARGAR-UNA-POSICION : UN RENGLON DEL BARRIDO DE FSMHLD *
009450*    DEL USUARIO ACTUAL, HACIA LA TABLA DE POSICIONES DE FSMRSK. *
009460*    14/07/2006 LM FSM-0158: LA TABLA SE CARGA CON EL VALOR      *
009470*    JUSTO (676), NO CON EL PRECIO BASE CRUDO DEL CATALOGO.      *
009480*****************************************************************
009490 675-CARGAR-UNA-POSICION SECTION.
009500     READ FSMHLD NEXT RECORD
009510        AT END
009520           MOVE 99                       TO FS-FSMHLD
009530     END-READ
009540     IF FS-FSMHLD = ZEROS AND HLD-ID-USUARIO = USR-ID-USUARIO
009550        IF HLD-ACCIONES-POSEIDAS NOT = ZEROS
009560           MOVE HLD-ID-JUGADOR             TO PLY-ID-JUGADOR
009570           READ FSMPLY
009580              INVALID KEY
009590                 CONTINUE
009600              NOT INVALID KEY
009610                 PERFORM 676-CALCULAR-VALOR-JUSTO-POS
009620                    THRU 676-CALCULAR-VALOR-JUSTO-POS-E
009630                 ADD 1                      TO
009640                     WKS-RSK-CANTIDAD-POSICIONES
009650                 SET WKS-RSK-IDX TO WKS-RSK-CANTIDAD-POSICIONES
009660                 MOVE HLD-ID-JUGADOR          TO
009670                      WKS-RSK-POS-ID-JUGADOR (WKS-RSK-IDX)
009680                 MOVE HLD-ACCIONES-POSEIDAS    TO
009690                      WKS-RSK-POS-ACCIONES (WKS-RSK-IDX)
009700                 MOVE WKS-PRC-RESULTADO         TO
009710                      WKS-RSK-POS-PRECIO-BASE (WKS-RSK-IDX)
009720                 MOVE PLY-K-CURVA                TO
009730                      WKS-RSK-POS-K-CURVA (WKS-RSK-IDX)
009740                 MOVE PLY-ACCIONES-TOTALES        TO
009750                      WKS-RSK-POS-ACCIONES-TOTALES (WKS-RSK-IDX)
009760           END-READ
009770        END-IF
009780     ELSE
009790        IF FS-FSMHLD = ZEROS
009800           MOVE 99                          TO FS-FSMHLD
009810        END-IF
009820     END-IF
009830     .
009840 675-CARGAR-UNA-POSICION-E. EXIT.
009850*****************************************************************
009860*    676-CALCULAR-VALOR-JUSTO-POS : VALOR JUSTO DEL JUGADOR DE   *
009870*    LA POSICION ACTUAL (YA CARGADO EN PLY-ID-JUGADOR), BARRIDO  *
009880*    EL FSMWST, PARA CARGAR LA TABLA DE RIESGO EN 675.           *
009890*****************************************************************
009900 676-CALCULAR-VALOR-JUSTO-POS SECTION.
009910     MOVE ZEROS                        TO WKS-PRC-PUNTOS-A-LA-FECHA
009920     MOVE ZEROS                        TO WKS-PRC-SEMANA-RECIENTE
009930     MOVE PLY-ID-JUGADOR                TO WST-ID-JUGADOR
009940     MOVE ZEROS                         TO WST-SEMANA
009950     START FSMWST KEY NOT < WST-LLAVE
009960        INVALID KEY
009970           CONTINUE
009980     END-START
009990     IF FS-FSMWST = ZEROS
010000        PERFORM 677-ACUMULAR-WST-POS THRU 677-ACUMULAR-WST-POS-E
010010           UNTIL FS-FSMWST NOT = ZEROS
010020     END-IF
010030     MOVE ZEROS                          TO FS-FSMWST
010040     MOVE 'BA'                            TO WKS-PRC-FUNCION
010050     MOVE PLY-PRECIO-BASE                  TO WKS-PRC-BASE
010060     MOVE PLY-K-CURVA                       TO WKS-PRC-K
010070     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
010080                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
010090     .
010100 676-CALCULAR-VALOR-JUSTO-POS-E. EXIT.
010110*****************************************************************
010120*    677-ACUMULAR-WST-POS : UN RENGLON DEL HISTORICO FSMWST DEL  *
010130*    JUGADOR DE LA POSICION ACTUAL, HACIA EL TOTAL DE PUNTOS Y   *
010140*    LA SEMANA MAS RECIENTE.                                     *
010150*****************************************************************
010160 677-ACUMULAR-WST-POS SECTION.
010170     READ FSMWST NEXT RECORD
010180        AT END
010190           MOVE 99                    TO FS-FSMWST
010200     END-READ
010210     IF FS-FSMWST = ZEROS AND WST-ID-JUGADOR = PLY-ID-JUGADOR
010220        ADD WST-PUNTOS-FANTASY         TO WKS-PRC-PUNTOS-A-LA-FECHA
010230        IF WST-SEMANA > WKS-PRC-SEMANA-RECIENTE
010240           MOVE WST-SEMANA              TO WKS-PRC-SEMANA-RECIENTE
010250        END-IF
010260     ELSE
010270        IF FS-FSMWST = ZEROS
010280           MOVE 99                      TO FS-FSMWST
010290        END-IF
010300     END-IF
010310     .
010320 677-ACUMULAR-WST-POS-E. EXIT.
010330*****************************************************************
010340*    680-UN-PASO-DE-MARGEN                                       *
010350*****************************************************************
010360 680-UN-PASO-DE-MARGEN SECTION.
010370     MOVE 'FR'                         TO WKS-RSK-FUNCION
010380     CALL 'FSMRSK' USING WKS-RSK-FUNCION WKS-RSK-CUENTA
010390                         WKS-RSK-OPERACION WKS-RSK-RESULTADO-RIESGO
010400                         WKS-RSK-RESULTADO-LIQUIDACION
010410                         WKS-RSK-CODIGO-RETORNO
010420     IF WKS-RSK-RR-HAY-LLAMADA-MARGEN
010430        MOVE 'PL'                       TO WKS-RSK-FUNCION
010440        CALL 'FSMRSK' USING WKS-RSK-FUNCION WKS-RSK-CUENTA
010450                            WKS-RSK-OPERACION WKS-RSK-RESULTADO-RIESGO
010460                            WKS-RSK-RESULTADO-LIQUIDACION
010470                            WKS-RSK-CODIGO-RETORNO
010480        IF WKS-RSK-RC-OK
010490           PERFORM 690-LIQUIDAR-POSICION
010500              THRU 690-LIQUIDAR-POSICION-E
010510           ADD 1                        TO WKS-ITER-LIQUIDACION
010520        END-IF
010530     END-IF
010540     .
010550 680-UN-PASO-DE-MARGEN-E. EXIT.
010560*****************************************************************
010570*    690-LIQUIDAR-POSICION : MISMA LOGICA DE LIQUIDACION FORZOSA *
010580*    USADA EN FSMTRD (VER 376-LIQUIDAR-POSICION).                *
010590*    14/07/2006 LM FSM-0158: SE COSTEA CON EL VALOR JUSTO YA      *
010600*    CARGADO EN LA TABLA (676), NUNCA CON EL PRECIO BASE CRUDO.   *
010610*****************************************************************
010620 690-LIQUIDAR-POSICION SECTION.
010630     MOVE WKS-RSK-RL-IDX-POSICION       TO WKS-IDX-POSICION-LIQ
010640     SET WKS-RSK-IDX                    TO WKS-IDX-POSICION-LIQ
010650     MOVE WKS-RSK-POS-ID-JUGADOR (WKS-RSK-IDX) TO PLY-ID-JUGADOR
010660     READ FSMPLY
010670     MOVE USR-ID-USUARIO                 TO HLD-ID-USUARIO
010680     MOVE PLY-ID-JUGADOR                  TO HLD-ID-JUGADOR
010690     READ FSMHLD
010700     IF WKS-RSK-RL-VENDER
010710        MOVE 'PV'                        TO WKS-PRC-FUNCION
010720     ELSE
010730        MOVE 'CC'                        TO WKS-PRC-FUNCION
010740     END-IF
010750     MOVE WKS-RSK-POS-PRECIO-BASE (WKS-RSK-IDX)
010760                                           TO WKS-PRC-BASE
010770     MOVE PLY-K-CURVA                      TO WKS-PRC-K
010780     MOVE PLY-ACCIONES-TOTALES              TO WKS-PRC-ACCIONES-TOTALES
010790     MOVE WKS-RSK-RL-CANTIDAD                TO WKS-PRC-CANTIDAD
010800     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
010810                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
010820     IF WKS-RSK-RL-VENDER
010830        COMPUTE USR-SALDO-EFECTIVO =
010840                USR-SALDO-EFECTIVO + WKS-PRC-RESULTADO
010850        SUBTRACT WKS-RSK-RL-CANTIDAD FROM HLD-ACCIONES-POSEIDAS
010860                                         PLY-ACCIONES-TOTALES
010870        SET TRN-TIPO-LIQ-VENTA            TO TRUE
010880     ELSE
010890        COMPUTE USR-SALDO-EFECTIVO =
010900                USR-SALDO-EFECTIVO - WKS-PRC-RESULTADO
010910        ADD WKS-RSK-RL-CANTIDAD TO HLD-ACCIONES-POSEIDAS
010920                                   PLY-ACCIONES-TOTALES
010930        SET TRN-TIPO-LIQ-CUBRIR           TO TRUE
010940     END-IF
010950     REWRITE REG-FSMUSR
010960     REWRITE REG-FSMPLY
010970     REWRITE REG-FSMHLD
010980     MOVE HLD-ID-USUARIO                  TO TRN-ID-USUARIO
010990     MOVE PLY-ID-JUGADOR                   TO TRN-ID-JUGADOR
011000     MOVE WKS-RSK-RL-CANTIDAD               TO TRN-ACCIONES
011010     COMPUTE TRN-PRECIO-UNITARIO ROUNDED =
011020             WKS-PRC-RESULTADO / WKS-RSK-RL-CANTIDAD
011030     IF WKS-RSK-RL-VENDER
011040        MOVE WKS-PRC-RESULTADO              TO TRN-MONTO
011050     ELSE
011060        COMPUTE TRN-MONTO = WKS-PRC-RESULTADO * -1
011070     END-IF
011080     WRITE REG-FSMTRN
011090     ADD 1                                 TO WKS-SECUENCIA-PRP
011100     MOVE PLY-ID-JUGADOR                    TO PRP-ID-JUGADOR
011110     SET PRP-ORIGEN-LIQUIDACION              TO TRUE
011120     MOVE WKS-RSK-POS-PRECIO-BASE (WKS-RSK-IDX)
011130                                               TO PRP-PRECIO-FUNDAMENTAL
011140     MOVE WKS-PRC-RESULTADO                    TO PRP-PRECIO-SPOT
011150     MOVE PLY-ACCIONES-TOTALES                  TO PRP-ACCIONES-TOTALES
011160     MOVE ZEROS                                  TO
011170          PRP-PUNTOS-ACUMULADOS PRP-SEMANA-RECIENTE
011180     MOVE WKS-SECUENCIA-PRP                       TO PRP-SECUENCIA
011190     WRITE REG-FSMPRP
011200     MOVE ZEROS                         TO WKS-RSK-POS-ACCIONES
011210                                            (WKS-RSK-IDX)
011220     MOVE USR-SALDO-EFECTIVO             TO WKS-RSK-SALDO-EFECTIVO
011230     .
011240 690-LIQUIDAR-POSICION-E. EXIT.
011250*****************************************************************
011260*    800-REPORTE-TRAILER                                         *
011270*****************************************************************
011280 800-REPORTE-TRAILER SECTION.
011290     MOVE WKS-TOTAL-FILAS              TO TRL-TOTAL
011300     MOVE WKS-TOTAL-LISTAS              TO TRL-LISTAS
011310     MOVE WKS-TOTAL-OMITIDAS             TO TRL-OMITIDAS
011320     MOVE WKS-TOTAL-ERRORES               TO TRL-ERRORES
011330     WRITE REG-FTPSTI FROM WKS-RENGLON-TRAILER
011340     MOVE WKS-TOTAL-CREADAS             TO TRL-CREADAS
011350     MOVE WKS-TOTAL-ACTUALIZADAS         TO TRL-ACTUALIZADAS
011360     MOVE WKS-TOTAL-APLICADAS             TO TRL-APLICADAS
011370     WRITE REG-FTPSTI FROM WKS-RENGLON-TRAILER-2
011380     .
011390 800-REPORTE-TRAILER-E. EXIT.
011400*****************************************************************
011410*    990-CERRAR-ARCHIVOS                                         *
011420*****************************************************************
011430 990-CERRAR-ARCHIVOS SECTION.
011440     CLOSE FSMSCS FSMPLY FSMWST FSMUSR FSMHLD FSMTRN FSMPRP FTPSTI
011450     .
011460 990-CERRAR-ARCHIVOS-E. EXIT.
