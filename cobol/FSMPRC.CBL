000100*****************************************************************
000110* FECHA       : 12/03/1991                                      *
000120* PROGRAMADOR : R.ESPINO (RE)                                   *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMPRC                                          *
000150* TIPO        : SUBPROGRAMA (CALL), SIN ARCHIVOS                *
000160* DESCRIPCION : CALCULA EL PRECIO SOBRE LA CURVA DE ENLACE       *
000170*             : LINEAL (BONDING CURVE) DE UN JUGADOR: PRECIO    *
000180*             : SPOT, COSTO DE COMPRA, PRODUCTO DE VENTA Y EL    *
000190*             : VALOR JUSTO (PRECIO BASE AJUSTADO POR            *
000200*             : DESEMPENO).  NO ACCEDE A NINGUN ARCHIVO, ES      *
000210*             : INVOCADO POR FSMTRD, FSMRSK, FSMSTIN Y FSMSEA.   *
000220* ARCHIVOS    : NO APLICA (SUBPROGRAMA DE COMPUTO)               *
000230* ACCION (ES) : EK=K-EFECTIVA, SP=PRECIO-SPOT, CC=COSTO-COMPRA,  *
000240*             : PV=PRODUCTO-VENTA, BA=PRECIO-BASE-AJUSTADO       *
000250* PROGRAMA(S) : NINGUNO (NO LLAMA A OTROS SUBPROGRAMAS)          *
000260* INSTALADO   : 12/03/1991                                      *
000270* BPM/RATIONAL: FSM-0001                                        *
000280* NOMBRE      : CURVA DE PRECIO DEL MERCADO DE ACCIONES          *
000290*****************************************************************
000300* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000310* 12/03/1991  R.ESPINO  (RE)     FSM-0001   VERSION INICIAL,    *
000320*                                           SPOT Y COSTO/        *
000330*                                           PRODUCTO DE CURVA    *
000340* 17/11/1992  R.ESPINO  (RE)     FSM-0019   SE AGREGA FUNCION    *
000350*                                           DE PRECIO BASE       *
000360*                                           AJUSTADO (VALOR      *
000370*                                           JUSTO POR DESEMPENO) *
000380* 04/09/1993  L.MEJIA   (LM)     FSM-0037   SE PROTEGE K         *
000390*                                           EFECTIVA CON UN      *
000400*                                           PISO MINIMO          *
000410* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K1   REVISION Y2K - SIN   *
000420*                                           CAMPOS DE FECHA EN   *
000430*                                           ESTE SUBPROGRAMA     *
000440* 14/02/2001  E.RAMIREZ (EEDR)   FSM-0104   SE ACLARA EL PISO    *
000450*                                           DE 1.00 EN EL VALOR  *
000460*                                           JUSTO                *
000470* 09/10/2003  O.CASTILLO (OC)    FSM-0133   SE CORRIGE EL        *
000480*                                           REDONDEO A 6         *
000490*                                           DECIMALES EN TODAS   *
000500*                                           LAS FUNCIONES        *
000510* 22/06/2006  L.MEJIA   (LM)     FSM-0151   SE AGREGAN VISTAS    *
000520*                                           DESGLOSADAS DE       *
000530*                                           ESPERADO-A-LA-FECHA  *
000540*                                           Y VALOR-JUSTO PARA   *
000550*                                           EL RENGLON DE        *
000560*                                           AUDITORIA EN CONSULTA*
000570* 14/07/2006  L.MEJIA   (LM)     FSM-0158   SEMANAS-SEGURAS Y     *
000580*                                           SEMANA-TOPADA PASAN A *
000590*                                           77-NIVEL, FUERA DEL   *
000600*                                           GRUPO DE TRABAJO      *
000610*****************************************************************
000620 IDENTIFICATION DIVISION.
000630 PROGRAM-ID.    FSMPRC.
000640 AUTHOR.        R.ESPINO.
000650 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000660 DATE-WRITTEN.  12/03/1991.
000670 DATE-COMPILED.
000680 SECURITY.      USO INTERNO - SUBPROGRAMA DE COMPUTO.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 DATA DIVISION.
000740 WORKING-STORAGE SECTION.
000750*****************************************************************
000760*    CONTADORES DE SEMANAS DE USO INDEPENDIENTE (NO SON PARTE   *
000770*    DE NINGUN RENGLON, SE SACAN DEL GRUPO DE TRABAJO -         *
000780*    14/07/2006 LM FSM-0158)                                    *
000790*****************************************************************
000800 77  WKS-SEMANAS-SEGURAS         PIC 9(04)        COMP.
000810 77  WKS-SEMANA-TOPADA           PIC 9(04)        COMP.
000820*****************************************************************
000830*               C A M P O S    D E    T R A B A J O             *
000840*****************************************************************
000850 01  WKS-CAMPOS-DE-TRABAJO.
000860     05  WKS-KE                     PIC S9(03)V9(08) COMP.
000870     05  WKS-S-MAS-Q                PIC S9(15)V9(08) COMP.
000880     05  WKS-S-MENOS-Q               PIC S9(15)V9(08) COMP.
000890     05  WKS-S-MAS-Q-CUAD            PIC S9(18)V9(08) COMP.
000900     05  WKS-S-MENOS-Q-CUAD          PIC S9(18)V9(08) COMP.
000910     05  WKS-S-CUAD                  PIC S9(18)V9(08) COMP.
000920     05  WKS-DIFERENCIA-CUADRADOS    PIC S9(18)V9(08) COMP.
000930     05  WKS-ESPERADO-A-LA-FECHA     PIC S9(15)V9(08) COMP.
000940*    VISTA PARA VALIDAR QUE EL DESEMPENO ESPERADO NO SE SALGA DE RANGO
000950     05  WKS-ESPERADO-DESGLOSE REDEFINES WKS-ESPERADO-A-LA-FECHA.
000960         10  WKS-ESP-SIGNO           PIC S9.
000970         10  WKS-ESP-ENTERO          PIC 9(07).
000980         10  WKS-ESP-DECIMAL         PIC 9(08).
000990     05  WKS-DELTA-DESEMPENO         PIC S9(15)V9(08) COMP.
001000     05  WKS-VALOR-JUSTO             PIC S9(15)V9(08) COMP.
001010*    VISTA PARA EL RENGLON DE AUDITORIA DEL VALOR JUSTO CALCULADO
001020     05  WKS-VALOR-JUSTO-DESGLOSE REDEFINES WKS-VALOR-JUSTO.
001030         10  WKS-VJ-SIGNO            PIC S9.
001040         10  WKS-VJ-ENTERO           PIC 9(07).
001050         10  WKS-VJ-DECIMAL          PIC 9(08).
001060*    VISTA DESGLOSADA DE WKS-KE PARA DEPURACION EN CONSULTA
001070     05  WKS-KE-DESGLOSE REDEFINES WKS-KE.
001080         10  WKS-KE-SIGNO            PIC S9.
001090         10  WKS-KE-ENTERO           PIC 9(02).
001100         10  WKS-KE-DECIMAL          PIC 9(08).
001110*****************************************************************
001120*               C O P Y   D E   P A R A M E T R O S             *
001130*****************************************************************
001140     COPY FSMPRM.
001150*****************************************************************
001160*                 L I N K A G E   S E C T I O N                 *
001170*****************************************************************
001180 LINKAGE SECTION.
001190 01  LKG-FUNCION                    PIC X(02).
001200     88  LKG-FN-K-EFECTIVA               VALUE 'EK'.
001210     88  LKG-FN-PRECIO-SPOT              VALUE 'SP'.
001220     88  LKG-FN-COSTO-COMPRA             VALUE 'CC'.
001230     88  LKG-FN-PRODUCTO-VENTA           VALUE 'PV'.
001240     88  LKG-FN-PRECIO-BASE-AJUSTADO     VALUE 'BA'.
001250 01  LKG-PARAMETROS.
001260     05  LKG-BASE                   PIC S9(12)V9(06).
001270     05  LKG-K                      PIC S9(03)V9(06).
001280     05  LKG-ACCIONES-TOTALES       PIC S9(12)V9(06).
001290     05  LKG-CANTIDAD                PIC S9(12)V9(06).
001300     05  LKG-PUNTOS-A-LA-FECHA        PIC S9(12)V9(06).
001310     05  LKG-SEMANA-RECIENTE           PIC 9(02).
001320 01  LKG-RESULTADO                  PIC S9(12)V9(06).
001330 01  LKG-CODIGO-RETORNO              PIC 9(02).
001340     88  LKG-RC-OK                       VALUE 0.
001350     88  LKG-RC-FUNCION-INVALIDA          VALUE 90.
001360*****************************************************************
001370*               P R O C E D U R E   D I V I S I O N              *
001380*****************************************************************
001390 PROCEDURE DIVISION USING LKG-FUNCION LKG-PARAMETROS LKG-RESULTADO
001400                          LKG-CODIGO-RETORNO.
001410 000-MAIN SECTION.
001420     MOVE ZEROS                     TO LKG-CODIGO-RETORNO
001430                                        LKG-RESULTADO
001440     EVALUATE TRUE
001450        WHEN LKG-FN-K-EFECTIVA
001460             PERFORM 1000-K-EFECTIVA THRU 1000-K-EFECTIVA-E
001470        WHEN LKG-FN-PRECIO-SPOT
001480             PERFORM 2000-PRECIO-SPOT THRU 2000-PRECIO-SPOT-E
001490        WHEN LKG-FN-COSTO-COMPRA
001500             PERFORM 3000-COSTO-DE-COMPRA THRU 3000-COSTO-DE-COMPRA-E
001510        WHEN LKG-FN-PRODUCTO-VENTA
001520             PERFORM 4000-PRODUCTO-DE-VENTA
001530                THRU 4000-PRODUCTO-DE-VENTA-E
001540        WHEN LKG-FN-PRECIO-BASE-AJUSTADO
001550             PERFORM 5000-PRECIO-BASE-AJUSTADO
001560                THRU 5000-PRECIO-BASE-AJUSTADO-E
001570        WHEN OTHER
001580             SET LKG-RC-FUNCION-INVALIDA TO TRUE
001590     END-EVALUATE
001600     GOBACK
001610     .
001620 000-MAIN-E. EXIT.
001630*****************************************************************
001640*         1000-K-EFECTIVA : KE = K * MULTIPLICADOR DE           *
001650*         IMPACTO DE PRECIO, CON PISO MINIMO (FSM-0037)         *
001660*****************************************************************
001670 1000-K-EFECTIVA SECTION.
001680     COMPUTE WKS-KE ROUNDED =
001690             LKG-K * PRM-MULT-IMPACTO-PRECIO
001700     IF WKS-KE < PRM-MULT-IMPACTO-PRECIO-MIN
001710        MOVE PRM-MULT-IMPACTO-PRECIO-MIN TO WKS-KE
001720     END-IF
001730     MOVE WKS-KE                    TO LKG-RESULTADO
001740     .
001750 1000-K-EFECTIVA-E. EXIT.
001760*****************************************************************
001770*         2000-PRECIO-SPOT : B * (1 + KE * S)                   *
001780*****************************************************************
001790 2000-PRECIO-SPOT SECTION.
001800     PERFORM 1000-K-EFECTIVA THRU 1000-K-EFECTIVA-E
001810     COMPUTE LKG-RESULTADO ROUNDED =
001820             LKG-BASE * (1 + (WKS-KE * LKG-ACCIONES-TOTALES))
001830     .
001840 2000-PRECIO-SPOT-E. EXIT.
001850*****************************************************************
001860*         3000-COSTO-DE-COMPRA :                                *
001870*         B * (Q + (KE/2) * ((S+Q)**2 - S**2))                  *
001880*****************************************************************
001890 3000-COSTO-DE-COMPRA SECTION.
001900     PERFORM 1000-K-EFECTIVA THRU 1000-K-EFECTIVA-E
001910     COMPUTE WKS-S-MAS-Q =
001920             LKG-ACCIONES-TOTALES + LKG-CANTIDAD
001930     COMPUTE WKS-S-MAS-Q-CUAD  = WKS-S-MAS-Q  * WKS-S-MAS-Q
001940     COMPUTE WKS-S-CUAD        = LKG-ACCIONES-TOTALES
001950                                  * LKG-ACCIONES-TOTALES
001960     COMPUTE WKS-DIFERENCIA-CUADRADOS
001970             = WKS-S-MAS-Q-CUAD - WKS-S-CUAD
001980     COMPUTE LKG-RESULTADO ROUNDED =
001990             LKG-BASE *
002000             (LKG-CANTIDAD +
002010              ((WKS-KE / 2) * WKS-DIFERENCIA-CUADRADOS))
002020     .
002030 3000-COSTO-DE-COMPRA-E. EXIT.
002040*****************************************************************
002050*         4000-PRODUCTO-DE-VENTA :  CERO CUANDO Q <= 0, SI NO   *
002060*         B * (Q + (KE/2) * (S**2 - (S-Q)**2))                  *
002070*****************************************************************
002080 4000-PRODUCTO-DE-VENTA SECTION.
002090     IF LKG-CANTIDAD NOT > ZEROS
002100        MOVE ZEROS                  TO LKG-RESULTADO
002110     ELSE
002120        PERFORM 1000-K-EFECTIVA THRU 1000-K-EFECTIVA-E
002130        COMPUTE WKS-S-MENOS-Q =
002140                LKG-ACCIONES-TOTALES - LKG-CANTIDAD
002150        COMPUTE WKS-S-MENOS-Q-CUAD =
002160                WKS-S-MENOS-Q * WKS-S-MENOS-Q
002170        COMPUTE WKS-S-CUAD =
002180                LKG-ACCIONES-TOTALES * LKG-ACCIONES-TOTALES
002190        COMPUTE WKS-DIFERENCIA-CUADRADOS
002200                = WKS-S-CUAD - WKS-S-MENOS-Q-CUAD
002210        COMPUTE LKG-RESULTADO ROUNDED =
002220                LKG-BASE *
002230                (LKG-CANTIDAD +
002240                 ((WKS-KE / 2) * WKS-DIFERENCIA-CUADRADOS))
002250     END-IF
002260     .
002270 4000-PRODUCTO-DE-VENTA-E. EXIT.
002280*****************************************************************
002290*         5000-PRECIO-BASE-AJUSTADO (VALOR JUSTO) :             *
002300*         SE COMPARA EL DESEMPENO ACUMULADO CONTRA EL           *
002310*         DESEMPENO ESPERADO A LA SEMANA MAS RECIENTE           *
002320*****************************************************************
002330 5000-PRECIO-BASE-AJUSTADO SECTION.
002340     IF PRM-TEMPORADA-SEMANAS < 1
002350        MOVE 1                      TO WKS-SEMANAS-SEGURAS
002360     ELSE
002370        MOVE PRM-TEMPORADA-SEMANAS   TO WKS-SEMANAS-SEGURAS
002380     END-IF
002390     IF LKG-SEMANA-RECIENTE < 0
002400        MOVE 0                       TO WKS-SEMANA-TOPADA
002410     ELSE
002420        MOVE LKG-SEMANA-RECIENTE     TO WKS-SEMANA-TOPADA
002430     END-IF
002440     IF WKS-SEMANA-TOPADA > WKS-SEMANAS-SEGURAS
002450        MOVE WKS-SEMANAS-SEGURAS     TO WKS-SEMANA-TOPADA
002460     END-IF
002470     COMPUTE WKS-ESPERADO-A-LA-FECHA ROUNDED =
002480             (LKG-BASE * WKS-SEMANA-TOPADA) / WKS-SEMANAS-SEGURAS
002490     COMPUTE WKS-DELTA-DESEMPENO =
002500             LKG-PUNTOS-A-LA-FECHA - WKS-ESPERADO-A-LA-FECHA
002510     COMPUTE WKS-VALOR-JUSTO ROUNDED =
002520             LKG-BASE + (PRM-PESO-DESEMPENO * WKS-DELTA-DESEMPENO)
002530     IF WKS-VALOR-JUSTO < 1.00
002540        MOVE 1.00                   TO LKG-RESULTADO
002550     ELSE
002560        MOVE WKS-VALOR-JUSTO        TO LKG-RESULTADO
002570     END-IF
002580     .
002590 5000-PRECIO-BASE-AJUSTADO-E. EXIT.
