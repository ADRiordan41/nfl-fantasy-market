000100*****************************************************************
000110* FECHA       : 12/03/1991                                      *
000120* PROGRAMADOR : R.ESPINO (RE)                                   *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMTRD                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL ARCHIVO DE ORDENES (COMPRA/VENTA/CORTO/   *
000170*             : CUBRIR), VALIDA CADA ORDEN CONTRA LAS REGLAS DEL *
000180*             : MERCADO, LA EJECUTA CONTRA LOS MAESTROS DE       *
000190*             : USUARIO/JUGADOR/POSICION, JORNALIZA LA           *
000200*             : TRANSACCION Y EL PUNTO DE PRECIO, Y CORRE EL      *
000210*             : BARRIDO DE MARGEN DE LA CUENTA AFECTADA.         *
000220* ARCHIVOS    : FSMORD (ENTRADA), FSMUSR, FSMPLY, FSMHLD (I-O),  *
000230*             : FSMWST (ENTRADA), FSMTRN, FSMPRP (SALIDA-EXTEND),*
000240*             : FTPREP (REPORTE DE ORDENES)                      *
000250* ACCION (ES) : NO APLICA (UN SOLO PASO DE LOTE)                 *
000260* PROGRAMA(S) : FSMPRC (CURVA DE PRECIO), FSMRSK (RIESGO/MARGEN) *
000270* INSTALADO   : 12/03/1991                                      *
000280* BPM/RATIONAL: FSM-0001                                        *
000290* NOMBRE      : PROCESAMIENTO DE ORDENES DEL MERCADO DE ACCIONES *
000300*****************************************************************
000310* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000320* 12/03/1991  R.ESPINO  (RE)     FSM-0001   VERSION INICIAL,    *
000330*                                           COMPRA/VENTA         *
000340* 17/11/1992  R.ESPINO  (RE)     FSM-0019   SE AGREGAN CORTO Y   *
000350*                                           CUBRIR, SE AGREGA EL *
000360*                                           BARRIDO DE MARGEN     *
000370*                                           AL FINAL DE CADA      *
000380*                                           ORDEN EJECUTADA       *
000390* 04/09/1993  L.MEJIA   (LM)     FSM-0037   SE AGREGA EL TOPE     *
000400*                                           NOCIONAL POR JUGADOR  *
000410* 30/06/1994  L.MEJIA   (LM)     FSM-0041   SE USA EL VALOR       *
000420*                                           JUSTO (AJUSTADO POR   *
000430*                                           DESEMPENO) COMO BASE  *
000440*                                           DE LA CURVA, NO EL    *
000450*                                           PRECIO DE CATALOGO    *
000460* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K1   REVISION Y2K - NO     *
000470*                                           HAY CAMPOS DE FECHA   *
000480*                                           AAAA EN ESTE PROGRAMA *
000490* 14/02/2001  E.RAMIREZ (EEDR)   FSM-0104   SE CORRIGE LA         *
000500*                                           SECUENCIA DE LA        *
000510*                                           BITACORA DE PRECIOS    *
000520*                                           PARA QUE SEA MONOTONA  *
000530* 09/10/2003  O.CASTILLO (OC)    FSM-0133   SE LIMITA EL BARRIDO   *
000540*                                           DE MARGEN A 64         *
000550*                                           ITERACIONES POR ORDEN  *
000560* 22/06/2006  L.MEJIA   (LM)     FSM-0151   SE AGREGA VISTA        *
000570*                                           DESGLOSADA DEL VALOR    *
000580*                                           JUSTO PARA AUDITORIA    *
000590*                                           DE LA VALIDACION DE     *
000600*                                           PRECIO DE LA ORDEN      *
000610* 14/07/2006  L.MEJIA   (LM)     FSM-0158   LA TABLA DE LA CUENTA  *
000620*                                           Y LA LIQUIDACION        *
000630*                                           FORZOSA PASAN A         *
000640*                                           COSTEARSE CON EL VALOR  *
000650*                                           JUSTO (340), NUNCA CON  *
000660*                                           EL PRECIO BASE CRUDO    *
000670*                                           DEL CATALOGO            *
000680* 14/07/2006  L.MEJIA   (LM)     FSM-0158   WKS-SUBI Y EL SWITCH    *
000690*                                           DE FIN DE ARCHIVO DE    *
000700*                                           ORDENES PASAN A 77-      *
000710*                                           NIVEL, FUERA DEL GRUPO   *
000720*                                           DE TRABAJO               *
000730*****************************************************************
000740 IDENTIFICATION DIVISION.
000750 PROGRAM-ID.    FSMTRD.
000760 AUTHOR.        R.ESPINO.
000770 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000780 DATE-WRITTEN.  12/03/1991.
000790 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - LOTE DE PROCESAMIENTO DE ORDENES.
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870*****************************************************************
000880*              A R C H I V O S   M A E S T R O S                *
000890*****************************************************************
000900     SELECT FSMUSR   ASSIGN   TO FSMUSR
000910            ORGANIZATION      IS INDEXED
000920            ACCESS MODE       IS DYNAMIC
000930            RECORD KEY        IS USR-ID-USUARIO
000940            FILE STATUS       IS FS-FSMUSR
000950                                  FSE-FSMUSR.
000960     SELECT FSMPLY   ASSIGN   TO FSMPLY
000970            ORGANIZATION      IS INDEXED
000980            ACCESS MODE       IS DYNAMIC
000990            RECORD KEY        IS PLY-ID-JUGADOR
001000            FILE STATUS       IS FS-FSMPLY
001010                                  FSE-FSMPLY.
001020     SELECT FSMHLD   ASSIGN   TO FSMHLD
001030            ORGANIZATION      IS INDEXED
001040            ACCESS MODE       IS DYNAMIC
001050            RECORD KEY        IS HLD-LLAVE
001060            FILE STATUS       IS FS-FSMHLD
001070                                  FSE-FSMHLD.
001080     SELECT FSMWST   ASSIGN   TO FSMWST
001090            ORGANIZATION      IS INDEXED
001100            ACCESS MODE       IS DYNAMIC
001110            RECORD KEY        IS WST-LLAVE
001120            FILE STATUS       IS FS-FSMWST
001130                                  FSE-FSMWST.
001140*****************************************************************
001150*              B I T A C O R A S   ( E X T E N D )               *
001160*****************************************************************
001170     SELECT FSMTRN   ASSIGN   TO FSMTRN
001180            ORGANIZATION      IS SEQUENTIAL
001190            FILE STATUS       IS FS-FSMTRN.
001200     SELECT FSMPRP   ASSIGN   TO FSMPRP
001210            ORGANIZATION      IS SEQUENTIAL
001220            FILE STATUS       IS FS-FSMPRP.
001230*****************************************************************
001240*              A R C H I V O   D E   O R D E N E S               *
001250*****************************************************************
001260     SELECT FSMORD   ASSIGN   TO FSMORD
001270            ORGANIZATION      IS LINE SEQUENTIAL
001280            FILE STATUS       IS FS-FSMORD.
001290     SELECT FTPREP   ASSIGN   TO FTPREP
001300            ORGANIZATION      IS LINE SEQUENTIAL
001310            FILE STATUS       IS FS-FTPREP.
001320 DATA DIVISION.
001330 FILE SECTION.
001340*1 -->MAESTRO DE USUARIOS (EFECTIVO)
001350 FD  FSMUSR.
001360     COPY FSMUSR.
001370*2 -->MAESTRO DE JUGADORES (CATALOGO Y CURVA)
001380 FD  FSMPLY.
001390     COPY FSMPLY.
001400*3 -->ARCHIVO DE POSICIONES
001410 FD  FSMHLD.
001420     COPY FSMHLD.
001430*4 -->HISTORICO DE PUNTOS SEMANALES
001440 FD  FSMWST.
001450     COPY FSMWST.
001460*5 -->BITACORA DE TRANSACCIONES
001470 FD  FSMTRN.
001480     COPY FSMTRN.
001490*6 -->BITACORA DE PRECIOS
001500 FD  FSMPRP.
001510     COPY FSMPRP.
001520*7 -->ARCHIVO DE ORDENES DE LOTE
001530 FD  FSMORD.
001540     COPY FSMORD.
001550*8 -->REPORTE DE ORDENES
001560 FD  FTPREP.
001570 01  REG-FTPREP                     PIC X(100).
001580 WORKING-STORAGE SECTION.
001590*****************************************************************
001600*    SWITCH Y SUBINDICE DE USO INDEPENDIENTE (NO SON PARTE DE   *
001610*    NINGUN RENGLON, SE SACAN DEL GRUPO DE TRABAJO - 14/07/2006 *
001620*    LM FSM-0158)                                                *
001630*****************************************************************
001640 77  WKS-FIN-ORDENES                 PIC X(01)        VALUE 'N'.
001650     88  WKS-HAY-FIN-ORDENES               VALUE 'S'.
001660 77  WKS-SUBI                        PIC 9(04)        COMP.
001670*****************************************************************
001680*               C A M P O S    D E    T R A B A J O             *
001690*****************************************************************
001700 01  WKS-CAMPOS-DE-TRABAJO.
001710     05  WKS-PROGRAMA                PIC X(08)    VALUE 'FSMTRD'.
001720     05  WKS-USR-ENCONTRADO            PIC X(01).
001730         88  WKS-SI-USR-ENCONTRADO          VALUE 'S'.
001740     05  WKS-PLY-ENCONTRADO             PIC X(01).
001750         88  WKS-SI-PLY-ENCONTRADO           VALUE 'S'.
001760     05  WKS-HLD-ENCONTRADO              PIC X(01).
001770         88  WKS-SI-HLD-ENCONTRADO            VALUE 'S'.
001780     05  WKS-ORDEN-ACEPTADA               PIC X(01).
001790         88  WKS-SI-ORDEN-ACEPTADA             VALUE 'S'.
001800     05  WKS-MENSAJE-RECHAZO               PIC X(30).
001810*    ------------------------------------------------------------
001820*    CONTADORES DEL LOTE (EN COMP, PERFORMANCE DE ACUMULACION)
001830*    ------------------------------------------------------------
001840     05  WKS-ORDENES-LEIDAS                PIC 9(07)   COMP.
001850     05  WKS-ORDENES-EJECUTADAS            PIC 9(07)   COMP.
001860     05  WKS-ORDENES-RECHAZADAS            PIC 9(07)   COMP.
001870     05  WKS-ITER-LIQUIDACION              PIC 9(02)   COMP.
001880     05  WKS-IDX-POSICION-LIQ              PIC 9(04)   COMP.
001890     05  WKS-TOTAL-EFECTIVO-NEGOCIADO      PIC S9(14)V9(06).
001900*    ------------------------------------------------------------
001910*    CONTEXTO DE PRECIO DEL JUGADOR DE LA ORDEN ACTUAL
001920*    ------------------------------------------------------------
001930     05  WKS-PUNTOS-A-LA-FECHA             PIC S9(12)V9(06).
001940     05  WKS-SEMANA-RECIENTE                PIC 9(02).
001950     05  WKS-VALOR-JUSTO                    PIC S9(12)V9(06).
001960*    VISTA PARA VALIDAR EL VALOR JUSTO CONTRA EL PRECIO DE LA ORDEN
001970     05  WKS-VALOR-JUSTO-DESGLOSE REDEFINES WKS-VALOR-JUSTO.
001980         10  WKS-VJ-SIGNO                   PIC S9.
001990         10  WKS-VJ-ENTERO                  PIC 9(11).
002000         10  WKS-VJ-DECIMAL                 PIC 9(06).
002010     05  WKS-SPOT-POST-TRADE                 PIC S9(12)V9(06).
002020     05  WKS-MONTO-OPERACION                 PIC S9(12)V9(06).
002030     05  WKS-PRECIO-UNITARIO                 PIC S9(12)V9(06).
002040     05  WKS-SECUENCIA-PRP                    PIC 9(09)   COMP.
002050*    VISTA DESGLOSADA DEL MONTO PARA DEPURACION
002060     05  WKS-MONTO-DESGLOSE REDEFINES WKS-MONTO-OPERACION.
002070         10  WKS-MO-SIGNO                   PIC S9.
002080         10  WKS-MO-ENTERO                  PIC 9(11).
002090         10  WKS-MO-DECIMAL                 PIC 9(06).
002100*    VISTA DESGLOSADA DEL TOTAL NEGOCIADO PARA EL TRAILER
002110     05  WKS-TOTAL-NEG-DESGLOSE REDEFINES WKS-TOTAL-EFECTIVO-NEGOCIADO.
002120         10  WKS-TN-SIGNO                   PIC S9.
002130         10  WKS-TN-ENTERO                  PIC 9(13).
002140         10  WKS-TN-DECIMAL                 PIC 9(06).
002150*****************************************************************
002160*         PARAMETROS PARA LAS LLAMADAS A FSMPRC (CURVA)         *
002170*****************************************************************
002180 01  WKS-PRC-FUNCION                 PIC X(02).
002190 01  WKS-PRC-PARAMETROS.
002200     05  WKS-PRC-BASE                 PIC S9(12)V9(06).
002210     05  WKS-PRC-K                   PIC S9(03)V9(06).
002220     05  WKS-PRC-ACCIONES-TOTALES     PIC S9(12)V9(06).
002230     05  WKS-PRC-CANTIDAD             PIC S9(12)V9(06).
002240     05  WKS-PRC-PUNTOS-A-LA-FECHA    PIC S9(12)V9(06).
002250     05  WKS-PRC-SEMANA-RECIENTE       PIC 9(02).
002260 01  WKS-PRC-RESULTADO                PIC S9(12)V9(06).
002270 01  WKS-PRC-CODIGO-RETORNO            PIC 9(02).
002280*****************************************************************
002290*         PARAMETROS PARA LAS LLAMADAS A FSMRSK (RIESGO)        *
002300*****************************************************************
002310 01  WKS-RSK-FUNCION                  PIC X(02).
002320 01  WKS-RSK-CUENTA.
002330     05  WKS-RSK-SALDO-EFECTIVO       PIC S9(12)V9(06).
002340     05  WKS-RSK-CANTIDAD-POSICIONES   PIC 9(04)  COMP.
002350     05  WKS-RSK-TABLA-POSICIONES OCCURS 1 TO 500 TIMES
002360             DEPENDING ON WKS-RSK-CANTIDAD-POSICIONES
002370             INDEXED BY WKS-RSK-IDX.
002380         10  WKS-RSK-POS-ID-JUGADOR     PIC 9(09).
002390         10  WKS-RSK-POS-ACCIONES       PIC S9(12)V9(06).
002400         10  WKS-RSK-POS-PRECIO-BASE    PIC S9(12)V9(06).
002410         10  WKS-RSK-POS-K-CURVA        PIC S9(03)V9(06).
002420         10  WKS-RSK-POS-ACCIONES-TOTALES PIC S9(12)V9(06).
002430 01  WKS-RSK-OPERACION.
002440     05  WKS-RSK-OP-LADO-CDG           PIC X(05).
002450     05  WKS-RSK-OP-CANTIDAD           PIC S9(12)V9(06).
002460     05  WKS-RSK-OP-ACCIONES-POSEIDAS  PIC S9(12)V9(06).
002470     05  WKS-RSK-OP-PRECIO-BASE         PIC S9(12)V9(06).
002480     05  WKS-RSK-OP-K-CURVA             PIC S9(03)V9(06).
002490     05  WKS-RSK-OP-ACCIONES-TOTALES    PIC S9(12)V9(06).
002500 01  WKS-RSK-RESULTADO-RIESGO.
002510     05  WKS-RSK-RR-EXPOSICION-NETA     PIC S9(12)V9(06).
002520     05  WKS-RSK-RR-EXPOSICION-BRUTA    PIC S9(12)V9(06).
002530     05  WKS-RSK-RR-MARGEN-USADO        PIC S9(12)V9(06).
002540     05  WKS-RSK-RR-CAPITAL             PIC S9(12)V9(06).
002550     05  WKS-RSK-RR-POD-DE-COMPRA       PIC S9(12)V9(06).
002560     05  WKS-RSK-RR-LLAMADA-MARGEN-CDG   PIC X(01).
002570         88  WKS-RSK-RR-HAY-LLAMADA-MARGEN   VALUE 'S'.
002580 01  WKS-RSK-RESULTADO-LIQUIDACION.
002590     05  WKS-RSK-RL-IDX-POSICION         PIC 9(04)  COMP.
002600     05  WKS-RSK-RL-ACCION-CDG           PIC X(05).
002610         88  WKS-RSK-RL-VENDER               VALUE 'SELL'.
002620         88  WKS-RSK-RL-CUBRIR               VALUE 'COVER'.
002630     05  WKS-RSK-RL-CANTIDAD              PIC S9(12)V9(06).
002640 01  WKS-RSK-CODIGO-RETORNO                PIC 9(02).
002650     88  WKS-RSK-RC-OK                         VALUE 0.
002660     88  WKS-RSK-RC-RECHAZADO-DIRECCION         VALUE 10.
002670     88  WKS-RSK-RC-RECHAZADO-EFECTIVO           VALUE 11.
002680     88  WKS-RSK-RC-RECHAZADO-CANTIDAD           VALUE 12.
002690     88  WKS-RSK-RC-RECHAZADO-PISO                VALUE 13.
002700     88  WKS-RSK-RC-RECHAZADO-TOPE                 VALUE 14.
002710     88  WKS-RSK-RC-SIN-POSICION-QUE-LIQUIDAR       VALUE 20.
002720*****************************************************************
002730*               R E N G L O N E S   D E L   R E P O R T E       *
002740*****************************************************************
002750 01  WKS-ENCABEZADO-REPORTE.
002760     05  FILLER                      PIC X(20)   VALUE SPACES.
002770     05  FILLER                      PIC X(40)   VALUE
002780             'REPORTE DE ORDENES DEL MERCADO FSM'.
002790     05  FILLER                      PIC X(40)   VALUE SPACES.
002800 01  WKS-RENGLON-ORDEN.
002810     05  RPT-ID-USUARIO               PIC Z(8)9.
002820     05  FILLER                      PIC X(02)   VALUE SPACES.
002830     05  RPT-ID-JUGADOR               PIC Z(8)9.
002840     05  FILLER                      PIC X(02)   VALUE SPACES.
002850     05  RPT-LADO                     PIC X(05).
002860     05  FILLER                      PIC X(02)   VALUE SPACES.
002870     05  RPT-CANTIDAD                 PIC -ZZZZZZZ9.99.
002880     05  FILLER                      PIC X(02)   VALUE SPACES.
002890     05  RPT-PRECIO-UNITARIO           PIC -ZZZZZZZ9.99.
002900     05  FILLER                      PIC X(02)   VALUE SPACES.
002910     05  RPT-MONTO                     PIC -ZZZZZZZ9.99.
002920     05  FILLER                      PIC X(02)   VALUE SPACES.
002930     05  RPT-ESTADO                    PIC X(10).
002940     05  FILLER                      PIC X(01)   VALUE SPACES.
002950     05  RPT-RAZON                     PIC X(30).
002960 01  WKS-RENGLON-TRAILER.
002970     05  FILLER                      PIC X(12)   VALUE 'EJECUTADAS: '.
002980     05  TRL-EJECUTADAS                PIC ZZZ,ZZ9.
002990     05  FILLER                      PIC X(04)   VALUE SPACES.
003000     05  FILLER                      PIC X(12)   VALUE 'RECHAZADAS: '.
003010     05  TRL-RECHAZADAS                PIC ZZZ,ZZ9.
003020     05  FILLER                      PIC X(04)   VALUE SPACES.
003030     05  FILLER                      PIC X(15)   VALUE
003040             'TOTAL EFECTIVO:'.
003050     05  TRL-TOTAL-EFECTIVO             PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
003060     05  FILLER                      PIC X(10)   VALUE SPACES.
003070*****************************************************************
003080*               V A R I A B L E S   D E   A R C H I V O          *
003090*****************************************************************
003100 01  FS-FSMUSR                       PIC 9(02)  VALUE ZEROS.
003110 01  FS-FSMPLY                       PIC 9(02)  VALUE ZEROS.
003120 01  FS-FSMHLD                       PIC 9(02)  VALUE ZEROS.
003130 01  FS-FSMWST                       PIC 9(02)  VALUE ZEROS.
003140 01  FS-FSMTRN                       PIC 9(02)  VALUE ZEROS.
003150 01  FS-FSMPRP                       PIC 9(02)  VALUE ZEROS.
003160 01  FS-FSMORD                       PIC 9(02)  VALUE ZEROS.
003170 01  FS-FTPREP                       PIC 9(02)  VALUE ZEROS.
003180 01  FS-CICLO                        PIC 9(02)  VALUE ZEROS.
003190 01  FSE-FSMUSR.
003200     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
003210     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
003220     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
003230 01  FSE-FSMPLY.
003240     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
003250     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
003260     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
003270 01  FSE-FSMHLD.
003280     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
003290     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
003300     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
003310 01  FSE-FSMWST.
003320     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
003330     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
003340     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
003350 01  PROGRAMA                         PIC X(08)  VALUE SPACES.
003360 01  ARCHIVO                          PIC X(08)  VALUE SPACES.
003370 01  ACCION                           PIC X(10)  VALUE SPACES.
003380 01  LLAVE                            PIC X(32)  VALUE SPACES.
003390*****************************************************************
003400*               C O P Y   D E   P A R A M E T R O S             *
003410*****************************************************************
003420     COPY FSMPRM.
003430*****************************************************************
003440*               P R O C E D U R E   D I V I S I O N              *
003450*****************************************************************
003460 PROCEDURE DIVISION.
003470 000-MAIN SECTION.
003480     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
003490     PERFORM 200-LEER-SIGUIENTE-ORDEN THRU 200-LEER-SIGUIENTE-ORDEN-E
003500     PERFORM 300-PROCESAR-ORDEN THRU 300-PROCESAR-ORDEN-E
003510        UNTIL WKS-HAY-FIN-ORDENES
003520     PERFORM 900-REPORTE-TRAILER THRU 900-REPORTE-TRAILER-E
003530     PERFORM 990-CERRAR-ARCHIVOS THRU 990-CERRAR-ARCHIVOS-E
003540     STOP RUN
003550     .
003560 000-MAIN-E. EXIT.
003570*****************************************************************
003580*    100-ABRIR-ARCHIVOS : ABRE LOS MAESTROS I-O, LAS BITACORAS   *
003590*    EN EXTEND, EL ARCHIVO DE ORDENES Y EL REPORTE.              *
003600*****************************************************************
003610 100-ABRIR-ARCHIVOS SECTION.
003620     OPEN I-O     FSMUSR FSMPLY FSMHLD
003630     OPEN INPUT   FSMWST FSMORD
003640     OPEN EXTEND  FSMTRN FSMPRP
003650     OPEN OUTPUT  FTPREP
003660     MOVE ZEROS                     TO WKS-SECUENCIA-PRP
003670     WRITE REG-FTPREP FROM WKS-ENCABEZADO-REPORTE
003680     .
003690 100-ABRIR-ARCHIVOS-E. EXIT.
003700*****************************************************************
003710*    200-LEER-SIGUIENTE-ORDEN : LECTURA SECUENCIAL DEL ARCHIVO   *
003720*    DE ORDENES DE LOTE.                                         *
003730*****************************************************************
003740 200-LEER-SIGUIENTE-ORDEN SECTION.
003750     READ FSMORD
003760          AT END
003770             SET WKS-HAY-FIN-ORDENES TO TRUE
003780     END-READ
003790     IF NOT WKS-HAY-FIN-ORDENES
003800        ADD 1                       TO WKS-ORDENES-LEIDAS
003810     END-IF
003820     .
003830 200-LEER-SIGUIENTE-ORDEN-E. EXIT.
003840*****************************************************************
003850*    300-PROCESAR-ORDEN : LOCALIZA USUARIO/JUGADOR/POSICION,     *
003860*    VALIDA Y EJECUTA LA ORDEN, JORNALIZA, CORRE EL BARRIDO DE   *
003870*    MARGEN Y ESCRIBE EL RENGLON DEL REPORTE.                    *
003880*****************************************************************
003890 300-PROCESAR-ORDEN SECTION.
003900     MOVE SPACES                    TO WKS-MENSAJE-RECHAZO
003910     SET WKS-SI-ORDEN-ACEPTADA      TO TRUE
003920     PERFORM 310-LEER-USUARIO       THRU 310-LEER-USUARIO-E
003930     IF WKS-SI-USR-ENCONTRADO
003940        PERFORM 320-LEER-JUGADOR    THRU 320-LEER-JUGADOR-E
003950     ELSE
003960        SET WKS-ORDEN-ACEPTADA TO FALSE
003970        MOVE 'USUARIO NO ENCONTRADO' TO WKS-MENSAJE-RECHAZO
003980     END-IF
003990     IF WKS-SI-ORDEN-ACEPTADA AND NOT WKS-SI-PLY-ENCONTRADO
004000        SET WKS-ORDEN-ACEPTADA TO FALSE
004010        MOVE 'JUGADOR NO ENCONTRADO' TO WKS-MENSAJE-RECHAZO
004020     END-IF
004030     IF WKS-SI-ORDEN-ACEPTADA AND NOT PLY-IPO-LISTADO
004040        SET WKS-ORDEN-ACEPTADA TO FALSE
004050        MOVE 'JUGADOR NO LISTADO EN IPO' TO WKS-MENSAJE-RECHAZO
004060     END-IF
004070     IF WKS-SI-ORDEN-ACEPTADA
004080        PERFORM 330-LEER-POSICION   THRU 330-LEER-POSICION-E
004090        PERFORM 340-CALCULAR-VALOR-JUSTO
004100           THRU 340-CALCULAR-VALOR-JUSTO-E
004110        PERFORM 350-VALIDAR-ORDEN   THRU 350-VALIDAR-ORDEN-E
004120     END-IF
004130     IF WKS-SI-ORDEN-ACEPTADA
004140        PERFORM 360-EJECUTAR-ORDEN  THRU 360-EJECUTAR-ORDEN-E
004150        PERFORM 370-BARRIDO-DE-MARGEN-CTA
004160           THRU 370-BARRIDO-DE-MARGEN-CTA-E
004170        ADD 1                       TO WKS-ORDENES-EJECUTADAS
004180     ELSE
004190        ADD 1                       TO WKS-ORDENES-RECHAZADAS
004200     END-IF
004210     PERFORM 380-ESCRIBIR-RENGLON-REPORTE
004220        THRU 380-ESCRIBIR-RENGLON-REPORTE-E
004230     PERFORM 200-LEER-SIGUIENTE-ORDEN THRU 200-LEER-SIGUIENTE-ORDEN-E
004240     .
004250 300-PROCESAR-ORDEN-E. EXIT.
004260*****************************************************************
004270*    310-LEER-USUARIO                                            *
004280*****************************************************************
004290 310-LEER-USUARIO SECTION.
004300     MOVE ORD-ID-USUARIO            TO USR-ID-USUARIO
004310     READ FSMUSR
004320          INVALID KEY
004330             SET WKS-USR-ENCONTRADO  TO 'N'
004340          NOT INVALID KEY
004350             SET WKS-SI-USR-ENCONTRADO TO TRUE
004360     END-READ
004370     .
004380 310-LEER-USUARIO-E. EXIT.
004390*****************************************************************
004400*    320-LEER-JUGADOR                                            *
004410*****************************************************************
004420 320-LEER-JUGADOR SECTION.
004430     MOVE ORD-ID-JUGADOR            TO PLY-ID-JUGADOR
004440     READ FSMPLY
004450          INVALID KEY
004460             SET WKS-PLY-ENCONTRADO  TO 'N'
004470          NOT INVALID KEY
004480             SET WKS-SI-PLY-ENCONTRADO TO TRUE
004490     END-READ
004500     .
004510 320-LEER-JUGADOR-E. EXIT.
004520*****************************************************************
004530*    330-LEER-POSICION : SI NO EXISTE, SE TRATA COMO CUENTA      *
004540*    PLANA (ACCIONES EN CERO, SE ESCRIBIRA AL EJECUTAR LA ORDEN) *
004550*****************************************************************
004560 330-LEER-POSICION SECTION.
004570     MOVE ORD-ID-USUARIO            TO HLD-ID-USUARIO
004580     MOVE ORD-ID-JUGADOR            TO HLD-ID-JUGADOR
004590     READ FSMHLD
004600          INVALID KEY
004610             SET WKS-HLD-ENCONTRADO  TO 'N'
004620             MOVE ZEROS               TO HLD-ACCIONES-POSEIDAS
004630          NOT INVALID KEY
004640             SET WKS-SI-HLD-ENCONTRADO TO TRUE
004650     END-READ
004660     .
004670 330-LEER-POSICION-E. EXIT.
004680*****************************************************************
004690*    340-CALCULAR-VALOR-JUSTO : ACUMULA PUNTOS-A-LA-FECHA Y LA   *
004700*    SEMANA MAS RECIENTE DEL JUGADOR YA CARGADO EN PLY-ID-JUGADOR*
004710*    LUEGO LLAMA A FSMPRC 'BA' PARA OBTENER EL VALOR JUSTO QUE   *
004720*    SE USA COMO BASE DE LA CURVA. 22/06/2006 LM FSM-0151: SE    *
004730*    GENERALIZA PARA REUTILIZARSE DESDE EL BARRIDO DE MARGEN.    *
004740*****************************************************************
004750 340-CALCULAR-VALOR-JUSTO SECTION.
004760     MOVE ZEROS                     TO WKS-PUNTOS-A-LA-FECHA
004770                                        WKS-SEMANA-RECIENTE
004780     MOVE PLY-ID-JUGADOR            TO WST-ID-JUGADOR
004790     MOVE ZEROS                     TO WST-SEMANA
004800     START FSMWST KEY NOT < WST-LLAVE
004810        INVALID KEY
004820           CONTINUE
004830     END-START
004840     IF FS-FSMWST = ZEROS
004850        PERFORM 345-ACUMULAR-UN-RENGLON-WST
004860           THRU 345-ACUMULAR-UN-RENGLON-WST-E
004870           UNTIL FS-FSMWST NOT = ZEROS
004880     END-IF
004890     MOVE ZEROS                     TO FS-FSMWST
004900     MOVE 'BA'                      TO WKS-PRC-FUNCION
004910     MOVE PLY-PRECIO-BASE           TO WKS-PRC-BASE
004920     MOVE PLY-K-CURVA               TO WKS-PRC-K
004930     MOVE WKS-PUNTOS-A-LA-FECHA     TO WKS-PRC-PUNTOS-A-LA-FECHA
004940     MOVE WKS-SEMANA-RECIENTE       TO WKS-PRC-SEMANA-RECIENTE
004950     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
004960                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
004970     MOVE WKS-PRC-RESULTADO          TO WKS-VALOR-JUSTO
004980     .
004990 340-CALCULAR-VALOR-JUSTO-E. EXIT.
005000*****************************************************************
005010*    345-ACUMULAR-UN-RENGLON-WST : LEE UN RENGLON DE FSMWST Y LO *
005020*    ACUMULA SI PERTENECE AL JUGADOR CARGADO EN PLY-ID-JUGADOR.  *
005030*****************************************************************
005040 345-ACUMULAR-UN-RENGLON-WST SECTION.
005050     READ FSMWST NEXT RECORD
005060        AT END
005070           MOVE 99                  TO FS-FSMWST
005080     END-READ
005090     IF FS-FSMWST = ZEROS AND WST-ID-JUGADOR = PLY-ID-JUGADOR
005100        ADD WST-PUNTOS-FANTASY       TO WKS-PUNTOS-A-LA-FECHA
005110        IF WST-SEMANA > WKS-SEMANA-RECIENTE
005120           MOVE WST-SEMANA            TO WKS-SEMANA-RECIENTE
005130        END-IF
005140     ELSE
005150        IF FS-FSMWST = ZEROS
005160           MOVE 99                   TO FS-FSMWST
005170        END-IF
005180     END-IF
005190     .
005200 345-ACUMULAR-UN-RENGLON-WST-E. EXIT.
005210*****************************************************************
005220*    350-VALIDAR-ORDEN : CALL FSMRSK 'VO' CON EL VALOR JUSTO     *
005230*    COMO BASE DE LA CURVA, LUEGO VERIFICA EFECTIVO EN ESTA      *
005240*    RUTINA (FSMRSK NO CONOCE EL EFECTIVO DE LA CUENTA).         *
005250*****************************************************************
005260 350-VALIDAR-ORDEN SECTION.
005270     MOVE ZEROS                     TO WKS-RSK-CANTIDAD-POSICIONES
005280     MOVE 'VO'                      TO WKS-RSK-FUNCION
005290     MOVE ORD-LADO-CDG              TO WKS-RSK-OP-LADO-CDG
005300     MOVE ORD-CANTIDAD              TO WKS-RSK-OP-CANTIDAD
005310     MOVE HLD-ACCIONES-POSEIDAS     TO WKS-RSK-OP-ACCIONES-POSEIDAS
005320     MOVE WKS-VALOR-JUSTO           TO WKS-RSK-OP-PRECIO-BASE
005330     MOVE PLY-K-CURVA                TO WKS-RSK-OP-K-CURVA
005340     MOVE PLY-ACCIONES-TOTALES       TO WKS-RSK-OP-ACCIONES-TOTALES
005350     CALL 'FSMRSK' USING WKS-RSK-FUNCION WKS-RSK-CUENTA
005360                         WKS-RSK-OPERACION WKS-RSK-RESULTADO-RIESGO
005370                         WKS-RSK-RESULTADO-LIQUIDACION
005380                         WKS-RSK-CODIGO-RETORNO
005390     EVALUATE TRUE
005400        WHEN WKS-RSK-RC-OK
005410             CONTINUE
005420        WHEN WKS-RSK-RC-RECHAZADO-DIRECCION
005430             SET WKS-ORDEN-ACEPTADA TO FALSE
005440             MOVE 'VIOLA REGLA DE DIRECCION' TO WKS-MENSAJE-RECHAZO
005450        WHEN WKS-RSK-RC-RECHAZADO-CANTIDAD
005460             SET WKS-ORDEN-ACEPTADA TO FALSE
005470             MOVE 'CANTIDAD INVALIDA'  TO WKS-MENSAJE-RECHAZO
005480        WHEN WKS-RSK-RC-RECHAZADO-PISO
005490             SET WKS-ORDEN-ACEPTADA TO FALSE
005500             MOVE 'ROMPERIA EL PISO DE PRECIO' TO WKS-MENSAJE-RECHAZO
005510        WHEN WKS-RSK-RC-RECHAZADO-TOPE
005520             SET WKS-ORDEN-ACEPTADA TO FALSE
005530             MOVE 'EXCEDE EL TOPE NOCIONAL' TO WKS-MENSAJE-RECHAZO
005540        WHEN OTHER
005550             SET WKS-ORDEN-ACEPTADA TO FALSE
005560             MOVE 'RECHAZADA POR RIESGO' TO WKS-MENSAJE-RECHAZO
005570     END-EVALUATE
005580     IF WKS-SI-ORDEN-ACEPTADA
005590        IF ORD-LADO-COMPRA OR ORD-LADO-CUBRIR
005600           PERFORM 352-COTIZAR-COMPRA THRU 352-COTIZAR-COMPRA-E
005610           IF WKS-PRC-RESULTADO > USR-SALDO-EFECTIVO
005620              SET WKS-ORDEN-ACEPTADA TO FALSE
005630              MOVE 'EFECTIVO INSUFICIENTE' TO WKS-MENSAJE-RECHAZO
005640           END-IF
005650        ELSE
005660           PERFORM 354-COTIZAR-VENTA  THRU 354-COTIZAR-VENTA-E
005670        END-IF
005680     END-IF
005690     .
005700 350-VALIDAR-ORDEN-E. EXIT.
005710*****************************************************************
005720*    352-COTIZAR-COMPRA : COSTO-DE-COMPRA (COMPRA Y CUBRIR)      *
005730*****************************************************************
005740 352-COTIZAR-COMPRA SECTION.
005750     MOVE 'CC'                      TO WKS-PRC-FUNCION
005760     MOVE WKS-VALOR-JUSTO           TO WKS-PRC-BASE
005770     MOVE PLY-K-CURVA                TO WKS-PRC-K
005780     MOVE PLY-ACCIONES-TOTALES       TO WKS-PRC-ACCIONES-TOTALES
005790     MOVE ORD-CANTIDAD                TO WKS-PRC-CANTIDAD
005800     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
005810                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
005820     .
005830 352-COTIZAR-COMPRA-E. EXIT.
005840*****************************************************************
005850*    354-COTIZAR-VENTA : PRODUCTO-DE-VENTA (VENTA Y CORTO)       *
005860*****************************************************************
005870 354-COTIZAR-VENTA SECTION.
005880     MOVE 'PV'                      TO WKS-PRC-FUNCION
005890     MOVE WKS-VALOR-JUSTO           TO WKS-PRC-BASE
005900     MOVE PLY-K-CURVA                TO WKS-PRC-K
005910     MOVE PLY-ACCIONES-TOTALES       TO WKS-PRC-ACCIONES-TOTALES
005920     MOVE ORD-CANTIDAD                TO WKS-PRC-CANTIDAD
005930     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
005940                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
005950     .
005960 354-COTIZAR-VENTA-E. EXIT.
005970*****************************************************************
005980*    360-EJECUTAR-ORDEN : APLICA EL EFECTO DE LA ORDEN SOBRE      *
005990*    EFECTIVO, POSICION Y ACCIONES TOTALES DEL JUGADOR, Y         *
006000*    JORNALIZA LA TRANSACCION Y EL PUNTO DE PRECIO.               *
006010*****************************************************************
006020 360-EJECUTAR-ORDEN SECTION.
006030     MOVE WKS-PRC-RESULTADO          TO WKS-MONTO-OPERACION
006040     EVALUATE TRUE
006050        WHEN ORD-LADO-COMPRA
006060             COMPUTE USR-SALDO-EFECTIVO =
006070                     USR-SALDO-EFECTIVO - WKS-PRC-RESULTADO
006080             ADD ORD-CANTIDAD         TO HLD-ACCIONES-POSEIDAS
006090             ADD ORD-CANTIDAD         TO PLY-ACCIONES-TOTALES
006100             COMPUTE WKS-MONTO-OPERACION = WKS-PRC-RESULTADO * -1
006110        WHEN ORD-LADO-VENTA
006120             COMPUTE USR-SALDO-EFECTIVO =
006130                     USR-SALDO-EFECTIVO + WKS-PRC-RESULTADO
006140             SUBTRACT ORD-CANTIDAD   FROM HLD-ACCIONES-POSEIDAS
006150             SUBTRACT ORD-CANTIDAD   FROM PLY-ACCIONES-TOTALES
006160        WHEN ORD-LADO-CORTO
006170             COMPUTE USR-SALDO-EFECTIVO =
006180                     USR-SALDO-EFECTIVO + WKS-PRC-RESULTADO
006190             SUBTRACT ORD-CANTIDAD   FROM HLD-ACCIONES-POSEIDAS
006200             SUBTRACT ORD-CANTIDAD   FROM PLY-ACCIONES-TOTALES
006210        WHEN ORD-LADO-CUBRIR
006220             COMPUTE USR-SALDO-EFECTIVO =
006230                     USR-SALDO-EFECTIVO - WKS-PRC-RESULTADO
006240             ADD ORD-CANTIDAD         TO HLD-ACCIONES-POSEIDAS
006250             ADD ORD-CANTIDAD         TO PLY-ACCIONES-TOTALES
006260             COMPUTE WKS-MONTO-OPERACION = WKS-PRC-RESULTADO * -1
006270     END-EVALUATE
006280     COMPUTE WKS-PRECIO-UNITARIO ROUNDED =
006290             WKS-PRC-RESULTADO / ORD-CANTIDAD
006300     PERFORM 362-GUARDAR-MAESTROS   THRU 362-GUARDAR-MAESTROS-E
006310     PERFORM 364-JORNALIZAR-TRN     THRU 364-JORNALIZAR-TRN-E
006320     PERFORM 366-JORNALIZAR-PRP     THRU 366-JORNALIZAR-PRP-E
006330     ADD WKS-MONTO-OPERACION        TO WKS-TOTAL-EFECTIVO-NEGOCIADO
006340     .
006350 360-EJECUTAR-ORDEN-E. EXIT.
006360*****************************************************************
006370*    362-GUARDAR-MAESTROS : REGRABA USUARIO Y JUGADOR, REGRABA   *
006380*    O CREA LA POSICION SEGUN EXISTIA O NO.                      *
006390*****************************************************************
006400 362-GUARDAR-MAESTROS SECTION.
006410     REWRITE REG-FSMUSR
006420     REWRITE REG-FSMPLY
006430     IF WKS-SI-HLD-ENCONTRADO
006440        REWRITE REG-FSMHLD
006450     ELSE
006460        WRITE REG-FSMHLD
006470        SET WKS-SI-HLD-ENCONTRADO TO TRUE
006480     END-IF
006490     .
006500 362-GUARDAR-MAESTROS-E. EXIT.
006510*****************************************************************
006520*    364-JORNALIZAR-TRN                                          *
006530*****************************************************************
006540 364-JORNALIZAR-TRN SECTION.
006550     MOVE ORD-ID-USUARIO             TO TRN-ID-USUARIO
006560     MOVE ORD-ID-JUGADOR             TO TRN-ID-JUGADOR
006570     MOVE ORD-LADO-CDG                TO TRN-TIPO-CDG
006580     MOVE ORD-CANTIDAD                TO TRN-ACCIONES
006590     MOVE WKS-PRECIO-UNITARIO          TO TRN-PRECIO-UNITARIO
006600     MOVE WKS-MONTO-OPERACION          TO TRN-MONTO
006610     WRITE REG-FSMTRN
006620     .
006630 364-JORNALIZAR-TRN-E. EXIT.
006640*****************************************************************
006650*    366-JORNALIZAR-PRP : USA EL VALOR JUSTO PRE-OPERACION Y LAS *
006660*    ACCIONES TOTALES POST-OPERACION DEL JUGADOR.                *
006670*****************************************************************
006680 366-JORNALIZAR-PRP SECTION.
006690     ADD 1                           TO WKS-SECUENCIA-PRP
006700     MOVE 'SP'                       TO WKS-PRC-FUNCION
006710     MOVE WKS-VALOR-JUSTO            TO WKS-PRC-BASE
006720     MOVE PLY-K-CURVA                 TO WKS-PRC-K
006730     MOVE PLY-ACCIONES-TOTALES        TO WKS-PRC-ACCIONES-TOTALES
006740     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
006750                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
006760     MOVE ORD-ID-JUGADOR              TO PRP-ID-JUGADOR
006770     EVALUATE TRUE
006780        WHEN ORD-LADO-COMPRA  SET PRP-ORIGEN-COMPRA TO TRUE
006790        WHEN ORD-LADO-VENTA   SET PRP-ORIGEN-VENTA  TO TRUE
006800        WHEN ORD-LADO-CORTO   SET PRP-ORIGEN-CORTO  TO TRUE
006810        WHEN ORD-LADO-CUBRIR  SET PRP-ORIGEN-CUBRIR TO TRUE
006820     END-EVALUATE
006830     MOVE WKS-VALOR-JUSTO              TO PRP-PRECIO-FUNDAMENTAL
006840     MOVE WKS-PRC-RESULTADO            TO PRP-PRECIO-SPOT
006850     MOVE PLY-ACCIONES-TOTALES          TO PRP-ACCIONES-TOTALES
006860     MOVE WKS-PUNTOS-A-LA-FECHA         TO PRP-PUNTOS-ACUMULADOS
006870     MOVE WKS-SEMANA-RECIENTE            TO PRP-SEMANA-RECIENTE
006880     MOVE WKS-SECUENCIA-PRP              TO PRP-SECUENCIA
006890     WRITE REG-FSMPRP
006900     .
006910 366-JORNALIZAR-PRP-E. EXIT.
006920*****************************************************************
006930*    370-BARRIDO-DE-MARGEN-CTA : CARGA LA TABLA DE POSICIONES    *
006940*    DE LA CUENTA Y CORRE EL BARRIDO DE MARGEN FORZOSO, HASTA 64  *
006950*    ITERACIONES, LIQUIDANDO UNA POSICION POR ITERACION.         *
006960*****************************************************************
006970 370-BARRIDO-DE-MARGEN-CTA SECTION.
006980     PERFORM 372-CARGAR-TABLA-CUENTA
006990        THRU 372-CARGAR-TABLA-CUENTA-E
007000     MOVE ZEROS                     TO WKS-ITER-LIQUIDACION
007010     PERFORM 374-UN-PASO-DE-MARGEN THRU 374-UN-PASO-DE-MARGEN-E
007020     PERFORM 374-UN-PASO-DE-MARGEN THRU 374-UN-PASO-DE-MARGEN-E
007030        UNTIL WKS-RSK-RC-SIN-POSICION-QUE-LIQUIDAR
007040           OR NOT WKS-RSK-RR-HAY-LLAMADA-MARGEN
007050           OR WKS-ITER-LIQUIDACION >= PRM-MAX-ITER-LIQUIDACION
007060     .
007070 370-BARRIDO-DE-MARGEN-CTA-E. EXIT.
007080*****************************************************************
007090*    372-CARGAR-TABLA-CUENTA : RECORRE FSMHLD DESDE EL USUARIO   *
007100*    DE LA ORDEN Y CARGA SUS POSICIONES NO NULAS EN LA TABLA.    *
007110*****************************************************************
007120 372-CARGAR-TABLA-CUENTA SECTION.
007130     MOVE ZEROS                     TO WKS-RSK-CANTIDAD-POSICIONES
007140     MOVE USR-SALDO-EFECTIVO        TO WKS-RSK-SALDO-EFECTIVO
007150     MOVE ORD-ID-USUARIO             TO HLD-ID-USUARIO
007160     MOVE ZEROS                     TO HLD-ID-JUGADOR
007170     START FSMHLD KEY NOT < HLD-LLAVE
007180        INVALID KEY
007190           MOVE 99                  TO FS-FSMHLD
007200     END-START
007210     PERFORM 372A-LEER-UN-RENGLON-HLD
007220        THRU 372A-LEER-UN-RENGLON-HLD-E
007230        UNTIL FS-FSMHLD NOT = ZEROS
007240     MOVE ZEROS                      TO FS-FSMHLD
007250     .
007260 372-CARGAR-TABLA-CUENTA-E. EXIT.
007270*****************************************************************
007280*    372A-LEER-UN-RENGLON-HLD : LEE UN RENGLON DE FSMHLD Y LO    *
007290*    AGREGA A LA TABLA SI PERTENECE A LA CUENTA DE LA ORDEN.     *
007300*****************************************************************
007310 372A-LEER-UN-RENGLON-HLD SECTION.
007320     READ FSMHLD NEXT RECORD
007330        AT END
007340           MOVE 99                  TO FS-FSMHLD
007350     END-READ
007360     IF FS-FSMHLD = ZEROS AND HLD-ID-USUARIO = ORD-ID-USUARIO
007370        IF HLD-ACCIONES-POSEIDAS NOT = ZEROS
007380           PERFORM 373-AGREGAR-RENGLON-TABLA
007390              THRU 373-AGREGAR-RENGLON-TABLA-E
007400        END-IF
007410     ELSE
007420        IF FS-FSMHLD = ZEROS
007430           MOVE 99                   TO FS-FSMHLD
007440        END-IF
007450     END-IF
007460     .
007470 372A-LEER-UN-RENGLON-HLD-E. EXIT.
007480*****************************************************************
007490*    373-AGREGAR-RENGLON-TABLA : LEE EL JUGADOR DE LA POSICION   *
007500*    ACTUAL Y AGREGA UN RENGLON A LA TABLA DE LA CUENTA.         *
007510*    22/06/2006 LM FSM-0151: LA TABLA SE CARGA CON EL VALOR      *
007520*    JUSTO (340) Y NO CON EL PRECIO BASE CRUDO DEL CATALOGO.     *
007530*****************************************************************
007540 373-AGREGAR-RENGLON-TABLA SECTION.
007550     MOVE HLD-ID-JUGADOR              TO PLY-ID-JUGADOR
007560     READ FSMPLY
007570          INVALID KEY
007580             CONTINUE
007590          NOT INVALID KEY
007600             PERFORM 340-CALCULAR-VALOR-JUSTO
007610                THRU 340-CALCULAR-VALOR-JUSTO-E
007620             ADD 1                   TO WKS-RSK-CANTIDAD-POSICIONES
007630             SET WKS-RSK-IDX TO WKS-RSK-CANTIDAD-POSICIONES
007640             MOVE HLD-ID-JUGADOR      TO WKS-RSK-POS-ID-JUGADOR
007650                                         (WKS-RSK-IDX)
007660             MOVE HLD-ACCIONES-POSEIDAS TO WKS-RSK-POS-ACCIONES
007670                                         (WKS-RSK-IDX)
007680             MOVE WKS-VALOR-JUSTO     TO WKS-RSK-POS-PRECIO-BASE
007690                                         (WKS-RSK-IDX)
007700             MOVE PLY-K-CURVA          TO WKS-RSK-POS-K-CURVA
007710                                         (WKS-RSK-IDX)
007720             MOVE PLY-ACCIONES-TOTALES TO
007730                  WKS-RSK-POS-ACCIONES-TOTALES (WKS-RSK-IDX)
007740     END-READ
007750     MOVE ORD-ID-JUGADOR               TO PLY-ID-JUGADOR
007760     READ FSMPLY
007770     .
007780 373-AGREGAR-RENGLON-TABLA-E. EXIT.
007790*****************************************************************
007800*    374-UN-PASO-DE-MARGEN : UNA ITERACION DEL BARRIDO - FOTO,   *
007810*    DECISION Y EJECUCION DE LA LIQUIDACION SI APLICA.           *
007820*****************************************************************
007830 374-UN-PASO-DE-MARGEN SECTION.
007840     MOVE 'FR'                      TO WKS-RSK-FUNCION
007850     CALL 'FSMRSK' USING WKS-RSK-FUNCION WKS-RSK-CUENTA
007860                         WKS-RSK-OPERACION WKS-RSK-RESULTADO-RIESGO
007870                         WKS-RSK-RESULTADO-LIQUIDACION
007880                         WKS-RSK-CODIGO-RETORNO
007890     IF WKS-RSK-RR-HAY-LLAMADA-MARGEN
007900        MOVE 'PL'                    TO WKS-RSK-FUNCION
007910        CALL 'FSMRSK' USING WKS-RSK-FUNCION WKS-RSK-CUENTA
007920                            WKS-RSK-OPERACION WKS-RSK-RESULTADO-RIESGO
007930                            WKS-RSK-RESULTADO-LIQUIDACION
007940                            WKS-RSK-CODIGO-RETORNO
007950        IF WKS-RSK-RC-OK
007960           PERFORM 376-LIQUIDAR-POSICION
007970              THRU 376-LIQUIDAR-POSICION-E
007980           ADD 1                     TO WKS-ITER-LIQUIDACION
007990        END-IF
008000     END-IF
008010     .
008020 374-UN-PASO-DE-MARGEN-E. EXIT.
008030*****************************************************************
008040*    376-LIQUIDAR-POSICION : EJECUTA LA LIQUIDACION FORZOSA      *
008050*    (VENTA O CUBIERTA TOTAL) DECIDIDA POR FSMRSK.                *
008060*    22/06/2006 LM FSM-0151: LA LIQUIDACION SE COSTEA CON EL      *
008070*    VALOR JUSTO YA CARGADO EN LA TABLA (373), NO CON EL PRECIO   *
008080*    BASE CRUDO DEL CATALOGO.                                     *
008090*****************************************************************
008100 376-LIQUIDAR-POSICION SECTION.
008110     MOVE WKS-RSK-RL-IDX-POSICION   TO WKS-IDX-POSICION-LIQ
008120     SET WKS-RSK-IDX                TO WKS-IDX-POSICION-LIQ
008130     MOVE WKS-RSK-POS-ID-JUGADOR (WKS-RSK-IDX) TO PLY-ID-JUGADOR
008140     READ FSMPLY
008150     MOVE ORD-ID-USUARIO             TO HLD-ID-USUARIO
008160     MOVE PLY-ID-JUGADOR              TO HLD-ID-JUGADOR
008170     READ FSMHLD
008180     IF WKS-RSK-RL-VENDER
008190        MOVE 'PV'                   TO WKS-PRC-FUNCION
008200     ELSE
008210        MOVE 'CC'                   TO WKS-PRC-FUNCION
008220     END-IF
008230     MOVE WKS-RSK-POS-PRECIO-BASE (WKS-RSK-IDX)
008240                                      TO WKS-PRC-BASE
008250     MOVE PLY-K-CURVA                 TO WKS-PRC-K
008260     MOVE PLY-ACCIONES-TOTALES        TO WKS-PRC-ACCIONES-TOTALES
008270     MOVE WKS-RSK-RL-CANTIDAD         TO WKS-PRC-CANTIDAD
008280     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
008290                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
008300     IF WKS-RSK-RL-VENDER
008310        COMPUTE USR-SALDO-EFECTIVO =
008320                USR-SALDO-EFECTIVO + WKS-PRC-RESULTADO
008330        SUBTRACT WKS-RSK-RL-CANTIDAD FROM HLD-ACCIONES-POSEIDAS
008340                                         PLY-ACCIONES-TOTALES
008350        MOVE WKS-PRC-RESULTADO        TO WKS-MONTO-OPERACION
008360        SET TRN-TIPO-LIQ-VENTA        TO TRUE
008370     ELSE
008380        COMPUTE USR-SALDO-EFECTIVO =
008390                USR-SALDO-EFECTIVO - WKS-PRC-RESULTADO
008400        ADD WKS-RSK-RL-CANTIDAD TO HLD-ACCIONES-POSEIDAS
008410                                   PLY-ACCIONES-TOTALES
008420        COMPUTE WKS-MONTO-OPERACION = WKS-PRC-RESULTADO * -1
008430        SET TRN-TIPO-LIQ-CUBRIR       TO TRUE
008440     END-IF
008450     REWRITE REG-FSMUSR
008460     REWRITE REG-FSMPLY
008470     REWRITE REG-FSMHLD
008480     MOVE ORD-ID-USUARIO              TO TRN-ID-USUARIO
008490     MOVE PLY-ID-JUGADOR               TO TRN-ID-JUGADOR
008500     MOVE WKS-RSK-RL-CANTIDAD          TO TRN-ACCIONES
008510     COMPUTE WKS-PRECIO-UNITARIO ROUNDED =
008520             WKS-PRC-RESULTADO / WKS-RSK-RL-CANTIDAD
008530     MOVE WKS-PRECIO-UNITARIO          TO TRN-PRECIO-UNITARIO
008540     MOVE WKS-MONTO-OPERACION          TO TRN-MONTO
008550     WRITE REG-FSMTRN
008560     ADD 1                             TO WKS-SECUENCIA-PRP
008570     MOVE PLY-ID-JUGADOR                TO PRP-ID-JUGADOR
008580     SET PRP-ORIGEN-LIQUIDACION         TO TRUE
008590     MOVE WKS-RSK-POS-PRECIO-BASE (WKS-RSK-IDX)
008600                                          TO PRP-PRECIO-FUNDAMENTAL
008610     MOVE WKS-PRC-RESULTADO              TO PRP-PRECIO-SPOT
008620     MOVE PLY-ACCIONES-TOTALES            TO PRP-ACCIONES-TOTALES
008630     MOVE ZEROS                           TO PRP-PUNTOS-ACUMULADOS
008640                                              PRP-SEMANA-RECIENTE
008650     MOVE WKS-SECUENCIA-PRP               TO PRP-SECUENCIA
008660     WRITE REG-FSMPRP
008670     MOVE ZEROS                        TO WKS-RSK-POS-ACCIONES
008680                                            (WKS-RSK-IDX)
008690     MOVE USR-SALDO-EFECTIVO            TO WKS-RSK-SALDO-EFECTIVO
008700     .
008710 376-LIQUIDAR-POSICION-E. EXIT.
008720*****************************************************************
008730*    380-ESCRIBIR-RENGLON-REPORTE                                *
008740*****************************************************************
008750 380-ESCRIBIR-RENGLON-REPORTE SECTION.
008760     MOVE ORD-ID-USUARIO             TO RPT-ID-USUARIO
008770     MOVE ORD-ID-JUGADOR             TO RPT-ID-JUGADOR
008780     MOVE ORD-LADO-CDG                TO RPT-LADO
008790     MOVE ORD-CANTIDAD                TO RPT-CANTIDAD
008800     IF WKS-SI-ORDEN-ACEPTADA
008810        MOVE WKS-PRECIO-UNITARIO      TO RPT-PRECIO-UNITARIO
008820        MOVE WKS-MONTO-OPERACION      TO RPT-MONTO
008830        MOVE 'EJECUTADA'              TO RPT-ESTADO
008840        MOVE SPACES                   TO RPT-RAZON
008850     ELSE
008860        MOVE ZEROS                    TO RPT-PRECIO-UNITARIO
008870                                          RPT-MONTO
008880        MOVE 'RECHAZADA'               TO RPT-ESTADO
008890        MOVE WKS-MENSAJE-RECHAZO        TO RPT-RAZON
008900     END-IF
008910     WRITE REG-FTPREP FROM WKS-RENGLON-ORDEN
008920     .
008930 380-ESCRIBIR-RENGLON-REPORTE-E. EXIT.
008940*****************************************************************
008950*    900-REPORTE-TRAILER                                         *
008960*****************************************************************
008970 900-REPORTE-TRAILER SECTION.
008980     MOVE WKS-ORDENES-EJECUTADAS    TO TRL-EJECUTADAS
008990     MOVE WKS-ORDENES-RECHAZADAS    TO TRL-RECHAZADAS
009000     MOVE WKS-TOTAL-EFECTIVO-NEGOCIADO TO TRL-TOTAL-EFECTIVO
009010     WRITE REG-FTPREP FROM WKS-RENGLON-TRAILER
009020     .
009030 900-REPORTE-TRAILER-E. EXIT.
009040*****************************************************************
009050*    990-CERRAR-ARCHIVOS                                         *
009060*****************************************************************
009070 990-CERRAR-ARCHIVOS SECTION.
009080     CLOSE FSMUSR FSMPLY FSMHLD FSMWST FSMTRN FSMPRP FSMORD FTPREP
009090     .
009100 990-CERRAR-ARCHIVOS-E. EXIT.
