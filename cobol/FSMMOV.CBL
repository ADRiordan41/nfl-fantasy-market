000100*****************************************************************
000110* FECHA       : 21/05/1996                                      *
000120* PROGRAMADOR : O.CASTILLO (OC)                                  *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMMOV                                           *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CALCULA LOS GANADORES Y PERDEDORES DEL MERCADO    *
000170*             : (MOVERS) COMPARANDO EL PRECIO SPOT ACTUAL DE CADA  *
000180*             : JUGADOR CONTRA EL PUNTO DE REFERENCIA DE LA        *
000190*             : BITACORA DE PRECIOS A LA FECHA DE CORTE.           *
000200* ARCHIVOS    : FSMPLY, FSMWST (ENTRADA), FSMPRP (ENTRADA), FTPMOV  *
000210*             : (REPORTE DE GANADORES Y PERDEDORES)                *
000220* ACCION (ES) : NO APLICA                                        *
000230* PROGRAMA(S) : FSMPRC (FUNCIONES 'BA' Y 'SP', SOLO CUANDO EL      *
000240*             : JUGADOR NO TIENE NINGUN PUNTO DE PRECIO TODAVIA)    *
000250* INSTALADO   : 21/05/1996                                      *
000260* BPM/RATIONAL: FSM-0061                                        *
000270* NOMBRE      : GANADORES Y PERDEDORES DEL MERCADO (MOVERS)     *
000280*****************************************************************
000290* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000300* 21/05/1996  O.CASTILLO (OC)    FSM-0061   VERSION INICIAL      *
000310* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K6   REVISION Y2K - SIN    *
000320*                                           CAMPOS DE FECHA AAAA  *
000330*                                           EN ESTE PROGRAMA -    *
000340*                                           LA VENTANA YA VIENE   *
000350*                                           COMO CORTE DE         *
000360*                                           SECUENCIA, NO DE RELOJ*
000370* 22/08/2001  E.RAMIREZ (EEDR)   FSM-0111   SE CORRIGE EL         *
000380*                                           DESEMPATE DE          *
000390*                                           PERDEDORES PARA QUE    *
000400*                                           SALGA EN ORDEN         *
000410*                                           ASCENDENTE, NO SOLO    *
000420*                                           EN ORDEN INVERSO       *
000430* 14/07/2006  L.MEJIA   (LM)     FSM-0158   EL SPOT FRESCO (314)  *
000440*                                           AHORA SE CALCULA      *
000450*                                           SOBRE EL VALOR JUSTO   *
000460*                                           (FSMPRC 'BA' CONTRA    *
000470*                                           EL HISTORICO FSMWST    *
000480*                                           DEL JUGADOR), NUNCA    *
000490*                                           SOBRE LA CURVA DE       *
000500*                                           CATALOGO CRUDA. SE      *
000510*                                           ABRE FSMWST EN I-O      *
000520*                                           (SOLO LECTURA) PARA     *
000530*                                           ESTE PROPOSITO          *
000540* 14/07/2006  L.MEJIA   (LM)     FSM-0158   WKS-SUBJ, WKS-ORD-I,    *
000550*                                           WKS-ORD-J Y LOS          *
000560*                                           SWITCHES DE FIN DE       *
000570*                                           PUNTOS/JUGADORES PASAN   *
000580*                                           A 77-NIVEL, FUERA DEL    *
000590*                                           GRUPO DE TRABAJO         *
000600* 14/09/2006  L.MEJIA   (LM)     FSM-0170   EL RENGLON DE DETALLE    *
000610*                                           (505/525) IMPRIMIA LA    *
000620*                                           NUMERICA CRUDA DEL SPOT,  *
000630*                                           CAMBIO Y CAMBIO% SIN      *
000640*                                           PUNTO DECIMAL NI SIGNO -  *
000650*                                           SE AGREGAN LOS CAMPOS     *
000660*                                           EDITADOS RPT-MOV-* Y SE   *
000670*                                           AGREGA TAMBIEN LA         *
000680*                                           REFERENCIA (WKS-MOV-   *
000690*                                          REFERENCIA) QUE FALTABA  *
000700*                                          EN LA TABLA Y EN EL      *
000710*                                          RENGLON IMPRESO          *
000720*****************************************************************
000730 IDENTIFICATION DIVISION.
000740 PROGRAM-ID.    FSMMOV.
000750 AUTHOR.        O.CASTILLO.
000760 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000770 DATE-WRITTEN.  21/05/1996.
000780 DATE-COMPILED.
000790 SECURITY.      USO INTERNO - LOTE DE GANADORES Y PERDEDORES.
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT FSMPLY   ASSIGN   TO FSMPLY
000870            ORGANIZATION      IS INDEXED
000880            ACCESS MODE       IS DYNAMIC
000890            RECORD KEY        IS PLY-ID-JUGADOR
000900            FILE STATUS       IS FS-FSMPLY
000910                                  FSE-FSMPLY.
000920     SELECT FSMPRP   ASSIGN   TO FSMPRP
000930            ORGANIZATION      IS SEQUENTIAL
000940            FILE STATUS       IS FS-FSMPRP.
000950     SELECT FSMWST   ASSIGN   TO FSMWST
000960            ORGANIZATION      IS INDEXED
000970            ACCESS MODE       IS DYNAMIC
000980            RECORD KEY        IS WST-LLAVE
000990            FILE STATUS       IS FS-FSMWST.
001000     SELECT FTPMOV   ASSIGN   TO FTPMOV
001010            ORGANIZATION      IS LINE SEQUENTIAL
001020            FILE STATUS       IS FS-FTPMOV.
001030 DATA DIVISION.
001040 FILE SECTION.
001050 FD  FSMPLY.
001060     COPY FSMPLY.
001070 FD  FSMPRP.
001080     COPY FSMPRP.
001090*4 -->HISTORICO DE PUNTOS SEMANALES, SOLO PARA EL SPOT FRESCO (314)
001100 FD  FSMWST.
001110     COPY FSMWST.
001120 FD  FTPMOV.
001130 01  REG-FTPMOV                      PIC X(100).
001140 WORKING-STORAGE SECTION.
001150*****************************************************************
001160*    SWITCHES Y SUBINDICES DE USO INDEPENDIENTE (NO SON PARTE   *
001170*    DE NINGUN RENGLON, SE SACAN DEL GRUPO DE TRABAJO -          *
001180*    14/07/2006 LM FSM-0158)                                     *
001190*****************************************************************
001200 77  WKS-FIN-PUNTOS-CDG               PIC X(01)        VALUE 'N'.
001210     88  WKS-HAY-FIN-PUNTOS                  VALUE 'S'.
001220 77  WKS-FIN-JUGADORES-CDG            PIC X(01)        VALUE 'N'.
001230     88  WKS-HAY-FIN-JUGADORES               VALUE 'S'.
001240 77  WKS-SUBJ                        PIC 9(05)        COMP.
001250 77  WKS-ORD-I                       PIC 9(05)        COMP.
001260 77  WKS-ORD-J                       PIC 9(05)        COMP.
001270*****************************************************************
001280*               C A M P O S    D E    T R A B A J O             *
001290*****************************************************************
001300 01  WKS-CAMPOS-DE-TRABAJO.
001310     05  WKS-PROGRAMA                 PIC X(08)  VALUE 'FSMMOV'.
001320     05  WKS-ACTUAL-SEC-MAX                       PIC 9(09) COMP.
001330     05  WKS-ACTUAL-SPOT                    PIC S9(12)V9(06).
001340*    DESGLOSE PARA EL RENGLON DE DETALLE DEL REPORTE
001350     05  WKS-ACTUAL-SPOT-DESGLOSE REDEFINES WKS-ACTUAL-SPOT.
001360         10  WKS-ASP-SIGNO                       PIC S9.
001370         10  WKS-ASP-ENTERO                        PIC 9(11).
001380         10  WKS-ASP-DECIMAL                         PIC 9(06).
001390     05  WKS-ACTUAL-ENCONTRADO-CDG           PIC X(01).
001400         88  WKS-ACTUAL-SI-ENCONTRADO              VALUE 'S'.
001410     05  WKS-REF-ANTES-SEC                     PIC 9(09) COMP.
001420     05  WKS-REF-ANTES-SPOT                      PIC S9(12)V9(06).
001430     05  WKS-REF-DESP-SEC                          PIC 9(09) COMP.
001440     05  WKS-REF-DESP-SPOT                           PIC S9(12)V9(06).
001450     05  WKS-REF-SPOT                                PIC S9(12)V9(06).
001460     05  WKS-CAMBIO                                   PIC S9(12)V9(06).
001470*    DESGLOSE PARA EL RENGLON DE DETALLE DEL REPORTE
001480     05  WKS-CAMBIO-DESGLOSE REDEFINES WKS-CAMBIO.
001490         10  WKS-CAM-SIGNO                       PIC S9.
001500         10  WKS-CAM-ENTERO                        PIC 9(11).
001510         10  WKS-CAM-DECIMAL                         PIC 9(06).
001520     05  WKS-CAMBIO-PCT                        PIC S9(07)V9(04).
001530*    DESGLOSE PARA EL RENGLON DE DETALLE DEL REPORTE
001540     05  WKS-CAMBIO-PCT-DESGLOSE REDEFINES WKS-CAMBIO-PCT.
001550         10  WKS-CPC-SIGNO                       PIC S9.
001560         10  WKS-CPC-ENTERO                        PIC 9(07).
001570         10  WKS-CPC-DECIMAL                         PIC 9(04).
001580     05  WKS-TOTAL-EVALUADOS                       PIC 9(07) COMP.
001590     05  FILLER                                       PIC X(10).
001600*****************************************************************
001610*     PARAMETROS DE LLAMADA A FSMPRC - FUNCION 'SP'              *
001620*****************************************************************
001630 01  WKS-PRC-FUNCION                 PIC X(02).
001640 01  WKS-PRC-PARAMETROS.
001650     05  WKS-PRC-BASE                 PIC S9(12)V9(06).
001660     05  WKS-PRC-K                   PIC S9(03)V9(06).
001670     05  WKS-PRC-ACCIONES-TOTALES     PIC S9(12)V9(06).
001680     05  WKS-PRC-CANTIDAD             PIC S9(12)V9(06).
001690     05  WKS-PRC-PUNTOS-A-LA-FECHA    PIC S9(12)V9(06).
001700     05  WKS-PRC-SEMANA-RECIENTE       PIC 9(02).
001710 01  WKS-PRC-RESULTADO                PIC S9(12)V9(06).
001720 01  WKS-PRC-CODIGO-RETORNO            PIC 9(02).
001730*****************************************************************
001740*     TARJETA DE CONTROL DEL LOTE                                *
001750*****************************************************************
001760 01  WKS-TARJETA-CONTROL.
001770     05  WKS-CTL-SECUENCIA-CORTE          PIC 9(09).
001780     05  WKS-CTL-CANTIDAD-N                 PIC 9(03).
001790     05  FILLER                               PIC X(68).
001800*****************************************************************
001810*     TABLA EN CORE DE PUNTOS DE PRECIO DE LA BITACORA           *
001820*****************************************************************
001830 01  WKS-TABLA-PUNTOS.
001840     05  WKS-CANT-PUNTOS                PIC 9(05)  COMP.
001850     05  WKS-PP-RENGLON OCCURS 1 TO 20000 TIMES
001860            DEPENDING ON WKS-CANT-PUNTOS
001870            INDEXED BY WKS-IDX-PP.
001880         10  WKS-PP-ID-JUGADOR                PIC 9(09).
001890         10  WKS-PP-SECUENCIA                  PIC 9(09).
001900         10  WKS-PP-SPOT                        PIC S9(12)V9(06).
001910*****************************************************************
001920*     TABLA EN CORE DE RENGLONES DE MOVERS YA CALCULADOS         *
001930*****************************************************************
001940 01  WKS-TABLA-MOVERS.
001950     05  WKS-CANT-MOVERS                PIC 9(05)  COMP.
001960     05  WKS-MOV-RENGLON OCCURS 1 TO 5000 TIMES
001970            DEPENDING ON WKS-CANT-MOVERS
001980            INDEXED BY WKS-IDX-MOV.
001990         10  WKS-MOV-NOMBRE                    PIC X(128).
002000         10  WKS-MOV-SPOT-ACTUAL                 PIC S9(12)V9(06).
002010         10  WKS-MOV-REFERENCIA                   PIC S9(12)V9(06).
002020         10  WKS-MOV-CAMBIO                       PIC S9(12)V9(06).
002030         10  WKS-MOV-CAMBIO-PCT                     PIC S9(07)V9(04).
002040         10  WKS-ORD-TEMP-NOMBRE                      PIC X(128).
002050         10  WKS-ORD-TEMP-SPOT                         PIC S9(12)V9(06).
002060         10  WKS-ORD-TEMP-REFERENCIA                    PIC
002070                                                       S9(12)V9(06).
002080         10  WKS-ORD-TEMP-CAMBIO                         PIC S9(12)V9(06).
002090         10  WKS-ORD-TEMP-CAMBIO-PCT                       PIC
002100                                                         S9(07)V9(04).
002110*****************************************************************
002120*               R E N G L O N E S   D E L   R E P O R T E        *
002130*****************************************************************
002140 01  WKS-ENCABEZADO-REPORTE.
002150     05  FILLER                      PIC X(20)   VALUE SPACES.
002160     05  FILLER                      PIC X(44)   VALUE
002170             'REPORTE DE GANADORES Y PERDEDORES (MOVERS) '.
002180     05  FILLER                      PIC X(36)   VALUE SPACES.
002190 01  WKS-ENCABEZADO-GANADORES        PIC X(30) VALUE
002200             'GANADORES -------------------'.
002210 01  WKS-ENCABEZADO-PERDEDORES       PIC X(30) VALUE
002220             'PERDEDORES ------------------'.
002230*    14/09/2006 (LM) FSM-0170 - CAMPOS EDITADOS PARA EL
002240*    RENGLON DE DETALLE, PARA QUE EL SPOT, LA REFERENCIA, EL
002250*    CAMBIO Y EL CAMBIO% SALGAN CON PUNTO DECIMAL Y SIGNO,
002260*    EN VEZ DE LA NUMERICA CRUDA DEL WKS-MOV-RENGLON.
002270 01  WKS-RENGLON-REPORTE-CAMPOS.
002280     05  RPT-MOV-SPOT-ACTUAL         PIC -ZZZZZZZ9.99.
002290     05  RPT-MOV-REFERENCIA          PIC -ZZZZZZZ9.99.
002300     05  RPT-MOV-CAMBIO              PIC -ZZZZZZZ9.99.
002310     05  RPT-MOV-CAMBIO-PCT          PIC -ZZZZ9.99.
002320     05  FILLER                      PIC X(01)   VALUE SPACES.
002330 01  WKS-RENGLON-DETALLE              PIC X(90).
002340 01  WKS-RENGLON-TRAILER              PIC X(90).
002350*****************************************************************
002360*               V A R I A B L E S   D E   A R C H I V O          *
002370*****************************************************************
002380 01  FS-FSMPLY                       PIC 9(02)  VALUE ZEROS.
002390 01  FSE-FSMPLY                      PIC X(02)  VALUE SPACES.
002400 01  FS-FSMPRP                       PIC 9(02)  VALUE ZEROS.
002410 01  FS-FSMWST                       PIC 9(02)  VALUE ZEROS.
002420 01  FS-FTPMOV                       PIC 9(02)  VALUE ZEROS.
002430     COPY FSMPRM.
002440*****************************************************************
002450*               P R O C E D U R E   D I V I S I O N              *
002460*****************************************************************
002470 PROCEDURE DIVISION.
002480 000-MAIN SECTION.
002490     PERFORM 100-ABRIR-ARCHIVOS      THRU 100-ABRIR-ARCHIVOS-E
002500     PERFORM 150-CARGAR-TABLA-PUNTOS THRU 150-CARGAR-TABLA-PUNTOS-E
002510     PERFORM 200-PROCESAR-JUGADORES  THRU 200-PROCESAR-JUGADORES-E
002520     PERFORM 400-ORDENAR-MOVERS      THRU 400-ORDENAR-MOVERS-E
002530     PERFORM 500-ESCRIBIR-GANADORES  THRU 500-ESCRIBIR-GANADORES-E
002540     PERFORM 520-ESCRIBIR-PERDEDORES THRU 520-ESCRIBIR-PERDEDORES-E
002550     PERFORM 900-REPORTE-TRAILER     THRU 900-REPORTE-TRAILER-E
002560     PERFORM 990-CERRAR-ARCHIVOS     THRU 990-CERRAR-ARCHIVOS-E
002570     STOP RUN
002580     .
002590 000-MAIN-E. EXIT.
002600*****************************************************************
002610*    100-ABRIR-ARCHIVOS                                          *
002620*****************************************************************
002630 100-ABRIR-ARCHIVOS SECTION.
002640     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
002650     OPEN INPUT   FSMPLY FSMPRP FSMWST
002660     OPEN OUTPUT  FTPMOV
002670     MOVE ZEROS                   TO WKS-TOTAL-EVALUADOS
002680                                      WKS-CANT-PUNTOS
002690                                      WKS-CANT-MOVERS
002700     WRITE REG-FTPMOV FROM WKS-ENCABEZADO-REPORTE
002710     .
002720 100-ABRIR-ARCHIVOS-E. EXIT.
002730*****************************************************************
002740*    150-CARGAR-TABLA-PUNTOS : BARRIDO SECUENCIAL COMPLETO DE     *
002750*    LA BITACORA, TODOS LOS JUGADORES A LA VEZ.                  *
002760*****************************************************************
002770 150-CARGAR-TABLA-PUNTOS SECTION.
002780     PERFORM 155-LEER-UN-PUNTO        THRU 155-LEER-UN-PUNTO-E
002790        UNTIL WKS-HAY-FIN-PUNTOS
002800     .
002810 150-CARGAR-TABLA-PUNTOS-E. EXIT.
002820*****************************************************************
002830*    155-LEER-UN-PUNTO                                            *
002840*****************************************************************
002850 155-LEER-UN-PUNTO SECTION.
002860     READ FSMPRP
002870        AT END
002880           SET WKS-HAY-FIN-PUNTOS            TO TRUE
002890     END-READ
002900     IF NOT WKS-HAY-FIN-PUNTOS
002910        ADD 1                             TO WKS-CANT-PUNTOS
002920        SET WKS-IDX-PP TO WKS-CANT-PUNTOS
002930        MOVE PRP-ID-JUGADOR                 TO
002940                                    WKS-PP-ID-JUGADOR (WKS-IDX-PP)
002950        MOVE PRP-SECUENCIA                   TO
002960                                    WKS-PP-SECUENCIA (WKS-IDX-PP)
002970        MOVE PRP-PRECIO-SPOT                  TO
002980                                    WKS-PP-SPOT (WKS-IDX-PP)
002990     END-IF
003000     .
003010 155-LEER-UN-PUNTO-E. EXIT.
003020*****************************************************************
003030*    200-PROCESAR-JUGADORES : BARRIDO SECUENCIAL DE FSMPLY,      *
003040*    SOLO SE EVALUAN LOS JUGADORES LISTADOS EN EL MERCADO.        *
003050*****************************************************************
003060 200-PROCESAR-JUGADORES SECTION.
003070     MOVE LOW-VALUES                    TO PLY-ID-JUGADOR
003080     START FSMPLY KEY NOT < PLY-ID-JUGADOR
003090        INVALID KEY
003100           SET WKS-HAY-FIN-JUGADORES        TO TRUE
003110     END-START
003120     PERFORM 210-LEER-UN-JUGADOR      THRU 210-LEER-UN-JUGADOR-E
003130        UNTIL WKS-HAY-FIN-JUGADORES
003140     .
003150 200-PROCESAR-JUGADORES-E. EXIT.
003160*****************************************************************
003170*    210-LEER-UN-JUGADOR                                          *
003180*****************************************************************
003190 210-LEER-UN-JUGADOR SECTION.
003200     READ FSMPLY NEXT RECORD
003210        AT END
003220           SET WKS-HAY-FIN-JUGADORES         TO TRUE
003230     END-READ
003240     IF NOT WKS-HAY-FIN-JUGADORES
003250        AND PLY-IPO-LISTADO
003260        PERFORM 300-PROCESAR-JUGADOR    THRU 300-PROCESAR-JUGADOR-E
003270     END-IF
003280     .
003290 210-LEER-UN-JUGADOR-E. EXIT.
003300*****************************************************************
003310*    300-PROCESAR-JUGADOR                                         *
003320*****************************************************************
003330 300-PROCESAR-JUGADOR SECTION.
003340     PERFORM 310-BUSCAR-PUNTO-ACTUAL  THRU 310-BUSCAR-PUNTO-ACTUAL-E
003350     IF NOT WKS-ACTUAL-SI-ENCONTRADO
003360        PERFORM 314-CALCULAR-SPOT-FRESCO
003370           THRU 314-CALCULAR-SPOT-FRESCO-E
003380     END-IF
003390     PERFORM 320-BUSCAR-PUNTO-REFERENCIA
003400        THRU 320-BUSCAR-PUNTO-REFERENCIA-E
003410     PERFORM 330-DETERMINAR-REFERENCIA
003420        THRU 330-DETERMINAR-REFERENCIA-E
003430     PERFORM 340-CALCULAR-VARIACION   THRU 340-CALCULAR-VARIACION-E
003440     PERFORM 350-INSERTAR-EN-MOVERS   THRU 350-INSERTAR-EN-MOVERS-E
003450     ADD 1                                TO WKS-TOTAL-EVALUADOS
003460     .
003470 300-PROCESAR-JUGADOR-E. EXIT.
003480*****************************************************************
003490*    310-BUSCAR-PUNTO-ACTUAL : EL PUNTO MAS RECIENTE (MAYOR       *
003500*    SECUENCIA) DE ESTE JUGADOR EN TODA LA BITACORA.              *
003510*****************************************************************
003520 310-BUSCAR-PUNTO-ACTUAL SECTION.
003530     MOVE 'N'                          TO WKS-ACTUAL-ENCONTRADO-CDG
003540     MOVE ZEROS                        TO WKS-ACTUAL-SEC-MAX
003550     PERFORM 312-COTEJAR-UN-ACTUAL    THRU 312-COTEJAR-UN-ACTUAL-E
003560        VARYING WKS-SUBJ FROM 1 BY 1
003570        UNTIL WKS-SUBJ > WKS-CANT-PUNTOS
003580     .
003590 310-BUSCAR-PUNTO-ACTUAL-E. EXIT.
003600*****************************************************************
003610*    312-COTEJAR-UN-ACTUAL                                         *
003620*****************************************************************
003630 312-COTEJAR-UN-ACTUAL SECTION.
003640     SET WKS-IDX-PP TO WKS-SUBJ
003650     IF WKS-PP-ID-JUGADOR (WKS-IDX-PP) = PLY-ID-JUGADOR
003660        AND WKS-PP-SECUENCIA (WKS-IDX-PP) >= WKS-ACTUAL-SEC-MAX
003670        MOVE WKS-PP-SECUENCIA (WKS-IDX-PP)   TO WKS-ACTUAL-SEC-MAX
003680        MOVE WKS-PP-SPOT (WKS-IDX-PP)          TO WKS-ACTUAL-SPOT
003690        SET WKS-ACTUAL-SI-ENCONTRADO             TO TRUE
003700     END-IF
003710     .
003720 312-COTEJAR-UN-ACTUAL-E. EXIT.
003730*****************************************************************
003740*    314-CALCULAR-SPOT-FRESCO : NO HAY NINGUN PUNTO DE PRECIO    *
003750*    TODAVIA PARA ESTE JUGADOR; SE BARRE SU HISTORICO DE FSMWST  *
003760*    PARA OBTENER EL VALOR JUSTO (FSMPRC 'BA') Y SE CALCULA UN    *
003770*    SPOT FRESCO SOBRE ESE VALOR JUSTO, NUNCA SOBRE LA CURVA DE  *
003780*    CATALOGO CRUDA (FSM-0061; CORREGIDO 14/07/2006 FSM-0158).   *
003790*****************************************************************
003800 314-CALCULAR-SPOT-FRESCO SECTION.
003810     MOVE ZEROS                          TO WKS-PRC-PUNTOS-A-LA-FECHA
003820                                              WKS-PRC-SEMANA-RECIENTE
003830     MOVE PLY-ID-JUGADOR                  TO WST-ID-JUGADOR
003840     MOVE ZEROS                            TO WST-SEMANA
003850     START FSMWST KEY NOT < WST-LLAVE
003860        INVALID KEY
003870           CONTINUE
003880     END-START
003890     IF FS-FSMWST = ZEROS
003900        PERFORM 316-ACUMULAR-WST-FRESCO
003910           THRU 316-ACUMULAR-WST-FRESCO-E
003920           UNTIL FS-FSMWST NOT = ZEROS
003930     END-IF
003940     MOVE ZEROS                            TO FS-FSMWST
003950     MOVE 'BA'                            TO WKS-PRC-FUNCION
003960     MOVE PLY-PRECIO-BASE                  TO WKS-PRC-BASE
003970     MOVE PLY-K-CURVA                       TO WKS-PRC-K
003980     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
003990                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
004000     MOVE 'SP'                            TO WKS-PRC-FUNCION
004010     MOVE WKS-PRC-RESULTADO                TO WKS-PRC-BASE
004020     MOVE PLY-ACCIONES-TOTALES              TO WKS-PRC-ACCIONES-TOTALES
004030     MOVE ZEROS                              TO WKS-PRC-CANTIDAD
004040     CALL 'FSMPRC' USING WKS-PRC-FUNCION WKS-PRC-PARAMETROS
004050                         WKS-PRC-RESULTADO WKS-PRC-CODIGO-RETORNO
004060     MOVE WKS-PRC-RESULTADO              TO WKS-ACTUAL-SPOT
004070     .
004080 314-CALCULAR-SPOT-FRESCO-E. EXIT.
004090*****************************************************************
004100*    316-ACUMULAR-WST-FRESCO : UN RENGLON DEL HISTORICO FSMWST  *
004110*    DEL JUGADOR ACTUAL, HACIA EL TOTAL DE PUNTOS Y LA SEMANA    *
004120*    MAS RECIENTE, PARA EL VALOR JUSTO DE 314.                  *
004130*****************************************************************
004140 316-ACUMULAR-WST-FRESCO SECTION.
004150     READ FSMWST NEXT RECORD
004160        AT END
004170           MOVE 99                    TO FS-FSMWST
004180     END-READ
004190     IF FS-FSMWST = ZEROS AND WST-ID-JUGADOR = PLY-ID-JUGADOR
004200        ADD WST-PUNTOS-FANTASY         TO WKS-PRC-PUNTOS-A-LA-FECHA
004210        IF WST-SEMANA > WKS-PRC-SEMANA-RECIENTE
004220           MOVE WST-SEMANA              TO WKS-PRC-SEMANA-RECIENTE
004230        END-IF
004240     ELSE
004250        IF FS-FSMWST = ZEROS
004260           MOVE 99                      TO FS-FSMWST
004270        END-IF
004280     END-IF
004290     .
004300 316-ACUMULAR-WST-FRESCO-E. EXIT.
004310*****************************************************************
004320*    320-BUSCAR-PUNTO-REFERENCIA : EL PUNTO DE MAYOR SECUENCIA   *
004330*    QUE NO PASE EL CORTE, Y EL DE MENOR SECUENCIA DESPUES DEL     *
004340*    CORTE (SI EL ANTERIOR NO EXISTE).                           *
004350*****************************************************************
004360 320-BUSCAR-PUNTO-REFERENCIA SECTION.
004370     MOVE ZEROS                          TO WKS-REF-ANTES-SEC
004380     MOVE 999999999                       TO WKS-REF-DESP-SEC
004390     PERFORM 322-COTEJAR-UNA-REFERENCIA
004400        THRU 322-COTEJAR-UNA-REFERENCIA-E
004410        VARYING WKS-SUBJ FROM 1 BY 1
004420        UNTIL WKS-SUBJ > WKS-CANT-PUNTOS
004430     .
004440 320-BUSCAR-PUNTO-REFERENCIA-E. EXIT.
004450*****************************************************************
004460*    322-COTEJAR-UNA-REFERENCIA                                    *
004470*****************************************************************
004480 322-COTEJAR-UNA-REFERENCIA SECTION.
004490     SET WKS-IDX-PP TO WKS-SUBJ
004500     IF WKS-PP-ID-JUGADOR (WKS-IDX-PP) = PLY-ID-JUGADOR
004510        IF WKS-PP-SECUENCIA (WKS-IDX-PP) <= WKS-CTL-SECUENCIA-CORTE
004520           AND WKS-PP-SECUENCIA (WKS-IDX-PP) >= WKS-REF-ANTES-SEC
004530           MOVE WKS-PP-SECUENCIA (WKS-IDX-PP)  TO WKS-REF-ANTES-SEC
004540           MOVE WKS-PP-SPOT (WKS-IDX-PP)         TO WKS-REF-ANTES-SPOT
004550        END-IF
004560        IF WKS-PP-SECUENCIA (WKS-IDX-PP) > WKS-CTL-SECUENCIA-CORTE
004570           AND WKS-PP-SECUENCIA (WKS-IDX-PP) <= WKS-REF-DESP-SEC
004580           MOVE WKS-PP-SECUENCIA (WKS-IDX-PP)  TO WKS-REF-DESP-SEC
004590           MOVE WKS-PP-SPOT (WKS-IDX-PP)         TO WKS-REF-DESP-SPOT
004600        END-IF
004610     END-IF
004620     .
004630 322-COTEJAR-UNA-REFERENCIA-E. EXIT.
004640*****************************************************************
004650*    330-DETERMINAR-REFERENCIA : SE PREFIERE EL PUNTO ANTES DEL   *
004660*    CORTE; SI NO HAY, EL PRIMERO DESPUES; SI NO HAY NINGUNO, EL  *
004670*    SPOT ACTUAL.  SI LA REFERENCIA NO ES POSITIVA, SE USA EL     *
004680*    SPOT ACTUAL COMO REFERENCIA (REGLA DE NEGOCIO).              *
004690*****************************************************************
004700 330-DETERMINAR-REFERENCIA SECTION.
004710     EVALUATE TRUE
004720        WHEN WKS-REF-ANTES-SEC > ZEROS
004730           MOVE WKS-REF-ANTES-SPOT          TO WKS-REF-SPOT
004740        WHEN WKS-REF-DESP-SEC < 999999999
004750           MOVE WKS-REF-DESP-SPOT           TO WKS-REF-SPOT
004760        WHEN OTHER
004770           MOVE WKS-ACTUAL-SPOT              TO WKS-REF-SPOT
004780     END-EVALUATE
004790     IF WKS-REF-SPOT NOT > ZEROS
004800        MOVE WKS-ACTUAL-SPOT               TO WKS-REF-SPOT
004810     END-IF
004820     .
004830 330-DETERMINAR-REFERENCIA-E. EXIT.
004840*****************************************************************
004850*    340-CALCULAR-VARIACION : CAMBIO = ACTUAL - REFERENCIA;      *
004860*    CAMBIO% = CAMBIO / REFERENCIA X 100 (CERO SI REF ES CERO).  *
004870*****************************************************************
004880 340-CALCULAR-VARIACION SECTION.
004890     COMPUTE WKS-CAMBIO = WKS-ACTUAL-SPOT - WKS-REF-SPOT
004900     IF WKS-REF-SPOT = ZEROS
004910        MOVE ZEROS                         TO WKS-CAMBIO-PCT
004920     ELSE
004930        COMPUTE WKS-CAMBIO-PCT ROUNDED =
004940                (WKS-CAMBIO / WKS-REF-SPOT) * 100
004950     END-IF
004960     .
004970 340-CALCULAR-VARIACION-E. EXIT.
004980*****************************************************************
004990*    350-INSERTAR-EN-MOVERS                                       *
005000*****************************************************************
005010 350-INSERTAR-EN-MOVERS SECTION.
005020     ADD 1                              TO WKS-CANT-MOVERS
005030     SET WKS-IDX-MOV TO WKS-CANT-MOVERS
005040     MOVE PLY-NOMBRE                      TO
005050                                    WKS-MOV-NOMBRE (WKS-IDX-MOV)
005060     MOVE WKS-ACTUAL-SPOT                   TO
005070                                    WKS-MOV-SPOT-ACTUAL (WKS-IDX-MOV)
005080     MOVE WKS-REF-SPOT                        TO
005090                                    WKS-MOV-REFERENCIA (WKS-IDX-MOV)
005100     MOVE WKS-CAMBIO                          TO
005110                                    WKS-MOV-CAMBIO (WKS-IDX-MOV)
005120     MOVE WKS-CAMBIO-PCT                        TO
005130                                    WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV)
005140     .
005150 350-INSERTAR-EN-MOVERS-E. EXIT.
005160*****************************************************************
005170*    400-ORDENAR-MOVERS : ORDENAMIENTO DE BURBUJA DESCENDENTE    *
005180*    POR CAMBIO%, LUEGO CAMBIO ABSOLUTO, LUEGO NOMBRE (FSM-0111). *
005190*****************************************************************
005200 400-ORDENAR-MOVERS SECTION.
005210     IF WKS-CANT-MOVERS > 1
005220        PERFORM 410-PASADA-ORDENAMIENTO
005230           THRU 410-PASADA-ORDENAMIENTO-E
005240           VARYING WKS-ORD-I FROM 1 BY 1
005250           UNTIL WKS-ORD-I >= WKS-CANT-MOVERS
005260     END-IF
005270     .
005280 400-ORDENAR-MOVERS-E. EXIT.
005290*****************************************************************
005300*    410-PASADA-ORDENAMIENTO                                      *
005310*****************************************************************
005320 410-PASADA-ORDENAMIENTO SECTION.
005330     PERFORM 420-COMPARAR-UN-PAR      THRU 420-COMPARAR-UN-PAR-E
005340        VARYING WKS-ORD-J FROM 1 BY 1
005350        UNTIL WKS-ORD-J > (WKS-CANT-MOVERS - WKS-ORD-I)
005360     .
005370 410-PASADA-ORDENAMIENTO-E. EXIT.
005380*****************************************************************
005390*    420-COMPARAR-UN-PAR                                          *
005400*****************************************************************
005410 420-COMPARAR-UN-PAR SECTION.
005420     SET WKS-IDX-MOV TO WKS-ORD-J
005430     IF WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV) <
005440        WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV + 1)
005450        OR (WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV) =
005460            WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV + 1)
005470            AND WKS-MOV-CAMBIO (WKS-IDX-MOV) <
005480                WKS-MOV-CAMBIO (WKS-IDX-MOV + 1))
005490        OR (WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV) =
005500            WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV + 1)
005510            AND WKS-MOV-CAMBIO (WKS-IDX-MOV) =
005520                WKS-MOV-CAMBIO (WKS-IDX-MOV + 1)
005530            AND WKS-MOV-NOMBRE (WKS-IDX-MOV) >
005540                WKS-MOV-NOMBRE (WKS-IDX-MOV + 1))
005550        MOVE WKS-MOV-NOMBRE (WKS-IDX-MOV)     TO WKS-ORD-TEMP-NOMBRE
005560        MOVE WKS-MOV-SPOT-ACTUAL (WKS-IDX-MOV)  TO WKS-ORD-TEMP-SPOT
005570        MOVE WKS-MOV-REFERENCIA (WKS-IDX-MOV)     TO
005580                                         WKS-ORD-TEMP-REFERENCIA
005590        MOVE WKS-MOV-CAMBIO (WKS-IDX-MOV)        TO WKS-ORD-TEMP-CAMBIO
005600        MOVE WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV)      TO
005610                                         WKS-ORD-TEMP-CAMBIO-PCT
005620        MOVE WKS-MOV-NOMBRE (WKS-IDX-MOV + 1)        TO
005630                                      WKS-MOV-NOMBRE (WKS-IDX-MOV)
005640        MOVE WKS-MOV-SPOT-ACTUAL (WKS-IDX-MOV + 1)    TO
005650                                      WKS-MOV-SPOT-ACTUAL (WKS-IDX-MOV)
005660        MOVE WKS-MOV-REFERENCIA (WKS-IDX-MOV + 1)      TO
005670                                      WKS-MOV-REFERENCIA (WKS-IDX-MOV)
005680        MOVE WKS-MOV-CAMBIO (WKS-IDX-MOV + 1)          TO
005690                                      WKS-MOV-CAMBIO (WKS-IDX-MOV)
005700        MOVE WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV + 1)       TO
005710                                      WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV)
005720        MOVE WKS-ORD-TEMP-NOMBRE                          TO
005730                                   WKS-MOV-NOMBRE (WKS-IDX-MOV + 1)
005740        MOVE WKS-ORD-TEMP-SPOT                              TO
005750                               WKS-MOV-SPOT-ACTUAL (WKS-IDX-MOV + 1)
005760        MOVE WKS-ORD-TEMP-REFERENCIA                          TO
005770                                WKS-MOV-REFERENCIA (WKS-IDX-MOV + 1)
005780        MOVE WKS-ORD-TEMP-CAMBIO                              TO
005790                                   WKS-MOV-CAMBIO (WKS-IDX-MOV + 1)
005800        MOVE WKS-ORD-TEMP-CAMBIO-PCT                            TO
005810                                WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV + 1)
005820     END-IF
005830     .
005840 420-COMPARAR-UN-PAR-E. EXIT.
005850*****************************************************************
005860*    500-ESCRIBIR-GANADORES : LAS PRIMERAS N FILAS DE LA TABLA   *
005870*    YA ORDENADA DESCENDENTE (LAS DE MAYOR CAMBIO%).             *
005880*****************************************************************
005890 500-ESCRIBIR-GANADORES SECTION.
005900     WRITE REG-FTPMOV FROM WKS-ENCABEZADO-GANADORES
005910     PERFORM 505-ESCRIBIR-UN-GANADOR  THRU 505-ESCRIBIR-UN-GANADOR-E
005920        VARYING WKS-IDX-MOV FROM 1 BY 1
005930        UNTIL WKS-IDX-MOV > WKS-CANT-MOVERS
005940        OR WKS-IDX-MOV > WKS-CTL-CANTIDAD-N
005950     .
005960 500-ESCRIBIR-GANADORES-E. EXIT.
005970*****************************************************************
005980*    505-ESCRIBIR-UN-GANADOR                                      *
005990*****************************************************************
006000 505-ESCRIBIR-UN-GANADOR SECTION.
006010     MOVE WKS-MOV-SPOT-ACTUAL (WKS-IDX-MOV) TO RPT-MOV-SPOT-ACTUAL
006020     MOVE WKS-MOV-REFERENCIA (WKS-IDX-MOV)  TO RPT-MOV-REFERENCIA
006030     MOVE WKS-MOV-CAMBIO (WKS-IDX-MOV)      TO RPT-MOV-CAMBIO
006040     MOVE WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV)  TO RPT-MOV-CAMBIO-PCT
006050     MOVE SPACES                     TO WKS-RENGLON-DETALLE
006060     STRING WKS-MOV-NOMBRE (WKS-IDX-MOV) (1:30) ' '
006070            RPT-MOV-SPOT-ACTUAL ' '
006080            RPT-MOV-REFERENCIA ' '
006090            RPT-MOV-CAMBIO ' '
006100            RPT-MOV-CAMBIO-PCT
006110        DELIMITED BY SIZE INTO WKS-RENGLON-DETALLE
006120     WRITE REG-FTPMOV FROM WKS-RENGLON-DETALLE
006130     .
006140 505-ESCRIBIR-UN-GANADOR-E. EXIT.
006150*****************************************************************
006160*    520-ESCRIBIR-PERDEDORES : LAS ULTIMAS N FILAS DE LA TABLA,  *
006170*    RECORRIDAS DE ATRAS HACIA ADELANTE PARA QUE SALGAN EN        *
006180*    ORDEN ASCENDENTE DE CAMBIO% (FSM-0111).                     *
006190*****************************************************************
006200 520-ESCRIBIR-PERDEDORES SECTION.
006210     WRITE REG-FTPMOV FROM WKS-ENCABEZADO-PERDEDORES
006220     PERFORM 525-ESCRIBIR-UN-PERDEDOR THRU 525-ESCRIBIR-UN-PERDEDOR-E
006230        VARYING WKS-IDX-MOV FROM WKS-CANT-MOVERS BY -1
006240        UNTIL WKS-IDX-MOV < 1
006250        OR WKS-IDX-MOV <= (WKS-CANT-MOVERS - WKS-CTL-CANTIDAD-N)
006260     .
006270 520-ESCRIBIR-PERDEDORES-E. EXIT.
006280*****************************************************************
006290*    525-ESCRIBIR-UN-PERDEDOR                                     *
006300*****************************************************************
006310 525-ESCRIBIR-UN-PERDEDOR SECTION.
006320     MOVE WKS-MOV-SPOT-ACTUAL (WKS-IDX-MOV) TO RPT-MOV-SPOT-ACTUAL
006330     MOVE WKS-MOV-REFERENCIA (WKS-IDX-MOV)  TO RPT-MOV-REFERENCIA
006340     MOVE WKS-MOV-CAMBIO (WKS-IDX-MOV)      TO RPT-MOV-CAMBIO
006350     MOVE WKS-MOV-CAMBIO-PCT (WKS-IDX-MOV)  TO RPT-MOV-CAMBIO-PCT
006360     MOVE SPACES                     TO WKS-RENGLON-DETALLE
006370     STRING WKS-MOV-NOMBRE (WKS-IDX-MOV) (1:30) ' '
006380            RPT-MOV-SPOT-ACTUAL ' '
006390            RPT-MOV-REFERENCIA ' '
006400            RPT-MOV-CAMBIO ' '
006410            RPT-MOV-CAMBIO-PCT
006420        DELIMITED BY SIZE INTO WKS-RENGLON-DETALLE
006430     WRITE REG-FTPMOV FROM WKS-RENGLON-DETALLE
006440     .
006450 525-ESCRIBIR-UN-PERDEDOR-E. EXIT.
006460*****************************************************************
006470*    900-REPORTE-TRAILER                                          *
006480*****************************************************************
006490 900-REPORTE-TRAILER SECTION.
006500     MOVE SPACES                    TO WKS-RENGLON-TRAILER
006510     STRING 'JUGADORES EVALUADOS=' WKS-TOTAL-EVALUADOS
006520        DELIMITED BY SIZE INTO WKS-RENGLON-TRAILER
006530     WRITE REG-FTPMOV FROM WKS-RENGLON-TRAILER
006540     .
006550 900-REPORTE-TRAILER-E. EXIT.
006560*****************************************************************
006570*    990-CERRAR-ARCHIVOS                                          *
006580*****************************************************************
006590 990-CERRAR-ARCHIVOS SECTION.
006600     CLOSE FSMPLY FSMPRP FSMWST FTPMOV
006610     .
006620 990-CERRAR-ARCHIVOS-E. EXIT.
