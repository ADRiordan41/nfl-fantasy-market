000100*****************************************************************
000110* FECHA       : 15/01/1994                                      *
000120* PROGRAMADOR : L.MEJIA (LM)                                     *
000130* APLICACION  : MERCADO DE ACCIONES DE JUGADORES FANTASY        *
000140* PROGRAMA    : FSMSET                                           *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LIQUIDA EL DIVIDENDO SEMANAL DE CADA POSICION    *
000170*             : LARGA (ACCIONES-POSEIDAS > 0) CUYO JUGADOR        *
000180*             : ANOTO PUNTOS EN LA SEMANA RECIBIDA POR TARJETA.   *
000190*             : EL DIVIDENDO SE ABONA AL EFECTIVO DE LA CUENTA    *
000200*             : Y SE JORNALIZA COMO TRANSACCION TIPO DIVIDEND.    *
000210* ARCHIVOS    : FSMWST (ENTRADA), FSMHLD (ENTRADA), FSMUSR (I-O), *
000220*             : FSMTRN (EXTEND), FTPSET (REPORTE DE DIVIDENDOS)   *
000230* ACCION (ES) : NO APLICA (UNA SOLA CORRIDA POR SEMANA)          *
000240* PROGRAMA(S) : NO APLICA                                        *
000250* INSTALADO   : 15/01/1994                                      *
000260* BPM/RATIONAL: FSM-0045                                        *
000270* NOMBRE      : LIQUIDACION DE DIVIDENDOS SEMANALES              *
000280*****************************************************************
000290* FECHA       PROGRAMADOR        TICKET     DESCRIPCION         *
000300* 15/01/1994  L.MEJIA   (LM)     FSM-0045   VERSION INICIAL      *
000310* 10/03/1997  O.CASTILLO (OC)    FSM-0071   SE AGREGA EL CONTEO  *
000320*                                           DE USUARIOS DISTINTOS *
000330*                                           CREDITADOS AL TRAILER *
000340* 08/01/1999  E.RAMIREZ (EEDR)   FSM-Y2K2   REVISION Y2K - LA     *
000350*                                           SEMANA ES DE 2        *
000360*                                           POSICIONES, NO APLICA *
000370* 19/06/2002  E.RAMIREZ (EEDR)   FSM-0115   SE REDONDEA EL        *
000380*                                           DIVIDENDO A 6          *
000390*                                           DECIMALES ANTES DE     *
000400*                                           ABONARLO AL EFECTIVO   *
000410* 14/07/2006  L.MEJIA   (LM)     FSM-0158   WKS-SUBI Y LOS SWITCHES*
000420*                                           DE FIN DE ARCHIVO      *
000430*                                           PASAN A 77-NIVEL,      *
000440*                                           FUERA DEL GRUPO DE     *
000450*                                           TRABAJO                *
000460*****************************************************************
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.    FSMSET.
000490 AUTHOR.        L.MEJIA.
000500 INSTALLATION.  MERCADO DE ACCIONES DE JUGADORES FANTASY.
000510 DATE-WRITTEN.  15/01/1994.
000520 DATE-COMPILED.
000530 SECURITY.      USO INTERNO - LOTE DE LIQUIDACION DE DIVIDENDOS.
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT FSMWST   ASSIGN   TO FSMWST
000610            ORGANIZATION      IS INDEXED
000620            ACCESS MODE       IS DYNAMIC
000630            RECORD KEY        IS WST-LLAVE
000640            FILE STATUS       IS FS-FSMWST
000650                                  FSE-FSMWST.
000660     SELECT FSMHLD   ASSIGN   TO FSMHLD
000670            ORGANIZATION      IS INDEXED
000680            ACCESS MODE       IS DYNAMIC
000690            RECORD KEY        IS HLD-LLAVE
000700            FILE STATUS       IS FS-FSMHLD
000710                                  FSE-FSMHLD.
000720     SELECT FSMUSR   ASSIGN   TO FSMUSR
000730            ORGANIZATION      IS INDEXED
000740            ACCESS MODE       IS DYNAMIC
000750            RECORD KEY        IS USR-ID-USUARIO
000760            FILE STATUS       IS FS-FSMUSR
000770                                  FSE-FSMUSR.
000780     SELECT FSMTRN   ASSIGN   TO FSMTRN
000790            ORGANIZATION      IS SEQUENTIAL
000800            FILE STATUS       IS FS-FSMTRN.
000810     SELECT FTPSET   ASSIGN   TO FTPSET
000820            ORGANIZATION      IS LINE SEQUENTIAL
000830            FILE STATUS       IS FS-FTPSET.
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  FSMWST.
000870     COPY FSMWST.
000880 FD  FSMHLD.
000890     COPY FSMHLD.
000900 FD  FSMUSR.
000910     COPY FSMUSR.
000920 FD  FSMTRN.
000930     COPY FSMTRN.
000940 FD  FTPSET.
000950 01  REG-FTPSET                      PIC X(100).
000960 WORKING-STORAGE SECTION.
000970*****************************************************************
000980*    SUBINDICE Y SWITCHES DE FIN DE ARCHIVO DE USO INDEPENDIENTE*
000990*    (NO SON PARTE DE NINGUN RENGLON, SE SACAN DEL GRUPO DE     *
001000*    TRABAJO - 14/07/2006 LM FSM-0158)                          *
001010*****************************************************************
001020 77  WKS-SUBI                                PIC 9(05)  COMP.
001030 77  WKS-FIN-POSICIONES            PIC X(01)  VALUE 'N'.
001040     88  WKS-HAY-FIN-POSICIONES        VALUE 'S'.
001050 77  WKS-FIN-PUNTOS                  PIC X(01)  VALUE 'N'.
001060     88  WKS-HAY-FIN-PUNTOS              VALUE 'S'.
001070*****************************************************************
001080*               C A M P O S    D E    T R A B A J O             *
001090*****************************************************************
001100 01  WKS-CAMPOS-DE-TRABAJO.
001110     05  WKS-PROGRAMA                 PIC X(08)  VALUE 'FSMSET'.
001120     05  WKS-SE-ENCONTRO-PUNTOS            PIC X(01)  VALUE 'N'.
001130         88  WKS-SI-ENCONTRO-PUNTOS            VALUE 'S'.
001140     05  WKS-PUNTOS-DEL-JUGADOR              PIC S9(12)V9(06).
001150*    ------------------------------------------------------------
001160*    VISTA DESGLOSADA DE LOS PUNTOS PARA VALIDAR SIGNO
001170*    ------------------------------------------------------------
001180     05  WKS-PUNTOS-DESGLOSE REDEFINES WKS-PUNTOS-DEL-JUGADOR.
001190         10  WKS-PTJ-SIGNO                      PIC S9.
001200         10  WKS-PTJ-ENTERO                     PIC 9(11).
001210         10  WKS-PTJ-DECIMAL                     PIC 9(06).
001220     05  WKS-MONTO-DIVIDENDO                   PIC S9(12)V9(06).
001230*    ------------------------------------------------------------
001240*    VISTA DESGLOSADA DEL DIVIDENDO PARA VALIDAR SIGNO
001250*    ------------------------------------------------------------
001260     05  WKS-DIVIDENDO-DESGLOSE REDEFINES WKS-MONTO-DIVIDENDO.
001270         10  WKS-DIV-SIGNO                      PIC S9.
001280         10  WKS-DIV-ENTERO                     PIC 9(11).
001290         10  WKS-DIV-DECIMAL                     PIC 9(06).
001300     05  WKS-ULTIMO-USR-CREDITADO               PIC 9(09)  VALUE ZEROS.
001310*    ------------------------------------------------------------
001320*    CONTADORES DEL LOTE (EN COMP)
001330*    ------------------------------------------------------------
001340     05  WKS-TOTAL-CREDITADAS                 PIC 9(07)  COMP.
001350     05  WKS-TOTAL-USUARIOS                    PIC 9(07)  COMP.
001360     05  WKS-TOTAL-PAGADO                       PIC S9(12)V9(06).
001370*    ------------------------------------------------------------
001380*    VISTA DESGLOSADA DEL ACUMULADOR DE PAGO PARA VALIDAR SIGNO
001390*    ------------------------------------------------------------
001400     05  WKS-TOTAL-PAGADO-DESGLOSE REDEFINES WKS-TOTAL-PAGADO.
001410         10  WKS-TPG-SIGNO                      PIC S9.
001420         10  WKS-TPG-ENTERO                     PIC 9(11).
001430         10  WKS-TPG-DECIMAL                     PIC 9(06).
001440*****************************************************************
001450*     TARJETA DE PARAMETROS DEL LOTE (ACCEPT ... FROM SYSIN)    *
001460*****************************************************************
001470 01  WKS-TARJETA-CONTROL.
001480     05  WKS-CTL-SEMANA                   PIC 9(02).
001490     05  FILLER                           PIC X(78).
001500*****************************************************************
001510*     TABLA EN MEMORIA DE PUNTOS DE LA SEMANA POR JUGADOR       *
001520*     (WST ESTA ORDENADO POR JUGADOR+SEMANA, ASI QUE EL FILTRO  *
001530*     POR SEMANA DEJA LA TABLA ORDENADA POR JUGADOR)            *
001540*****************************************************************
001550 01  WKS-TABLA-PUNTOS.
001560     05  WKS-CANT-PUNTOS                 PIC 9(05)  COMP.
001570     05  WKS-TBL-PUNTO OCCURS 1 TO 20000 TIMES
001580             DEPENDING ON WKS-CANT-PUNTOS
001590             INDEXED BY WKS-IDX-PTO.
001600         10  WKS-PT-ID-JUGADOR            PIC 9(09).
001610         10  WKS-PT-PUNTOS                PIC S9(12)V9(06).
001620*****************************************************************
001630*               R E N G L O N E S   D E L   R E P O R T E       *
001640*****************************************************************
001650 01  WKS-ENCABEZADO-REPORTE.
001660     05  FILLER                      PIC X(20)   VALUE SPACES.
001670     05  FILLER                      PIC X(44)   VALUE
001680             'REPORTE DE DIVIDENDOS SEMANALES FSM'.
001690     05  FILLER                      PIC X(36)   VALUE SPACES.
001700 01  WKS-RENGLON-FILA.
001710     05  RPT-ID-USUARIO                PIC 9(09).
001720     05  FILLER                      PIC X(02)   VALUE SPACES.
001730     05  RPT-ID-JUGADOR                 PIC 9(09).
001740     05  FILLER                      PIC X(02)   VALUE SPACES.
001750     05  RPT-ACCIONES                    PIC -ZZZZ9.9999.
001760     05  FILLER                      PIC X(02)   VALUE SPACES.
001770     05  RPT-PUNTOS                       PIC -ZZZZ9.999.
001780     05  FILLER                      PIC X(02)   VALUE SPACES.
001790     05  RPT-DIVIDENDO                     PIC -ZZZZ9.99.
001800 01  WKS-RENGLON-TRAILER.
001810     05  FILLER                      PIC X(10)   VALUE 'SEMANA:   '.
001820     05  TRL-SEMANA                  PIC Z9.
001830     05  FILLER                      PIC X(03)   VALUE SPACES.
001840     05  FILLER                      PIC X(12)   VALUE 'TOTAL PAGO:'.
001850     05  TRL-TOTAL-PAGADO            PIC -ZZZ,ZZ9.99.
001860     05  FILLER                      PIC X(03)   VALUE SPACES.
001870     05  FILLER                      PIC X(11)   VALUE 'CREDITADAS:'.
001880     05  TRL-CREDITADAS              PIC ZZZ,ZZ9.
001890     05  FILLER                      PIC X(03)   VALUE SPACES.
001900     05  FILLER                      PIC X(10)   VALUE 'USUARIOS: '.
001910     05  TRL-USUARIOS                PIC ZZZ,ZZ9.
001920*****************************************************************
001930*               V A R I A B L E S   D E   A R C H I V O          *
001940*****************************************************************
001950 01  FS-FSMWST                       PIC 9(02)  VALUE ZEROS.
001960 01  FS-FSMHLD                       PIC 9(02)  VALUE ZEROS.
001970 01  FS-FSMUSR                       PIC 9(02)  VALUE ZEROS.
001980 01  FS-FSMTRN                       PIC 9(02)  VALUE ZEROS.
001990 01  FS-FTPSET                       PIC 9(02)  VALUE ZEROS.
002000 01  FSE-FSMWST.
002010     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
002020     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
002030     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
002040 01  FSE-FSMHLD.
002050     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
002060     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
002070     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
002080 01  FSE-FSMUSR.
002090     05  FSE-RETURN                   PIC S9(04) COMP-5 VALUE ZEROS.
002100     05  FSE-FUNCTION                 PIC S9(04) COMP-5 VALUE ZEROS.
002110     05  FSE-FEEDBACK                 PIC S9(04) COMP-5 VALUE ZEROS.
002120*****************************************************************
002130*               C O P Y   D E   P A R A M E T R O S             *
002140*****************************************************************
002150     COPY FSMPRM.
002160*****************************************************************
002170*               P R O C E D U R E   D I V I S I O N              *
002180*****************************************************************
002190 PROCEDURE DIVISION.
002200 000-MAIN SECTION.
002210     PERFORM 100-ABRIR-ARCHIVOS       THRU 100-ABRIR-ARCHIVOS-E
002220     PERFORM 150-CARGAR-TABLA-PUNTOS  THRU 150-CARGAR-TABLA-PUNTOS-E
002230     PERFORM 200-LEER-SIGUIENTE-POSICION
002240        THRU 200-LEER-SIGUIENTE-POSICION-E
002250     PERFORM 300-PROCESAR-POSICION    THRU 300-PROCESAR-POSICION-E
002260        UNTIL WKS-HAY-FIN-POSICIONES
002270     PERFORM 900-REPORTE-TRAILER      THRU 900-REPORTE-TRAILER-E
002280     PERFORM 990-CERRAR-ARCHIVOS      THRU 990-CERRAR-ARCHIVOS-E
002290     STOP RUN
002300     .
002310 000-MAIN-E. EXIT.
002320*****************************************************************
002330*    100-ABRIR-ARCHIVOS                                          *
002340*****************************************************************
002350 100-ABRIR-ARCHIVOS SECTION.
002360     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
002370     OPEN INPUT   FSMWST FSMHLD
002380     OPEN I-O     FSMUSR
002390     OPEN EXTEND  FSMTRN
002400     OPEN OUTPUT  FTPSET
002410     MOVE ZEROS                   TO WKS-TOTAL-CREDITADAS
002420                                      WKS-TOTAL-USUARIOS
002430                                      WKS-TOTAL-PAGADO
002440                                      WKS-ULTIMO-USR-CREDITADO
002450     WRITE REG-FTPSET FROM WKS-ENCABEZADO-REPORTE
002460     .
002470 100-ABRIR-ARCHIVOS-E. EXIT.
002480*****************************************************************
002490*    150-CARGAR-TABLA-PUNTOS : BARRE TODO EL HISTORICO FSMWST Y  *
002500*    SEPARA LOS PUNTOS DE LA SEMANA RECIBIDA POR TARJETA.        *
002510*****************************************************************
002520 150-CARGAR-TABLA-PUNTOS SECTION.
002530     MOVE ZEROS                     TO WKS-CANT-PUNTOS
002540     MOVE LOW-VALUES                 TO WST-LLAVE
002550     START FSMWST KEY NOT < WST-LLAVE
002560        INVALID KEY
002570           SET WKS-HAY-FIN-PUNTOS      TO TRUE
002580     END-START
002590     PERFORM 155-LEER-UN-PUNTO      THRU 155-LEER-UN-PUNTO-E
002600        UNTIL WKS-HAY-FIN-PUNTOS
002610     .
002620 150-CARGAR-TABLA-PUNTOS-E. EXIT.
002630*****************************************************************
002640*    155-LEER-UN-PUNTO : UN RENGLON DEL BARRIDO DE FSMWST; SOLO  *
002650*    SE CONSERVA CUANDO LA SEMANA COINCIDE CON LA DE LA TARJETA. *
002660*****************************************************************
002670 155-LEER-UN-PUNTO SECTION.
002680     READ FSMWST NEXT RECORD
002690        AT END
002700           SET WKS-HAY-FIN-PUNTOS      TO TRUE
002710     END-READ
002720     IF NOT WKS-HAY-FIN-PUNTOS AND WST-SEMANA = WKS-CTL-SEMANA
002730        ADD 1                          TO WKS-CANT-PUNTOS
002740        SET WKS-IDX-PTO TO WKS-CANT-PUNTOS
002750        MOVE WST-ID-JUGADOR             TO WKS-PT-ID-JUGADOR (WKS-IDX-PTO)
002760        MOVE WST-PUNTOS-FANTASY          TO WKS-PT-PUNTOS (WKS-IDX-PTO)
002770     END-IF
002780     .
002790 155-LEER-UN-PUNTO-E. EXIT.
002800*****************************************************************
002810*    200-LEER-SIGUIENTE-POSICION : BARRIDO SECUENCIAL DE FSMHLD. *
002820*****************************************************************
002830 200-LEER-SIGUIENTE-POSICION SECTION.
002840     IF WKS-TOTAL-CREDITADAS = ZEROS AND WKS-TOTAL-USUARIOS = ZEROS
002850        MOVE LOW-VALUES                TO HLD-LLAVE
002860        START FSMHLD KEY NOT < HLD-LLAVE
002870           INVALID KEY
002880              SET WKS-HAY-FIN-POSICIONES TO TRUE
002890        END-START
002900     END-IF
002910     IF NOT WKS-HAY-FIN-POSICIONES
002920        READ FSMHLD NEXT RECORD
002930           AT END
002940              SET WKS-HAY-FIN-POSICIONES TO TRUE
002950        END-READ
002960     END-IF
002970     .
002980 200-LEER-SIGUIENTE-POSICION-E. EXIT.
002990*****************************************************************
003000*    300-PROCESAR-POSICION : PAGA EL DIVIDENDO DE LA POSICION    *
003010*    ACTUAL CUANDO CORRESPONDE Y AVANZA A LA SIGUIENTE.          *
003020*****************************************************************
003030 300-PROCESAR-POSICION SECTION.
003040     IF HLD-ACCIONES-POSEIDAS > 0
003050        PERFORM 310-BUSCAR-PUNTOS-JUGADOR
003060           THRU 310-BUSCAR-PUNTOS-JUGADOR-E
003070        IF WKS-SI-ENCONTRO-PUNTOS AND WKS-PUNTOS-DEL-JUGADOR > 0
003080           COMPUTE WKS-MONTO-DIVIDENDO ROUNDED =
003090                   HLD-ACCIONES-POSEIDAS * WKS-PUNTOS-DEL-JUGADOR *
003100                   PRM-DIVIDENDO-POR-PUNTO
003110           IF WKS-MONTO-DIVIDENDO > 0
003120              PERFORM 320-PAGAR-DIVIDENDO THRU 320-PAGAR-DIVIDENDO-E
003130           END-IF
003140        END-IF
003150     END-IF
003160     PERFORM 200-LEER-SIGUIENTE-POSICION
003170        THRU 200-LEER-SIGUIENTE-POSICION-E
003180     .
003190 300-PROCESAR-POSICION-E. EXIT.
003200*****************************************************************
003210*    310-BUSCAR-PUNTOS-JUGADOR : BUSQUEDA LINEAL DEL JUGADOR DE  *
003220*    LA POSICION ACTUAL EN LA TABLA DE PUNTOS DE LA SEMANA.      *
003230*****************************************************************
003240 310-BUSCAR-PUNTOS-JUGADOR SECTION.
003250     MOVE 'N'                        TO WKS-SE-ENCONTRO-PUNTOS
003260     MOVE ZEROS                       TO WKS-PUNTOS-DEL-JUGADOR
003270     PERFORM 312-COTEJAR-UN-PUNTO   THRU 312-COTEJAR-UN-PUNTO-E
003280        VARYING WKS-SUBI FROM 1 BY 1
003290        UNTIL WKS-SUBI > WKS-CANT-PUNTOS
003300     .
003310 310-BUSCAR-PUNTOS-JUGADOR-E. EXIT.
003320*****************************************************************
003330*    312-COTEJAR-UN-PUNTO : UN RENGLON DE LA TABLA DE PUNTOS     *
003340*    CONTRA EL JUGADOR DE LA POSICION ACTUAL.                    *
003350*****************************************************************
003360 312-COTEJAR-UN-PUNTO SECTION.
003370     SET WKS-IDX-PTO TO WKS-SUBI
003380     IF WKS-PT-ID-JUGADOR (WKS-IDX-PTO) = HLD-ID-JUGADOR
003390        SET WKS-SI-ENCONTRO-PUNTOS      TO TRUE
003400        MOVE WKS-PT-PUNTOS (WKS-IDX-PTO) TO WKS-PUNTOS-DEL-JUGADOR
003410     END-IF
003420     .
003430 312-COTEJAR-UN-PUNTO-E. EXIT.
003440*****************************************************************
003450*    320-PAGAR-DIVIDENDO : ABONA EL EFECTIVO, JORNALIZA Y        *
003460*    ESCRIBE EL RENGLON DEL REPORTE.                             *
003470*****************************************************************
003480 320-PAGAR-DIVIDENDO SECTION.
003490     MOVE HLD-ID-USUARIO              TO USR-ID-USUARIO
003500     READ FSMUSR
003510     COMPUTE USR-SALDO-EFECTIVO =
003520             USR-SALDO-EFECTIVO + WKS-MONTO-DIVIDENDO
003530     REWRITE REG-FSMUSR
003540     MOVE HLD-ID-USUARIO               TO TRN-ID-USUARIO
003550     MOVE HLD-ID-JUGADOR                TO TRN-ID-JUGADOR
003560     SET TRN-TIPO-DIVIDENDO              TO TRUE
003570     MOVE HLD-ACCIONES-POSEIDAS           TO TRN-ACCIONES
003580     COMPUTE TRN-PRECIO-UNITARIO ROUNDED =
003590             WKS-PUNTOS-DEL-JUGADOR * PRM-DIVIDENDO-POR-PUNTO
003600     MOVE WKS-MONTO-DIVIDENDO              TO TRN-MONTO
003610     WRITE REG-FSMTRN
003620     ADD 1                              TO WKS-TOTAL-CREDITADAS
003630     ADD WKS-MONTO-DIVIDENDO              TO WKS-TOTAL-PAGADO
003640     IF HLD-ID-USUARIO NOT = WKS-ULTIMO-USR-CREDITADO
003650        ADD 1                             TO WKS-TOTAL-USUARIOS
003660        MOVE HLD-ID-USUARIO                TO WKS-ULTIMO-USR-CREDITADO
003670     END-IF
003680     MOVE HLD-ID-USUARIO                 TO RPT-ID-USUARIO
003690     MOVE HLD-ID-JUGADOR                  TO RPT-ID-JUGADOR
003700     MOVE HLD-ACCIONES-POSEIDAS            TO RPT-ACCIONES
003710     MOVE WKS-PUNTOS-DEL-JUGADOR             TO RPT-PUNTOS
003720     MOVE WKS-MONTO-DIVIDENDO                 TO RPT-DIVIDENDO
003730     WRITE REG-FTPSET FROM WKS-RENGLON-FILA
003740     .
003750 320-PAGAR-DIVIDENDO-E. EXIT.
003760*****************************************************************
003770*    900-REPORTE-TRAILER                                         *
003780*****************************************************************
003790 900-REPORTE-TRAILER SECTION.
003800     MOVE WKS-CTL-SEMANA               TO TRL-SEMANA
003810     MOVE WKS-TOTAL-PAGADO              TO TRL-TOTAL-PAGADO
003820     MOVE WKS-TOTAL-CREDITADAS           TO TRL-CREDITADAS
003830     MOVE WKS-TOTAL-USUARIOS              TO TRL-USUARIOS
003840     WRITE REG-FTPSET FROM WKS-RENGLON-TRAILER
003850     .
003860 900-REPORTE-TRAILER-E. EXIT.
003870*****************************************************************
003880*    990-CERRAR-ARCHIVOS                                         *
003890*****************************************************************
003900 990-CERRAR-ARCHIVOS SECTION.
003910     CLOSE FSMWST FSMHLD FSMUSR FSMTRN FTPSET
003920     .
003930 990-CERRAR-ARCHIVOS-E. EXIT.
